000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBMDEVRP.
000050       AUTHOR.         R J SANTOS.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   14 JUL 1993.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  SORTS THE SAME SELECTED CARDS AS THE WEEKLY
000120      *               REPORT BY OWNER AND WRITES ONE BLOCK PER
000130      *               DEVELOPER - STIPULATED HOURS AND TIME SPENT IN
000140      *               PROGRESS (COLUMN 31) WITHIN THE REPORT PERIOD,
000150      *               WITH PER-DEVELOPER TOTALS.  ORIGINALLY THE SHOP
000160      *               FLOOR'S "TIME BY EMPLOYEE" TALLY; RE-USED IN 2011
000170      *               FOR THE APPLICATIONS BACKLOG BOARD.
000180      *
000190      *================================================================
000200      * HISTORY OF MODIFICATION:
000210      *================================================================
000220      * K1B006 14/07/1993 RJS    - INITIAL VERSION - SHOP FLOOR "TIME
000230      *                            BY EMPLOYEE" TALLY, SORTED BY BADGE
000240      *                            NUMBER.
000250      *----------------------------------------------------------------
000260      * K1B015 19/11/1998 MTF    - Y2K REMEDIATION - DEFAULT PERIOD
000270      *                            DATE MATH REWORKED TO CARRY A FULL
000280      *                            4-DIGIT CENTURY.
000290      *----------------------------------------------------------------
000300      * K2B011 06/07/2011 ACNRJR - REQ 30410 - RE-PLATFORMED FOR THE
000310      *                            APPLICATIONS BACKLOG BOARD; BADGE
000320      *                            NUMBER BECAME OWNER-USER-ID, SHIFT
000330      *                            HOURS BECAME STIPULATED HOURS, AND
000340      *                            TIME-ON-STATION BECAME THE CALL TO
000350      *                            KBSIPI FOR IN-PROGRESS SECONDS.
000360      *----------------------------------------------------------------
000370      * K3B006 02/02/2025 TMPRVD - REQ 51140 - CARDS WITH OWNER-USER-ID
000380      *                            ZERO OR BELOW ARE NOW DROPPED BEFORE
000390      *                            THE SORT INSTEAD OF FORMING THEIR
000400      *                            OWN "DEVELOPER ZERO" BLOCK.
000410      *----------------------------------------------------------------
000420      * K3B014 09/08/2026 RJS    - REQ 51190 - E100-FORMAT-SECONDS WAS
000430      *                            ALWAYS PRINTING A FOUR-DIGIT HOUR
000440      *                            FIELD ("0002H"); NARROWED TO THE
000450      *                            NORMAL TWO-DIGIT ZERO-PADDED FORM,
000460      *                            WIDENING ONLY PAST A 99-HOUR CARD.
000470      *----------------------------------------------------------------
000480      * K3B016 09/08/2026 RJS    - REQ 51191 - A310-LOAD-ONE-TRANSIT WAS
000490      *                            APPLYING THE KBFTTBL 500-ROW LIMIT AS
000500      *                            A WHOLE-RUN CAP WITH NO WARNING WHEN
000510      *                            IT WAS HIT.  RAISED TO 20000 ROWS
000520      *                            (SEE KBFTTBL.CPYBK) AND ADDED A
000530      *                            DISPLAY WARNING FOR THE OVERFLOW CASE.
000540      *----------------------------------------------------------------
000550       EJECT
000560      **********************
000570       ENVIRONMENT DIVISION.
000580      **********************
000590       CONFIGURATION SECTION.
000600       SOURCE-COMPUTER. IBM-AS400.
000610       OBJECT-COMPUTER. IBM-AS400.
000620       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000630               UPSI-0 IS UPSI-SWITCH-0
000640                   ON  STATUS IS U0-ON
000650                   OFF STATUS IS U0-OFF.
000660      *
000670       INPUT-OUTPUT SECTION.
000680       FILE-CONTROL.
000690           SELECT DVPRM    ASSIGN TO DVPRM
000700                  ORGANIZATION IS SEQUENTIAL
000710                  FILE STATUS  IS WK-C-FILE-STATUS.
000720      *
000730           SELECT CARDS    ASSIGN TO CARDS
000740                  ORGANIZATION IS SEQUENTIAL
000750                  FILE STATUS  IS WK-C-FILE-STATUS.
000760      *
000770           SELECT TRANSITS ASSIGN TO TRANSITS
000780                  ORGANIZATION IS SEQUENTIAL
000790                  FILE STATUS  IS WK-C-FILE-STATUS.
000800      *
000810           SELECT USERS    ASSIGN TO USERS
000820                  ORGANIZATION IS SEQUENTIAL
000830                  FILE STATUS  IS WK-C-FILE-STATUS.
000840      *
000850           SELECT SRTWORK  ASSIGN TO SRTWORK.
000860      *
000870           SELECT SORTOUT  ASSIGN TO SORTOUT
000880                  ORGANIZATION IS SEQUENTIAL
000890                  FILE STATUS  IS WK-C-FILE-STATUS.
000900      *
000910           SELECT DEVRPT   ASSIGN TO DEVRPT
000920                  ORGANIZATION IS SEQUENTIAL
000930                  FILE STATUS  IS WK-C-FILE-STATUS.
000940      *
000950       EJECT
000960      ***************
000970       DATA DIVISION.
000980      ***************
000990       FILE SECTION.
001000      ***************
001010       FD  DVPRM
001020           LABEL RECORDS ARE OMITTED
001030           RECORD CONTAINS 80 CHARACTERS
001040           DATA RECORD IS WK-C-DVPRM.
001050       01  WK-C-DVPRM                   PIC X(80).
001060      *
001070       FD  CARDS
001080           LABEL RECORDS ARE OMITTED
001090           RECORD CONTAINS 300 CHARACTERS
001100           DATA RECORD IS WK-C-CARDS.
001110       01  WK-C-CARDS.
001120           COPY TFKCARD.
001130      *
001140       FD  TRANSITS
001150           LABEL RECORDS ARE OMITTED
001160           RECORD CONTAINS 60 CHARACTERS
001170           DATA RECORD IS WK-C-TRANSITS.
001180       01  WK-C-TRANSITS.
001190           COPY TFKTRAN.
001200      *
001210       FD  USERS
001220           LABEL RECORDS ARE OMITTED
001230           RECORD CONTAINS 40 CHARACTERS
001240           DATA RECORD IS WK-C-USERS.
001250       01  WK-C-USERS.
001260           COPY TFKUSER.
001270      *
001280       SD  SRTWORK
001290           DATA RECORD IS WS-SRT-RECORD.
001300       01  WS-SRT-CARD.
001310           COPY TFKCARD REPLACING ==TFKCARD== BY ==WS-SRT==.
001320      *
001330       FD  SORTOUT
001340           LABEL RECORDS ARE OMITTED
001350           RECORD CONTAINS 300 CHARACTERS
001360           DATA RECORD IS WK-C-SORTOUT.
001370       01  WK-C-SORTOUT                 PIC X(300).
001380      *
001390       FD  DEVRPT
001400           LABEL RECORDS ARE OMITTED
001410           RECORD CONTAINS 132 CHARACTERS
001420           DATA RECORD IS WK-C-DEVRPT.
001430       01  WK-C-DEVRPT                  PIC X(132).
001440      *
001450      *************************
001460       WORKING-STORAGE SECTION.
001470      *************************
001480       01  FILLER                      PIC X(24) VALUE
001490           "** PROGRAM KBMDEVRP  **".
001500      *
001510       COPY KBFCSTAT.
001520       COPY KBFDATE.
001530       COPY KBFTTBL.
001540       COPY KBFUTBL.
001550       COPY KBLIPI.
001560      *
001570       01  WS-EOF-SWITCHES.
001580           05  WS-EOF-CARDS-SW          PIC X(01) VALUE "N".
001590               88  WK-C-EOF-CARDS               VALUE "Y".
001600           05  WS-EOF-TRANSITS-SW       PIC X(01) VALUE "N".
001610               88  WK-C-EOF-TRANSITS            VALUE "Y".
001620           05  WS-EOF-USERS-SW          PIC X(01) VALUE "N".
001630               88  WK-C-EOF-USERS                VALUE "Y".
001640           05  WS-EOF-SORTOUT-SW        PIC X(01) VALUE "N".
001650               88  WK-C-EOF-SORTOUT              VALUE "Y".
001660      *
001670       01  WK-DEV-CARD-REC.
001680           COPY TFKCARD REPLACING ==TFKCARD== BY ==WK-DC==.
001690      *
001700      * WS-DVPRM-FIELDS BREAKS OUT THE RUN PARAMETER RECORD.
001710      *
001720       01  WS-DVPRM-FIELDS REDEFINES WK-C-DVPRM.
001730           05  WK-DVPRM-RUNDATE         PIC X(10).
001740           05  WK-DVPRM-CURRENT-TS      PIC X(19).
001750           05  WK-DVPRM-PSTART          PIC X(10).
001760           05  WK-DVPRM-PEND            PIC X(10).
001770           05  WK-DVPRM-COL1            PIC 9(04).
001780           05  WK-DVPRM-COL2            PIC 9(04).
001790           05  WK-DVPRM-COL3            PIC 9(04).
001800           05  WK-DVPRM-PRONLY-SW       PIC X(01).
001810               88  WK-DVPRM-PR-ONLY             VALUE "Y".
001820           05  FILLER                   PIC X(18).
001830      *
001840       01  WK-PERIOD-START              PIC X(10).
001850       01  WK-PERIOD-END                PIC X(10).
001860      *
001870      * WS-PERIOD-BOUNDS BUILDS THE TWO FULL BRASILIA TIMESTAMPS THAT
001880      * KBSIPI EXPECTS - START OF DAY FOR THE PERIOD START, END OF DAY
001890      * FOR THE PERIOD END.
001900      *
001910       01  WS-PERIOD-BOUNDS.
001920           05  WS-PERIOD-START-TS       PIC X(19).
001930           05  WS-PERIOD-START-PARTS REDEFINES WS-PERIOD-START-TS.
001940               10  WS-PS-DATE           PIC X(10).
001950               10  FILLER               PIC X(09) VALUE " 00:00:00".
001960           05  WS-PERIOD-END-TS         PIC X(19).
001970           05  WS-PERIOD-END-PARTS REDEFINES WS-PERIOD-END-TS.
001980               10  WS-PE-DATE           PIC X(10).
001990               10  FILLER               PIC X(09) VALUE " 23:59:59".
002000      *
002010      * WS-OUT-DATE-PARTS ASSEMBLES A CCYY-MM-DD TEXT DATE FROM THE
002020      * REVERSE-CONVERTED CALENDAR PIECES IN WK-D-RESULT-AREA.
002030      *
002040       01  WS-OUT-DATE-AREA.
002050           05  WS-OUT-DATE-10           PIC X(10).
002060       01  WS-OUT-DATE-PARTS REDEFINES WS-OUT-DATE-AREA.
002070           05  WS-OUT-DATE-CCYY         PIC 9(04).
002080           05  FILLER                   PIC X(01) VALUE "-".
002090           05  WS-OUT-DATE-MM           PIC 9(02).
002100           05  FILLER                   PIC X(01) VALUE "-".
002110           05  WS-OUT-DATE-DD           PIC 9(02).
002120      *
002130       01  WK-CONTROL-BREAK-AREA.
002140           05  WK-CURRENT-OWNER         PIC 9(05) COMP.
002150           05  WS-FIRST-REC-SW          PIC X(01) VALUE "Y".
002160               88  WS-FIRST-REC                 VALUE "Y".
002170      *
002180       01  WK-DEV-TOTALS.
002190           05  WK-DEV-TOTAL-HOURS       PIC 9(05)V99.
002200           05  WK-DEV-TOTAL-SECONDS     PIC S9(09) COMP.
002210      *
002220      * WS-TIME-FMT RENDERS A SECONDS COUNT AS "HHh MMm SSs", HOURS
002230      * ZERO-PADDED TO TWO DIGITS - THE NORMAL CASE FOR A CARD'S
002240      * IN-PROGRESS TIME.  ONLY WHEN THE HOUR COUNT ITSELF RUNS PAST
002250      * 99 (A CARD LEFT IN-PROGRESS FOR OVER FOUR MONTHS) DOES THE
002260      * FIELD WIDEN TO THREE DIGITS - REQ 51190, RJS, 09 AUG 2026.
002270      *
002280       01  WS-SECONDS-IN                PIC S9(09) COMP.
002290       01  WS-TF-HOURS                  PIC 9(05) COMP.
002300       01  WS-TF-MINUTES                PIC 99.
002310       01  WS-TF-SECONDS                PIC 99.
002320       01  WS-TF-HOURS-ED-2             PIC 99.
002330       01  WS-TF-HOURS-ED-3             PIC 999.
002340       01  WS-TF-PTR                    PIC 9(02) COMP.
002350       01  WS-TIME-FMT                  PIC X(15).
002360      *
002370       01  WK-DEV-NAME-AREA.
002380           05  WK-DEV-NAME              PIC X(42).
002390       01  WK-DEV-NAME-EDIT REDEFINES WK-DEV-NAME-AREA.
002400           05  WK-DN-PREFIX             PIC X(13).
002410           05  WK-DN-ID-OR-NAME         PIC X(29).
002420      *
002430       01  WK-DEV-HEADER-LINE.
002440           05  FILLER                   PIC X(14) VALUE
002450               "Desenvolvedor:".
002460           05  FILLER                   PIC X(01) VALUE SPACE.
002470           05  WK-DH-NAME               PIC X(42).
002480           05  FILLER                   PIC X(75).
002490      *
002500       01  WK-DEV-COLHEAD-LINE          PIC X(132) VALUE
002510           "Chamado | Titulo | Horas Estipuladas | In Progress Interval".
002520      *
002530       01  WK-DEV-DETAIL-LINE.
002540           05  WK-DL-CHAMADO            PIC X(10).
002550           05  FILLER                   PIC X(03) VALUE " | ".
002560           05  WK-DL-TITLE              PIC X(60).
002570           05  FILLER                   PIC X(03) VALUE " | ".
002580           05  WK-DL-HOURS              PIC ZZZ9.99.
002590           05  FILLER                   PIC X(03) VALUE " | ".
002600           05  WK-DL-TIME               PIC X(15).
002610           05  FILLER                   PIC X(21).
002620      *
002630       01  WK-DEV-TOTALS-LINE1.
002640           05  FILLER                   PIC X(27) VALUE
002650               "Total Horas Estipuladas:  ".
002660           05  WK-DT-HOURS              PIC ZZZ9.99.
002670           05  FILLER                   PIC X(97).
002680      *
002690       01  WK-DEV-TOTALS-LINE2.
002700           05  FILLER                   PIC X(29) VALUE
002710               "Total In Progress Interval: ".
002720           05  WK-DT-TIME               PIC X(15).
002730           05  FILLER                   PIC X(88).
002740      *
002750       01  WK-DEV-BLANK-LINE            PIC X(132) VALUE SPACES.
002760      *
002770      ***********************
002780       PROCEDURE DIVISION.
002790      ***********************
002800       MAIN-MODULE.
002810           PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
002820           PERFORM B000-CONTROL-BREAK THRU B099-CONTROL-BREAK-EX
002830               UNTIL WK-C-EOF-SORTOUT.
002840           IF NOT WS-FIRST-REC
002850               PERFORM C300-DEV-BREAK-TOTALS
002860                   THRU C399-DEV-BREAK-TOTALS-EX
002870           END-IF.
002880           PERFORM Z000-END-PROGRAM-ROUTINE
002890               THRU Z099-END-PROGRAM-ROUTINE-EX.
002900           GOBACK.
002910      *
002920      *-------------------------------------------------------------*
002930       A000-INITIALISE.
002940      *-------------------------------------------------------------*
002950           MOVE ZERO TO WK-T-TRAN-COUNT WK-U-USER-COUNT.
002960           MOVE ZERO TO WK-CURRENT-OWNER.
002970      *
002980           OPEN INPUT DVPRM.
002990           IF NOT WK-C-SUCCESSFUL
003000               DISPLAY "KBMDEVRP - OPEN FILE ERROR - DVPRM"
003010               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003020               GO TO Y900-ABNORMAL-TERMINATION
003030           END-IF.
003040           READ DVPRM
003050               AT END DISPLAY "KBMDEVRP - MISSING RUN PARAMETER RECORD"
003060                      GO TO Y900-ABNORMAL-TERMINATION
003070           END-READ.
003080           CLOSE DVPRM.
003090      *
003100           IF WK-DVPRM-COL1 = ZERO AND WK-DVPRM-COL2 = ZERO
003110                                   AND WK-DVPRM-COL3 = ZERO
003120               MOVE 0032 TO WK-DVPRM-COL1
003130               MOVE 0164 TO WK-DVPRM-COL2
003140               MOVE 0163 TO WK-DVPRM-COL3
003150           END-IF.
003160      *
003170           PERFORM A100-RESOLVE-PERIOD THRU A199-RESOLVE-PERIOD-EX.
003180           PERFORM A200-LOAD-USERS     THRU A299-LOAD-USERS-EX.
003190           PERFORM A300-LOAD-TRANSITS  THRU A399-LOAD-TRANSITS-EX.
003200      *
003210           SORT SRTWORK
003220               ON ASCENDING KEY WS-SRT-OWNER-USER-ID
003230               ON ASCENDING KEY WS-SRT-ID
003240               INPUT PROCEDURE A410-SORT-INPUT THRU A419-SORT-INPUT-EX
003250               GIVING SORTOUT.
003260      *
003270           OPEN INPUT SORTOUT.
003280           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
003290               DISPLAY "KBMDEVRP - OPEN FILE ERROR - SORTOUT"
003300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003310               GO TO Y900-ABNORMAL-TERMINATION
003320           END-IF.
003330      *
003340           OPEN OUTPUT DEVRPT.
003350           IF NOT WK-C-SUCCESSFUL
003360               DISPLAY "KBMDEVRP - OPEN FILE ERROR - DEVRPT"
003370               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003380               GO TO Y900-ABNORMAL-TERMINATION
003390           END-IF.
003400      *
003410           PERFORM A500-READ-SORTOUT THRU A599-READ-SORTOUT-EX.
003420       A099-INITIALISE-EX.
003430           EXIT.
003440      *
003450      *-------------------------------------------------------------*
003460      *  A100 - SAME DEFAULT-PERIOD RULE AS KBMWKRPT (RUN DATE MINUS   *
003470      *  SEVEN DAYS / RUN DATE), THEN WIDEN TO FULL DAY BOUNDS.        *
003480      *-------------------------------------------------------------*
003490       A100-RESOLVE-PERIOD.
003500           IF WK-DVPRM-PSTART = SPACES
003510               MOVE WK-DVPRM-RUNDATE TO WK-D-DATE-10
003520               PERFORM D050-DATE-TO-DAYS THRU D099-DATE-TO-DAYS-EX
003530               SUBTRACT 7 FROM WK-D-ABS-DAYS
003540               PERFORM D900-DAYS-TO-CIVIL THRU D999-DAYS-TO-CIVIL-EX
003550               MOVE WK-D-OUT-CCYY TO WS-OUT-DATE-CCYY
003560               MOVE WK-D-OUT-MM   TO WS-OUT-DATE-MM
003570               MOVE WK-D-OUT-DD   TO WS-OUT-DATE-DD
003580               MOVE WS-OUT-DATE-10 TO WK-PERIOD-START
003590           ELSE
003600               MOVE WK-DVPRM-PSTART TO WK-PERIOD-START
003610           END-IF.
003620      *
003630           IF WK-DVPRM-PEND = SPACES
003640               MOVE WK-DVPRM-RUNDATE TO WK-PERIOD-END
003650           ELSE
003660               MOVE WK-DVPRM-PEND TO WK-PERIOD-END
003670           END-IF.
003680      *
003690           MOVE WK-PERIOD-START TO WS-PS-DATE.
003700           MOVE WK-PERIOD-END   TO WS-PE-DATE.
003710       A199-RESOLVE-PERIOD-EX.
003720           EXIT.
003730      *
003740      *-------------------------------------------------------------*
003750      *  A200 - LOAD THE USERS FILE INTO THE SHARED NAME TABLE.       *
003760      *-------------------------------------------------------------*
003770       A200-LOAD-USERS.
003780           OPEN INPUT USERS.
003790           IF NOT WK-C-SUCCESSFUL
003800               DISPLAY "KBMDEVRP - OPEN FILE ERROR - USERS"
003810               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003820               GO TO Y900-ABNORMAL-TERMINATION
003830           END-IF.
003840           PERFORM A210-LOAD-ONE-USER THRU A219-LOAD-ONE-USER-EX
003850               UNTIL WK-C-EOF-USERS.
003860           CLOSE USERS.
003870       A299-LOAD-USERS-EX.
003880           EXIT.
003890      *
003900       A210-LOAD-ONE-USER.
003910           READ USERS
003920               AT END SET WK-C-EOF-USERS TO TRUE
003930                      GO TO A219-LOAD-ONE-USER-EX
003940           END-READ.
003950           IF WK-U-USER-COUNT < 500
003960               ADD 1 TO WK-U-USER-COUNT
003970               MOVE TFKUSER-ID       TO WK-U-USER-ID (WK-U-USER-COUNT)
003980               MOVE TFKUSER-REALNAME TO WK-U-USER-NAME (WK-U-USER-COUNT)
003990           END-IF.
004000       A219-LOAD-ONE-USER-EX.
004010           EXIT.
004020      *
004030      *-------------------------------------------------------------*
004040      *  A300 - LOAD THE WHOLE TRANSITS FILE FOR THE KBSIPI CALLS.    *
004050      *-------------------------------------------------------------*
004060       A300-LOAD-TRANSITS.
004070           OPEN INPUT TRANSITS.
004080           IF NOT WK-C-SUCCESSFUL
004090               DISPLAY "KBMDEVRP - OPEN FILE ERROR - TRANSITS"
004100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004110               GO TO Y900-ABNORMAL-TERMINATION
004120           END-IF.
004130           PERFORM A310-LOAD-ONE-TRANSIT THRU A319-LOAD-ONE-TRANSIT-EX
004140               UNTIL WK-C-EOF-TRANSITS.
004150           CLOSE TRANSITS.
004160       A399-LOAD-TRANSITS-EX.
004170           EXIT.
004180      *
004190       A310-LOAD-ONE-TRANSIT.
004200           READ TRANSITS
004210               AT END SET WK-C-EOF-TRANSITS TO TRUE
004220                      GO TO A319-LOAD-ONE-TRANSIT-EX
004230           END-READ.
004240           IF WK-T-TRAN-COUNT < 20000
004250               ADD 1 TO WK-T-TRAN-COUNT
004260               MOVE TFKTRAN-CARD-ID    TO WK-T-TRAN-CARD-ID
004270                                          (WK-T-TRAN-COUNT)
004280               MOVE TFKTRAN-COLUMN-ID  TO WK-T-TRAN-COL-ID
004290                                          (WK-T-TRAN-COUNT)
004300               MOVE TFKTRAN-START-TS   TO WK-T-TRAN-START-TS
004310                                          (WK-T-TRAN-COUNT)
004320               MOVE TFKTRAN-END-TS     TO WK-T-TRAN-END-TS
004330                                          (WK-T-TRAN-COUNT)
004340           ELSE
004350               DISPLAY "KBMDEVRP - WARNING - TRANSITS TABLE FULL"
004360               DISPLAY "20000 ROWS LOADED, REMAINING ROWS SKIPPED"
004370           END-IF.
004380       A319-LOAD-ONE-TRANSIT-EX.
004390           EXIT.
004400      *
004410      *-------------------------------------------------------------*
004420      *  A410 - SORT INPUT PROCEDURE - SAME CARD SELECTION RULE AS    *
004430      *  THE WEEKLY REPORT'S B000, MINUS THE INTERVAL-FILTER STAGE,   *
004440      *  PLUS THE OWNER-USER-ID > 0 RULE FOR THIS REPORT.             *
004450      *-------------------------------------------------------------*
004460       A410-SORT-INPUT.
004470           OPEN INPUT CARDS.
004480           IF NOT WK-C-SUCCESSFUL
004490               DISPLAY "KBMDEVRP - OPEN FILE ERROR - CARDS"
004500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004510               GO TO Y900-ABNORMAL-TERMINATION
004520           END-IF.
004530           READ CARDS
004540               AT END SET WK-C-EOF-CARDS TO TRUE
004550           END-READ.
004560           PERFORM A420-SORT-ONE-CARD THRU A429-SORT-ONE-CARD-EX
004570               UNTIL WK-C-EOF-CARDS.
004580           CLOSE CARDS.
004590       A419-SORT-INPUT-EX.
004600           EXIT.
004610      *
004620       A420-SORT-ONE-CARD.
004630           IF TFKCARD-OWNER-USER-ID > ZERO
004640               AND (TFKCARD-COLUMN-ID = WK-DVPRM-COL1
004650                 OR TFKCARD-COLUMN-ID = WK-DVPRM-COL2
004660                 OR TFKCARD-COLUMN-ID = WK-DVPRM-COL3)
004670               AND NOT (WK-DVPRM-PR-ONLY
004680                        AND TFKCARD-GITHUB-LINK = SPACES)
004690               MOVE TFKCARD-RECORD TO WS-SRT-RECORD
004700               RELEASE WS-SRT-RECORD
004710           END-IF.
004720           READ CARDS
004730               AT END SET WK-C-EOF-CARDS TO TRUE
004740           END-READ.
004750       A429-SORT-ONE-CARD-EX.
004760           EXIT.
004770      *
004780       A500-READ-SORTOUT.
004790           READ SORTOUT INTO WK-DEV-CARD-REC
004800               AT END SET WK-C-EOF-SORTOUT TO TRUE
004810           END-READ.
004820       A599-READ-SORTOUT-EX.
004830           EXIT.
004840      *
004850      *-------------------------------------------------------------*
004860      *  B000 - ONE SORTED CARD.  START A NEW DEVELOPER BLOCK WHEN    *
004870      *  THE OWNER CHANGES (OR ON THE VERY FIRST RECORD).             *
004880      *-------------------------------------------------------------*
004890       B000-CONTROL-BREAK.
004900           IF WS-FIRST-REC
004910               OR WK-DC-OWNER-USER-ID NOT = WK-CURRENT-OWNER
004920               IF NOT WS-FIRST-REC
004930                   PERFORM C300-DEV-BREAK-TOTALS
004940                       THRU C399-DEV-BREAK-TOTALS-EX
004950               END-IF
004960               MOVE WK-DC-OWNER-USER-ID TO WK-CURRENT-OWNER
004970               MOVE ZERO TO WK-DEV-TOTAL-HOURS WK-DEV-TOTAL-SECONDS
004980               PERFORM C100-DEV-BREAK-HEADER
004990                   THRU C199-DEV-BREAK-HEADER-EX
005000               MOVE "N" TO WS-FIRST-REC-SW
005010           END-IF.
005020           PERFORM C200-DEV-DETAIL-LINE THRU C299-DEV-DETAIL-LINE-EX.
005030           PERFORM A500-READ-SORTOUT THRU A599-READ-SORTOUT-EX.
005040       B099-CONTROL-BREAK-EX.
005050           EXIT.
005060      *
005070      *-------------------------------------------------------------*
005080      *  C100 - LOOK UP THE OWNER'S REALNAME AND WRITE THE HEADER      *
005090      *  AND COLUMN-HEADING LINES.                                    *
005100      *-------------------------------------------------------------*
005110       C100-DEV-BREAK-HEADER.
005120           MOVE SPACES TO WK-DEV-NAME.
005130           PERFORM C110-FIND-USER-NAME THRU C119-FIND-USER-NAME-EX
005140               VARYING WK-U-USER-IX FROM 1 BY 1
005150               UNTIL WK-U-USER-IX > WK-U-USER-COUNT.
005160           IF WK-DEV-NAME = SPACES
005170               MOVE "Desconhecido " TO WK-DN-PREFIX
005180               MOVE WK-CURRENT-OWNER TO WK-DN-ID-OR-NAME
005190           END-IF.
005200           MOVE WK-DEV-NAME TO WK-DH-NAME.
005210           WRITE WK-C-DEVRPT FROM WK-DEV-HEADER-LINE.
005220           WRITE WK-C-DEVRPT FROM WK-DEV-COLHEAD-LINE.
005230       C199-DEV-BREAK-HEADER-EX.
005240           EXIT.
005250      *
005260       C110-FIND-USER-NAME.
005270           IF WK-U-USER-ID (WK-U-USER-IX) = WK-CURRENT-OWNER
005280               MOVE WK-U-USER-NAME (WK-U-USER-IX) TO WK-DEV-NAME
005290           END-IF.
005300       C119-FIND-USER-NAME-EX.
005310           EXIT.
005320      *
005330      *-------------------------------------------------------------*
005340      *  C200 - ONE DETAIL ROW - TITLE OVERRIDE, STIPULATED HOURS,    *
005350      *  AND THE CALL TO KBSIPI FOR IN-PROGRESS SECONDS.              *
005360      *-------------------------------------------------------------*
005370       C200-DEV-DETAIL-LINE.
005380           MOVE WK-DC-CUSTOM-ID TO WK-DL-CHAMADO.
005390           IF WK-DC-ALT-TITLE NOT = SPACES
005400               MOVE WK-DC-ALT-TITLE TO WK-DL-TITLE
005410           ELSE
005420               MOVE WK-DC-TITLE     TO WK-DL-TITLE
005430           END-IF.
005440           MOVE WK-DC-STIP-HOURS TO WK-DL-HOURS.
005450           ADD WK-DC-STIP-HOURS TO WK-DEV-TOTAL-HOURS.
005460      *
005470           MOVE WK-DC-ID            TO WK-IPI-CARD-ID.
005480           MOVE WS-PERIOD-START-TS  TO WK-IPI-PERIOD-START-TS.
005490           MOVE WS-PERIOD-END-TS    TO WK-IPI-PERIOD-END-TS.
005500           MOVE WK-DVPRM-CURRENT-TS TO WK-IPI-CURRENT-TS.
005510           CALL "KBSIPI" USING WK-IPI-LINKAGE
005520                               WK-T-TRAN-COUNT
005530                               WK-T-TRAN-TABLE.
005540           ADD WK-IPI-SECONDS TO WK-DEV-TOTAL-SECONDS.
005550           MOVE WK-IPI-SECONDS TO WS-SECONDS-IN.
005560           PERFORM E100-FORMAT-SECONDS THRU E199-FORMAT-SECONDS-EX.
005570           MOVE WS-TIME-FMT TO WK-DL-TIME.
005580      *
005590           WRITE WK-C-DEVRPT FROM WK-DEV-DETAIL-LINE.
005600       C299-DEV-DETAIL-LINE-EX.
005610           EXIT.
005620      *
005630      *-------------------------------------------------------------*
005640      *  C300 - TOTALS LINE, THEN TWO BLANK LINES BEFORE THE NEXT     *
005650      *  DEVELOPER (OR END OF REPORT).                                *
005660      *-------------------------------------------------------------*
005670       C300-DEV-BREAK-TOTALS.
005680           MOVE WK-DEV-TOTAL-HOURS TO WK-DT-HOURS.
005690           WRITE WK-C-DEVRPT FROM WK-DEV-TOTALS-LINE1.
005700      *
005710           MOVE WK-DEV-TOTAL-SECONDS TO WS-SECONDS-IN.
005720           PERFORM E100-FORMAT-SECONDS THRU E199-FORMAT-SECONDS-EX.
005730           MOVE WS-TIME-FMT TO WK-DT-TIME.
005740           WRITE WK-C-DEVRPT FROM WK-DEV-TOTALS-LINE2.
005750      *
005760           WRITE WK-C-DEVRPT FROM WK-DEV-BLANK-LINE.
005770           WRITE WK-C-DEVRPT FROM WK-DEV-BLANK-LINE.
005780       C399-DEV-BREAK-TOTALS-EX.
005790           EXIT.
005800      *
005810      *-------------------------------------------------------------*
005820      *  D050/D900 - SAME DAY-NUMBER ALGORITHM CARRIED BY KBMWKRPT.   *
005830      *-------------------------------------------------------------*
005840       D050-DATE-TO-DAYS.
005850           MOVE WK-D-DT-CCYY TO WK-D-CALC-Y.
005860           MOVE WK-D-DT-MM   TO WK-D-CALC-M.
005870           MOVE WK-D-DT-DD   TO WK-D-CALC-D.
005880           IF WK-D-CALC-M NOT > 2
005890               SUBTRACT 1 FROM WK-D-CALC-Y
005900               ADD 12 TO WK-D-CALC-M
005910           END-IF.
005920           COMPUTE WK-D-T-Y4    = WK-D-CALC-Y / 4.
005930           COMPUTE WK-D-T-Y100  = WK-D-CALC-Y / 100.
005940           COMPUTE WK-D-T-Y400  = WK-D-CALC-Y / 400.
005950           COMPUTE WK-D-T-MTERM = (153 * (WK-D-CALC-M - 3) + 2) / 5.
005960           COMPUTE WK-D-ABS-DAYS =
005970                 (365 * WK-D-CALC-Y) + WK-D-T-Y4 - WK-D-T-Y100
005980               +  WK-D-T-Y400 + WK-D-T-MTERM + WK-D-CALC-D - 1.
005990       D099-DATE-TO-DAYS-EX.
006000           EXIT.
006010      *
006020       D900-DAYS-TO-CIVIL.
006030           COMPUTE WK-D-ERA = WK-D-ABS-DAYS / 146097.
006040           COMPUTE WK-D-DOE = WK-D-ABS-DAYS - (WK-D-ERA * 146097).
006050           COMPUTE WK-D-DOE-T1460   = WK-D-DOE / 1460.
006060           COMPUTE WK-D-DOE-T36524  = WK-D-DOE / 36524.
006070           COMPUTE WK-D-DOE-T146096 = WK-D-DOE / 146096.
006080           COMPUTE WK-D-YOE = (WK-D-DOE - WK-D-DOE-T1460
006090               + WK-D-DOE-T36524 - WK-D-DOE-T146096) / 365.
006100           COMPUTE WK-D-CALC-Y = WK-D-YOE + (WK-D-ERA * 400).
006110           COMPUTE WK-D-YOE-T4   = WK-D-YOE / 4.
006120           COMPUTE WK-D-YOE-T100 = WK-D-YOE / 100.
006130           COMPUTE WK-D-DOY = WK-D-DOE -
006140               ((365 * WK-D-YOE) + WK-D-YOE-T4 - WK-D-YOE-T100).
006150           COMPUTE WK-D-MP = ((5 * WK-D-DOY) + 2) / 153.
006160           COMPUTE WK-D-MP-TERM = ((153 * WK-D-MP) + 2) / 5.
006170           COMPUTE WK-D-CALC-D = WK-D-DOY - WK-D-MP-TERM + 1.
006180           IF WK-D-MP < 10
006190               COMPUTE WK-D-CALC-M = WK-D-MP + 3
006200           ELSE
006210               COMPUTE WK-D-CALC-M = WK-D-MP - 9
006220           END-IF.
006230           IF WK-D-CALC-M NOT > 2
006240               ADD 1 TO WK-D-CALC-Y
006250           END-IF.
006260           MOVE WK-D-CALC-Y TO WK-D-OUT-CCYY.
006270           MOVE WK-D-CALC-M TO WK-D-OUT-MM.
006280           MOVE WK-D-CALC-D TO WK-D-OUT-DD.
006290       D999-DAYS-TO-CIVIL-EX.
006300           EXIT.
006310      *
006320      *-------------------------------------------------------------*
006330      *  E100 - RENDER WS-SECONDS-IN AS "HHh MMm SSs", HOURS ZERO-     *
006340      *  PADDED TO TWO DIGITS UNLESS THE HOUR COUNT ITSELF NEEDS      *
006350      *  THREE - SEE THE WS-TIME-FMT BANNER ABOVE.                    *
006360      *-------------------------------------------------------------*
006370       E100-FORMAT-SECONDS.
006380           COMPUTE WS-TF-HOURS = WS-SECONDS-IN / 3600.
006390           COMPUTE WS-TF-MINUTES = (WS-SECONDS-IN - (WS-TF-HOURS * 3600))
006400                   / 60.
006410           COMPUTE WS-TF-SECONDS = WS-SECONDS-IN - (WS-TF-HOURS * 3600)
006420                   - (WS-TF-MINUTES * 60).
006430           MOVE SPACES TO WS-TIME-FMT.
006440           MOVE 1 TO WS-TF-PTR.
006450           IF WS-TF-HOURS > 99
006460               MOVE WS-TF-HOURS TO WS-TF-HOURS-ED-3
006470               STRING WS-TF-HOURS-ED-3 DELIMITED BY SIZE
006480                      INTO WS-TIME-FMT
006490                      WITH POINTER WS-TF-PTR
006500           ELSE
006510               MOVE WS-TF-HOURS TO WS-TF-HOURS-ED-2
006520               STRING WS-TF-HOURS-ED-2 DELIMITED BY SIZE
006530                      INTO WS-TIME-FMT
006540                      WITH POINTER WS-TF-PTR
006550           END-IF.
006560           STRING "h " DELIMITED BY SIZE
006570                  INTO WS-TIME-FMT
006580                  WITH POINTER WS-TF-PTR.
006590           STRING WS-TF-MINUTES DELIMITED BY SIZE
006600                  INTO WS-TIME-FMT
006610                  WITH POINTER WS-TF-PTR.
006620           STRING "m " DELIMITED BY SIZE
006630                  INTO WS-TIME-FMT
006640                  WITH POINTER WS-TF-PTR.
006650           STRING WS-TF-SECONDS DELIMITED BY SIZE
006660                  INTO WS-TIME-FMT
006670                  WITH POINTER WS-TF-PTR.
006680           STRING "s" DELIMITED BY SIZE
006690                  INTO WS-TIME-FMT
006700                  WITH POINTER WS-TF-PTR.
006710       E199-FORMAT-SECONDS-EX.
006720           EXIT.
006730      *
006740       Y900-ABNORMAL-TERMINATION.
006750           PERFORM Z000-END-PROGRAM-ROUTINE
006760               THRU Z099-END-PROGRAM-ROUTINE-EX.
006770           MOVE 16 TO RETURN-CODE.
006780           GOBACK.
006790      *
006800      *-------------------------------------------------------------*
006810       Z000-END-PROGRAM-ROUTINE.
006820      *-------------------------------------------------------------*
006830           DISPLAY "KBMDEVRP - RUN COMPLETE".
006840           CLOSE SORTOUT DEVRPT.
006850       Z099-END-PROGRAM-ROUTINE-EX.
006860           EXIT.
006870      *
006880      ******************************************************************
006890      *************** END OF PROGRAM SOURCE - KBMDEVRP ***************
006900      ******************************************************************
006910
006920
006930
