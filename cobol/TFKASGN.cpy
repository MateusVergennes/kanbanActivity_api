000100* TFKASGN.CPYBK
000200      05  TFKASGN-RECORD          PIC X(020).
000300*
000400* I-O FORMAT: TFKASGNR  TO FILE ASSIGNUP  OF LIBRARY PMOLIB
000500* ONE UPDATE RECORD PER CARD REASSIGNED BY KBMASSGN.
000600*
000700      05  TFKASGNR  REDEFINES TFKASGN-RECORD.
000800          06  TFKASGN-CARD-ID         PIC 9(07).
000900*                        CARD TO UPDATE
001000          06  TFKASGN-NEW-OWNER       PIC 9(05).
001100*                        OWNER TO SET
001200          06  FILLER                  PIC X(008).
