000100* TFKCARD.CPYBK
000200      05  TFKCARD-RECORD          PIC X(300).
000300*
000400* I-O FORMAT: TFKCARDR  FROM FILE CARDS  OF LIBRARY PMOLIB
000500* ONE RECORD PER KANBAN CARD, ANY ORDER ON THE FILE.
000600*
000700      05  TFKCARDR  REDEFINES TFKCARD-RECORD.
000800          06  TFKCARD-ID              PIC 9(07).
000900*                        CARD NUMBER (UNIQUE)
001000          06  TFKCARD-CUSTOM-ID       PIC X(10).
001100*                        EXTERNAL TICKET NO (CHAMADO)
001200          06  TFKCARD-BOARD-ID        PIC 9(03).
001300*                        BOARD THE CARD LIVES ON
001400          06  TFKCARD-WORKFLOW-ID     PIC 9(03).
001500*                        WORKFLOW WITHIN THE BOARD
001600          06  TFKCARD-TITLE           PIC X(60).
001700*                        CARD TITLE
001800          06  TFKCARD-OWNER-USER-ID   PIC 9(05).
001900*                        DEVELOPER ASSIGNED, 0 = UNASSIGNED
002000          06  TFKCARD-COLUMN-ID       PIC 9(04).
002100*                        CURRENT COLUMN
002200          06  TFKCARD-CREATED-DATE    PIC X(10).
002300*                        CREATION DATE  CCYY-MM-DD
002400          06  TFKCARD-GITHUB-LINK     PIC X(60).
002500*                        PULL REQUEST URL, CUST FLD 11, BLANK=NO PR
002600          06  TFKCARD-ALT-TITLE       PIC X(60).
002700*                        REPORT TITLE OVERRIDE, CUST FLD 13
002800          06  TFKCARD-STIP-HOURS      PIC 9(03)V99.
002900*                        ESTIMATED HOURS, CUST FLD 9 - ALREADY
003000*                        NORMALISED BY THE EXTRACT (COMMA OR POINT
003100*                        DECIMAL, BLANK/UNPARSABLE ARRIVES AS ZERO)
003200          06  TFKCARD-TAG-COUNT       PIC 9(02).
003300*                        NUMBER OF TAG IDS OCCUPIED BELOW
003400          06  TFKCARD-TAG-IDS OCCURS 10 TIMES
003500                                      PIC 9(04).
003600*                        TAG IDS ATTACHED TO THE CARD
003700          06  TFKCARD-SUBTASK-COUNT   PIC 9(03).
003800*                        NUMBER OF SUBTASKS ON THE CARD
003900*
004000* ALTERNATE VIEW OF THE CREATION DATE - USED BY KBMWKRPT WHEN THE
004100* DEFAULT REPORT PERIOD (RUN DATE MINUS 7) HAS TO BE COMPARED
004200* AGAINST CCYY/MM/DD WITHOUT RE-EDITING THE TEXT FIELD.
004300*
004400          06  TFKCARD-CREATED-CCYYMMDD REDEFINES
004500                  TFKCARD-CREATED-DATE.
004600              07  TFKCARD-CR-CCYY     PIC X(04).
004700              07  FILLER              PIC X(01).
004800              07  TFKCARD-CR-MM       PIC X(02).
004900              07  FILLER              PIC X(01).
005000              07  TFKCARD-CR-DD       PIC X(02).
005100          06  FILLER                  PIC X(28).
