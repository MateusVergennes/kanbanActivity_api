000100* TFKCOL.CPYBK
000200      05  TFKCOL-RECORD           PIC X(040).
000300*
000400* I-O FORMAT: TFKCOLR  FROM FILE COLUMNS  OF LIBRARY PMOLIB
000500* WORKFLOW COLUMN LOOKUP - READ AND OPTIONALLY FILTERED BY
000600* WORKFLOW ID IN KBMCOLF.
000700*
000800      05  TFKCOLR  REDEFINES TFKCOL-RECORD.
000900          06  TFKCOL-ID               PIC 9(04).
001000*                        COLUMN NUMBER
001100          06  TFKCOL-WORKFLOW-ID      PIC 9(03).
001200*                        WORKFLOW IT BELONGS TO
001300          06  TFKCOL-NAME             PIC X(30).
001400*                        DISPLAY NAME
001500          06  FILLER                  PIC X(003).
