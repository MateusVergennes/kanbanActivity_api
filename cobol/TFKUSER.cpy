000100* TFKUSER.CPYBK
000200      05  TFKUSER-RECORD          PIC X(040).
000300*
000400* I-O FORMAT: TFKUSERR  FROM FILE USERS  OF LIBRARY PMOLIB
000500* LOOKUP TABLE, LOADED INTO WK-U-USER-TABLE AND SCANNED LINEARLY
000600* BY USER ID (SEE A100-LOAD-USERS / B110-FIND-USER-NAME).
000700*
000800      05  TFKUSERR  REDEFINES TFKUSER-RECORD.
000900          06  TFKUSER-ID              PIC 9(05).
001000*                        USER NUMBER
001100          06  TFKUSER-REALNAME        PIC X(30).
001200*                        DISPLAY NAME
001300          06  FILLER                  PIC X(005).
