000100***************************************************************
000200* KBFCSTAT.CPYBK                                               *
000300* COMMON FILE STATUS CONDITION NAMES - PROJECT METRICS SYSTEM  *
000400* COPY THIS MEMBER INTO WORKING-STORAGE OF ANY KBM/KBS PROGRAM *
000500* THAT OPENS A FILE, THEN TEST WK-C-SUCCESSFUL ETC RATHER THAN *
000600* THE RAW STATUS VALUE.                                        *
000700***************************************************************
000800* HISTORY OF MODIFICATION:                                     *
000900*---------------------------------------------------------------*
001000* K1B001 03/02/2025 ACNRJR - PMO REPORTING BATCH - PHASE 1      *
001100*                  - INITIAL VERSION, LIFTED OUT OF KBMWKRPT SO *
001200*                    ALL FIVE REPORT JOBS SHARE ONE COPY OF THE *
001300*                    STATUS CONDITION NAMES.                    *
001400*---------------------------------------------------------------*
001500 01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001600     88  WK-C-SUCCESSFUL                    VALUE "00".
001700     88  WK-C-END-OF-FILE                   VALUE "10".
001800     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
001900     88  WK-C-DUPLICATE-KEY                  VALUE "22".
002000     88  WK-C-PERMANENT-ERROR                VALUE "30" "34" "35"
002100                                              "37" "38" "39" "41"
002200                                              "42" "44" "46" "47"
002300                                              "48" "49".
