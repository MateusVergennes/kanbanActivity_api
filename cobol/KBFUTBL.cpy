000100***************************************************************
000200* KBFUTBL.CPYBK                                                *
000300* COMMON USER LOOKUP TABLE SHAPE - PROJECT METRICS SYSTEM       *
000400* COPIED INTO WORKING-STORAGE BY ANY PROGRAM THAT MUST TURN AN  *
000500* OWNER-USER-ID INTO A REALNAME (KBMDEVRP, KBMQARPT, KBMSNAP).  *
000600* LOADED ONCE FROM THE USERS FILE AND SCANNED LINEARLY - THE    *
000700* TABLE IS SMALL ENOUGH THAT A BINARY SEARCH BUYS NOTHING.      *
000800***************************************************************
000900* HISTORY OF MODIFICATION:                                     *
001000*---------------------------------------------------------------*
001100* K1B006 14/07/1993 RJS    - INITIAL VERSION - SHOP FLOOR       *
001200*                    EMPLOYEE NAME TABLE FOR THE FRIDAY REPORT. *
001300*---------------------------------------------------------------*
001400* K2B010 06/07/2011 ACNRJR - REQ 30410 - RENAMED "USER TABLE"   *
001500*                    FOR THE APPLICATIONS BACKLOG BOARD; WIDENED*
001600*                    REALNAME FROM 20 TO 30 BYTES.              *
001700*---------------------------------------------------------------*
001800 01  WK-U-USER-COUNT              PIC 9(05) COMP-3.
001900 01  WK-U-USER-TABLE.
002000     05  WK-U-USER-ENTRY OCCURS 500 TIMES
002100                         INDEXED BY WK-U-USER-IX.
002200         10  WK-U-USER-ID         PIC 9(05).
002300         10  WK-U-USER-NAME       PIC X(30).
