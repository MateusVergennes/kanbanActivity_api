000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBMASSGN.
000050       AUTHOR.         R J SANTOS.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   22 SEP 1992.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  CARD RE-ASSIGNMENT SWEEP.  SELECTS CARDS EITHER
000120      *               BY THEIR CURRENT COLUMN (DEFAULT COLUMN 29) OR
000130      *               BY AN EXPLICIT LIST OF CARD NUMBERS, ECHOES THEIR
000140      *               PRE-CHANGE STATE TO A SNAPSHOT FILE, THEN WRITES
000150      *               ONE UPDATE RECORD PER CARD SETTING THE NEW OWNER.
000160      *               ORIGINALLY THE SHOP FLOOR'S "REASSIGN WORK ORDER"
000170      *               SWEEP, RUN WHENEVER A STATION'S QUEUE HAD TO BE
000180      *               HANDED TO A DIFFERENT OPERATOR.
000190      *
000200      *================================================================
000210      * HISTORY OF MODIFICATION:
000220      *================================================================
000230      * K1B009 22/09/1992 RJS    - INITIAL VERSION - SHOP FLOOR "REASSIGN
000240      *                            WORK ORDER" SWEEP, SELECTION BY
000250      *                            STATION NUMBER ONLY.
000260      *----------------------------------------------------------------
000270      * K1B018 30/11/1998 MTF    - Y2K REMEDIATION - SNAPSHOT AND UPDATE
000280      *                            RECORD DATE FIELDS CARRY A FULL
000290      *                            4-DIGIT CENTURY.
000300      *----------------------------------------------------------------
000310      * K2B015 11/07/2011 ACNRJR - REQ 30413 - RE-PLATFORMED FOR THE
000320      *                            APPLICATIONS BACKLOG BOARD; ADDED THE
000330      *                            EXPLICIT CARD-NUMBER-LIST SELECTION
000340      *                            MODE FOR RE-ASSIGNING A HANDFUL OF
000350      *                            CARDS WITHOUT MOVING A WHOLE COLUMN.
000360      *----------------------------------------------------------------
000370      * K3B009 15/02/2025 TMPRVD - REQ 51143 - DEFAULT COLUMN CHANGED
000380      *                            FROM ZERO TO 29 (BACKLOG) WHEN NO
000390      *                            COLUMN OR CARD LIST IS GIVEN.
000400      *----------------------------------------------------------------
000410      * K3B018 09/08/2026 RJS    - REQ 51193 - CARDS-READ / CARDS-
000420      *                            SELECTED COUNTERS PULLED OUT OF THE
000430      *                            WS-COUNT-AREA GROUP AND DECLARED AS
000440      *                            STANDALONE 77-LEVEL ITEMS - NEITHER
000450      *                            IS EVER MOVED OR DISPLAYED AS A GROUP.
000460      *----------------------------------------------------------------
000470       EJECT
000480      **********************
000490       ENVIRONMENT DIVISION.
000500      **********************
000510       CONFIGURATION SECTION.
000520       SOURCE-COMPUTER. IBM-AS400.
000530       OBJECT-COMPUTER. IBM-AS400.
000540       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000550               UPSI-0 IS UPSI-SWITCH-0
000560                   ON  STATUS IS U0-ON
000570                   OFF STATUS IS U0-OFF.
000580      *
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610           SELECT ASNPRM   ASSIGN TO ASNPRM
000620                  ORGANIZATION IS SEQUENTIAL
000630                  FILE STATUS  IS WK-C-FILE-STATUS.
000640      *
000650           SELECT CARDS    ASSIGN TO CARDS
000660                  ORGANIZATION IS SEQUENTIAL
000670                  FILE STATUS  IS WK-C-FILE-STATUS.
000680      *
000690           SELECT SNAPSHOT ASSIGN TO SNAPSHOT
000700                  ORGANIZATION IS SEQUENTIAL
000710                  FILE STATUS  IS WK-C-FILE-STATUS.
000720      *
000730           SELECT ASSIGNUP ASSIGN TO ASSIGNUP
000740                  ORGANIZATION IS SEQUENTIAL
000750                  FILE STATUS  IS WK-C-FILE-STATUS.
000760      *
000770       EJECT
000780      ***************
000790       DATA DIVISION.
000800      ***************
000810       FILE SECTION.
000820      ***************
000830       FD  ASNPRM
000840           LABEL RECORDS ARE OMITTED
000850           RECORD CONTAINS 100 CHARACTERS
000860           DATA RECORD IS WK-C-ASNPRM.
000870       01  WK-C-ASNPRM                  PIC X(100).
000880      *
000890       FD  CARDS
000900           LABEL RECORDS ARE OMITTED
000910           RECORD CONTAINS 300 CHARACTERS
000920           DATA RECORD IS WK-C-CARDS.
000930       01  WK-C-CARDS.
000940           COPY TFKCARD.
000950      *
000960       FD  SNAPSHOT
000970           LABEL RECORDS ARE OMITTED
000980           RECORD CONTAINS 300 CHARACTERS
000990           DATA RECORD IS WK-C-SNAPSHOT.
001000       01  WK-C-SNAPSHOT                PIC X(300).
001010      *
001020       FD  ASSIGNUP
001030           LABEL RECORDS ARE OMITTED
001040           RECORD CONTAINS 20 CHARACTERS
001050           DATA RECORD IS WK-C-ASSIGNUP.
001060       01  WK-C-ASSIGNUP.
001070           COPY TFKASGN.
001080      *
001090      *************************
001100       WORKING-STORAGE SECTION.
001110      *************************
001120       01  FILLER                      PIC X(24) VALUE
001130           "** PROGRAM KBMASSGN  **".
001140      *
001150       COPY KBFCSTAT.
001160      *
001170       01  WS-EOF-SWITCHES.
001180           05  WS-EOF-CARDS-SW          PIC X(01) VALUE "N".
001190               88  WK-C-EOF-CARDS               VALUE "Y".
001200      *
001210      * WS-ASNPRM-FIELDS BREAKS OUT THE RUN PARAMETER RECORD.  WHEN
001220      * WK-ASNPRM-LIST-SW IS "Y" THE SWEEP SELECTS ONLY THE CARD
001230      * NUMBERS NAMED IN WK-ASNPRM-CARD-IDS; OTHERWISE IT SELECTS BY
001240      * WK-ASNPRM-COLUMN-ID (ZERO OR ABSENT DEFAULTS TO COLUMN 29).
001250      *
001260       01  WS-ASNPRM-FIELDS REDEFINES WK-C-ASNPRM.
001270           05  WK-ASNPRM-COLUMN-ID      PIC 9(04).
001280           05  WK-ASNPRM-NEW-OWNER      PIC 9(05).
001290           05  WK-ASNPRM-LIST-SW        PIC X(01).
001300               88  WK-ASNPRM-USE-LIST           VALUE "Y".
001310           05  WK-ASNPRM-CARD-COUNT     PIC 9(02).
001320           05  WK-ASNPRM-CARD-IDS OCCURS 10 TIMES
001330                                        PIC 9(07).
001340           05  FILLER                   PIC X(018).
001350      *
001360       01  WK-MATCH-IX                  PIC 9(02) COMP.
001370       01  WK-LIST-IX                   PIC 9(02) COMP.
001380      *
001390       77  WS-N-CARDS-READ              PIC 9(07) COMP.
001400       77  WS-N-CARDS-SELECTED          PIC 9(07) COMP.
001410      *
001420      ***********************
001430       PROCEDURE DIVISION.
001440      ***********************
001450       MAIN-MODULE.
001460           PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
001470           PERFORM B000-PROCESS-CARD THRU B099-PROCESS-CARD-EX
001480               UNTIL WK-C-EOF-CARDS.
001490           PERFORM Z000-END-PROGRAM-ROUTINE
001500               THRU Z099-END-PROGRAM-ROUTINE-EX.
001510           GOBACK.
001520      *
001530      *-------------------------------------------------------------*
001540       A000-INITIALISE.
001550      *-------------------------------------------------------------*
001560           MOVE ZERO TO WS-N-CARDS-READ WS-N-CARDS-SELECTED.
001570           MOVE SPACES TO WS-ASNPRM-FIELDS.
001580      *
001590           OPEN INPUT ASNPRM.
001600           IF NOT WK-C-SUCCESSFUL
001610               DISPLAY "KBMASSGN - OPEN FILE ERROR - ASNPRM"
001620               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001630               GO TO Y900-ABNORMAL-TERMINATION
001640           END-IF.
001650           READ ASNPRM
001660               AT END DISPLAY "KBMASSGN - MISSING RUN PARAMETER RECORD"
001670                      GO TO Y900-ABNORMAL-TERMINATION
001680           END-READ.
001690           CLOSE ASNPRM.
001700      *
001710           IF NOT WK-ASNPRM-USE-LIST
001720               AND WK-ASNPRM-COLUMN-ID = ZERO
001730               MOVE 0029 TO WK-ASNPRM-COLUMN-ID
001740           END-IF.
001750      *
001760           OPEN INPUT CARDS.
001770           IF NOT WK-C-SUCCESSFUL
001780               DISPLAY "KBMASSGN - OPEN FILE ERROR - CARDS"
001790               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001800               GO TO Y900-ABNORMAL-TERMINATION
001810           END-IF.
001820           OPEN OUTPUT SNAPSHOT.
001830           IF NOT WK-C-SUCCESSFUL
001840               DISPLAY "KBMASSGN - OPEN FILE ERROR - SNAPSHOT"
001850               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001860               GO TO Y900-ABNORMAL-TERMINATION
001870           END-IF.
001880           OPEN OUTPUT ASSIGNUP.
001890           IF NOT WK-C-SUCCESSFUL
001900               DISPLAY "KBMASSGN - OPEN FILE ERROR - ASSIGNUP"
001910               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001920               GO TO Y900-ABNORMAL-TERMINATION
001930           END-IF.
001940      *
001950           READ CARDS
001960               AT END SET WK-C-EOF-CARDS TO TRUE
001970           END-READ.
001980       A099-INITIALISE-EX.
001990           EXIT.
002000      *
002010      *-------------------------------------------------------------*
002020      *  B000 - A CARD IS SELECTED WHEN THE LIST MODE IS ACTIVE AND    *
002030      *  THE CARD NUMBER APPEARS IN THE LIST, OR WHEN THE LIST MODE    *
002040      *  IS OFF AND THE CARD'S COLUMN MATCHES THE REQUESTED COLUMN.    *
002050      *  A SELECTED CARD'S PRIOR STATE IS ECHOED TO SNAPSHOT BEFORE    *
002060      *  THE UPDATE RECORD IS WRITTEN.                                 *
002070      *-------------------------------------------------------------*
002080       B000-PROCESS-CARD.
002090           ADD 1 TO WS-N-CARDS-READ.
002100           MOVE ZERO TO WK-MATCH-IX.
002110           IF WK-ASNPRM-USE-LIST
002120               PERFORM B100-CHECK-CARD-LIST THRU B199-CHECK-CARD-LIST-EX
002130                   VARYING WK-LIST-IX FROM 1 BY 1
002140                   UNTIL WK-LIST-IX > WK-ASNPRM-CARD-COUNT
002150           ELSE
002160               IF TFKCARD-COLUMN-ID = WK-ASNPRM-COLUMN-ID
002170                   MOVE 1 TO WK-MATCH-IX
002180               END-IF
002190           END-IF.
002200      *
002210           IF WK-MATCH-IX NOT = ZERO
002220               ADD 1 TO WS-N-CARDS-SELECTED
002230               MOVE TFKCARD-RECORD TO WK-C-SNAPSHOT
002240               WRITE WK-C-SNAPSHOT
002250               MOVE TFKCARD-ID        TO TFKASGN-CARD-ID
002260               MOVE WK-ASNPRM-NEW-OWNER TO TFKASGN-NEW-OWNER
002270               WRITE WK-C-ASSIGNUP
002280           END-IF.
002290      *
002300           READ CARDS
002310               AT END SET WK-C-EOF-CARDS TO TRUE
002320           END-READ.
002330       B099-PROCESS-CARD-EX.
002340           EXIT.
002350      *
002360       B100-CHECK-CARD-LIST.
002370           IF WK-ASNPRM-CARD-IDS (WK-LIST-IX) = TFKCARD-ID
002380               MOVE 1 TO WK-MATCH-IX
002390           END-IF.
002400       B199-CHECK-CARD-LIST-EX.
002410           EXIT.
002420      *
002430       Y900-ABNORMAL-TERMINATION.
002440           PERFORM Z000-END-PROGRAM-ROUTINE
002450               THRU Z099-END-PROGRAM-ROUTINE-EX.
002460           MOVE 16 TO RETURN-CODE.
002470           GOBACK.
002480      *
002490      *-------------------------------------------------------------*
002500       Z000-END-PROGRAM-ROUTINE.
002510      *-------------------------------------------------------------*
002520           DISPLAY "KBMASSGN - CARDS READ     - " WS-N-CARDS-READ.
002530           DISPLAY "KBMASSGN - CARDS SELECTED  - " WS-N-CARDS-SELECTED.
002540           CLOSE CARDS SNAPSHOT ASSIGNUP.
002550       Z099-END-PROGRAM-ROUTINE-EX.
002560           EXIT.
002570      *
002580      ******************************************************************
002590      *************** END OF PROGRAM SOURCE - KBMASSGN ***************
002600      ******************************************************************
002610
002620
