000100* KBLIPI.CPYBK
000200* LINKAGE RECORD FOR KBSIPI (IN-PROGRESS INTERVAL SUBROUTINE)
000300      01  WK-IPI-LINKAGE.
000400          05  WK-IPI-INPUT.
000500              10  WK-IPI-CARD-ID          PIC 9(07).
000600*                        CARD TO SCAN
000700              10  WK-IPI-PERIOD-START-TS  PIC X(19).
000800*                        P-START, BRASILIA LOCAL TIME
000900              10  WK-IPI-PERIOD-END-TS    PIC X(19).
001000*                        P-END, BRASILIA LOCAL TIME
001100              10  WK-IPI-CURRENT-TS       PIC X(19).
001200*                        RUN "NOW" PARAMETER, UTC - USED WHEN A
001300*                        TRANSITION END-TS IS BLANK
001400          05  WK-IPI-OUTPUT.
001500              10  WK-IPI-SECONDS          PIC S9(09) COMP.
001600*                        SECONDS IN COLUMN 31 OVERLAPPING PERIOD
