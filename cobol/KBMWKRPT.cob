000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBMWKRPT.
000050       AUTHOR.         R J SANTOS.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   02 JUN 1993.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  SELECTS CARDS BY COLUMN AND WRITES THE WEEKLY
000120      *               DELIVERY REPORT WITH ITS POINTS-BASED PERFORMANCE
000130      *               LINE.  ORIGINALLY THE FRIDAY SHOP FLOOR DELIVERY
000140      *               TALLY; RE-USED IN 2011 FOR THE APPLICATIONS BACKLOG
000150      *               BOARD'S WEEKLY DELIVERY REPORT.  OPTIONALLY CALLS
000160      *               KBSIVF TO DROP CARDS WITH NO ACTIVITY IN PERIOD.
000170      *
000180      *================================================================
000190      * HISTORY OF MODIFICATION:
000200      *================================================================
000210      * K1B005 02/06/1993 RJS    - INITIAL VERSION - FRIDAY DELIVERY
000220      *                            TALLY, SHOP FLOOR STATIONS 32/164/163.
000230      *----------------------------------------------------------------
000240      * K1B013 19/11/1998 MTF    - Y2K REMEDIATION - DEFAULT PERIOD DATE
000250      *                            MATH REWORKED TO CARRY A FULL 4-DIGIT
000260      *                            CENTURY.
000270      *----------------------------------------------------------------
000280      * K2B009 06/07/2011 ACNRJR - REQ 30410 - RE-PLATFORMED FOR THE
000290      *                            APPLICATIONS BACKLOG BOARD; ADDED THE
000300      *                            POINTS RULE (MELHORIA/REQUISICAO/
000310      *                            INCIDENTE) AND THE PERFORMANCE LINE.
000320      *----------------------------------------------------------------
000330      * K3B005 02/02/2025 TMPRVD - REQ 51140 - ADDED THE OPTIONAL
000340      *                            INTERVAL-FILTER SECOND STAGE (CALLS
000350      *                            KBSIVF) AND MULTI-SHEET OUTPUT MODE.
000360      *----------------------------------------------------------------
000370      * K3B018 09/08/2026 RJS    - REQ 51193 - TITLE-TALLY AND CARD-
000380      *                            POINTS WORK FIELDS DECLARED AS
000390      *                            STANDALONE 77-LEVEL ITEMS INSTEAD OF
000400      *                            LONE 01S.
000410      *----------------------------------------------------------------
000420       EJECT
000430      **********************
000440       ENVIRONMENT DIVISION.
000450      **********************
000460       CONFIGURATION SECTION.
000470       SOURCE-COMPUTER. IBM-AS400.
000480       OBJECT-COMPUTER. IBM-AS400.
000490       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000500               UPSI-0 IS UPSI-SWITCH-0
000510                   ON  STATUS IS U0-ON
000520                   OFF STATUS IS U0-OFF.
000530      *
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560           SELECT WKPRM    ASSIGN TO WKPRM
000570                  ORGANIZATION IS SEQUENTIAL
000580                  FILE STATUS  IS WK-C-FILE-STATUS.
000590      *
000600           SELECT CARDS    ASSIGN TO CARDS
000610                  ORGANIZATION IS SEQUENTIAL
000620                  FILE STATUS  IS WK-C-FILE-STATUS.
000630      *
000640           SELECT TRANSITS ASSIGN TO TRANSITS
000650                  ORGANIZATION IS SEQUENTIAL
000660                  FILE STATUS  IS WK-C-FILE-STATUS.
000670      *
000680           SELECT WEEKLYRP  ASSIGN TO WEEKLYRP
000690                  ORGANIZATION IS SEQUENTIAL
000700                  FILE STATUS  IS WK-C-FILE-STATUS.
000710      *
000720           SELECT WEEKLYRP1 ASSIGN TO WEEKLYRP1
000730                  ORGANIZATION IS SEQUENTIAL
000740                  FILE STATUS  IS WK-C-FILE-STATUS.
000750      *
000760           SELECT WEEKLYRP2 ASSIGN TO WEEKLYRP2
000770                  ORGANIZATION IS SEQUENTIAL
000780                  FILE STATUS  IS WK-C-FILE-STATUS.
000790      *
000800           SELECT WEEKLYRP3 ASSIGN TO WEEKLYRP3
000810                  ORGANIZATION IS SEQUENTIAL
000820                  FILE STATUS  IS WK-C-FILE-STATUS.
000830      *
000840       EJECT
000850      ***************
000860       DATA DIVISION.
000870      ***************
000880       FILE SECTION.
000890      ***************
000900       FD  WKPRM
000910           LABEL RECORDS ARE OMITTED
000920           RECORD CONTAINS 80 CHARACTERS
000930           DATA RECORD IS WK-C-WKPRM.
000940       01  WK-C-WKPRM                  PIC X(80).
000950      *
000960       FD  CARDS
000970           LABEL RECORDS ARE OMITTED
000980           RECORD CONTAINS 300 CHARACTERS
000990           DATA RECORD IS WK-C-CARDS.
001000       01  WK-C-CARDS.
001010           COPY TFKCARD.
001020      *
001030       FD  TRANSITS
001040           LABEL RECORDS ARE OMITTED
001050           RECORD CONTAINS 60 CHARACTERS
001060           DATA RECORD IS WK-C-TRANSITS.
001070       01  WK-C-TRANSITS.
001080           COPY TFKTRAN.
001090      *
001100       FD  WEEKLYRP
001110           LABEL RECORDS ARE OMITTED
001120           RECORD CONTAINS 132 CHARACTERS
001130           DATA RECORD IS WK-C-WEEKLYRP.
001140       01  WK-C-WEEKLYRP                PIC X(132).
001150      *
001160       FD  WEEKLYRP1
001170           LABEL RECORDS ARE OMITTED
001180           RECORD CONTAINS 132 CHARACTERS
001190           DATA RECORD IS WK-C-WEEKLYRP1.
001200       01  WK-C-WEEKLYRP1               PIC X(132).
001210      *
001220       FD  WEEKLYRP2
001230           LABEL RECORDS ARE OMITTED
001240           RECORD CONTAINS 132 CHARACTERS
001250           DATA RECORD IS WK-C-WEEKLYRP2.
001260       01  WK-C-WEEKLYRP2               PIC X(132).
001270      *
001280       FD  WEEKLYRP3
001290           LABEL RECORDS ARE OMITTED
001300           RECORD CONTAINS 132 CHARACTERS
001310           DATA RECORD IS WK-C-WEEKLYRP3.
001320       01  WK-C-WEEKLYRP3               PIC X(132).
001330      *
001340      *************************
001350       WORKING-STORAGE SECTION.
001360      *************************
001370       01  FILLER                      PIC X(24) VALUE
001380           "** PROGRAM KBMWKRPT  **".
001390      *
001400       COPY KBFCSTAT.
001410       COPY KBFDATE.
001420       COPY KBFTTBL.
001430      *
001440       01  WS-EOF-SWITCHES.
001450           05  WS-EOF-CARDS-SW          PIC X(01) VALUE "N".
001460               88  WK-C-EOF-CARDS               VALUE "Y".
001470           05  WS-EOF-TRANSITS-SW       PIC X(01) VALUE "N".
001480               88  WK-C-EOF-TRANSITS            VALUE "Y".
001490      *
001500      * WS-WKPRM-FIELDS BREAKS OUT THE RUN PARAMETER RECORD - RUN DATE,
001510      * "NOW" TIMESTAMP, OPTIONAL PERIOD OVERRIDE, UP TO THREE COLUMN
001520      * IDS, AND THE THREE Y/N SWITCHES.
001530      *
001540       01  WS-WKPRM-FIELDS REDEFINES WK-C-WKPRM.
001550           05  WK-WKPRM-RUNDATE         PIC X(10).
001560           05  WK-WKPRM-CURRENT-TS      PIC X(19).
001570           05  WK-WKPRM-PSTART          PIC X(10).
001580           05  WK-WKPRM-PEND            PIC X(10).
001590           05  WK-WKPRM-COL1            PIC 9(04).
001600           05  WK-WKPRM-COL2            PIC 9(04).
001610           05  WK-WKPRM-COL3            PIC 9(04).
001620           05  WK-WKPRM-PRONLY-SW       PIC X(01).
001630               88  WK-WKPRM-PR-ONLY             VALUE "Y".
001640           05  WK-WKPRM-IVF-SW          PIC X(01).
001650               88  WK-WKPRM-IVF-ON              VALUE "Y".
001660           05  WK-WKPRM-MULTI-SW        PIC X(01).
001670               88  WK-WKPRM-MULTI-SHEET         VALUE "Y".
001680           05  FILLER                   PIC X(16).
001690      *
001700       01  WK-PERIOD-START              PIC X(10).
001710       01  WK-PERIOD-END                PIC X(10).
001720      *
001730      * WS-OUT-DATE-PARTS ASSEMBLES A CCYY-MM-DD TEXT DATE FROM THE
001740      * REVERSE-CONVERTED CALENDAR PIECES IN WK-D-RESULT-AREA.
001750      *
001760       01  WS-OUT-DATE-AREA.
001770           05  WS-OUT-DATE-10           PIC X(10).
001780       01  WS-OUT-DATE-PARTS REDEFINES WS-OUT-DATE-AREA.
001790           05  WS-OUT-DATE-CCYY         PIC 9(04).
001800           05  FILLER                   PIC X(01) VALUE "-".
001810           05  WS-OUT-DATE-MM           PIC 9(02).
001820           05  FILLER                   PIC X(01) VALUE "-".
001830           05  WS-OUT-DATE-DD           PIC 9(02).
001840      *
001850       01  WK-SHEET-TOTALS.
001860           05  WK-SHEET-ENTRY OCCURS 3 TIMES INDEXED BY WK-SHEET-IX.
001870               10  WK-SHEET-COL-ID      PIC 9(04).
001880               10  WK-SHEET-POINTS      PIC S9(09) COMP.
001890               10  WK-SHEET-COUNT       PIC 9(05) COMP.
001900      *
001910       01  WK-COMBINED-AREA.
001920           05  WK-TOTAL-POINTS          PIC S9(09) COMP.
001930           05  WK-CARD-COUNT            PIC 9(05) COMP.
001940      *
001950       01  WK-PERF-PCT                  PIC S9(03)V99.
001960      *
001970       01  WK-MATCH-IX                  PIC 9(01) COMP.
001980      *
001990       01  WS-TITLE-UPPER               PIC X(60).
002000       77  WS-TITLE-TALLY                PIC 9(02) COMP.
002010       77  WS-CARD-POINTS                PIC S9(03) COMP.
002020      *
002030       01  WK-WEEKLY-HEADER              PIC X(132) VALUE
002040           "Titulo | Canal | Chamado | Pontos".
002050      *
002060       01  WK-WEEKLY-BLANK                PIC X(132) VALUE SPACES.
002070      *
002080       01  WK-WEEKLY-DETAIL.
002090           05  WK-WD-TITLE              PIC X(60).
002100           05  FILLER                   PIC X(03) VALUE " | ".
002110           05  WK-WD-CHANNEL            PIC X(30).
002120           05  FILLER                   PIC X(03) VALUE " | ".
002130           05  WK-WD-CHAMADO            PIC X(10).
002140           05  FILLER                   PIC X(03) VALUE " | ".
002150           05  WK-WD-PONTOS             PIC -ZZZ9.
002160           05  FILLER                   PIC X(18).
002170      *
002180       01  WK-WEEKLY-FOOTER.
002190           05  FILLER                   PIC X(25) VALUE
002200               "Desempenho por entrega: ".
002210           05  WK-WF-PCT                PIC -ZZ9.99.
002220           05  FILLER                   PIC X(01) VALUE "%".
002230           05  FILLER                   PIC X(99).
002240      *
002250       01  WK-IVF-PASS-SAVE              PIC X(01).
002260      *
002270       COPY KBLIVF.
002280      *
002290      ***********************
002300       PROCEDURE DIVISION.
002310      ***********************
002320       MAIN-MODULE.
002330           PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
002340           PERFORM B000-SELECT-CARD THRU B099-SELECT-CARD-EX
002350               UNTIL WK-C-EOF-CARDS.
002360           PERFORM C000-WRITE-FOOTERS THRU C099-WRITE-FOOTERS-EX.
002370           PERFORM Z000-END-PROGRAM-ROUTINE
002380               THRU Z099-END-PROGRAM-ROUTINE-EX.
002390           GOBACK.
002400      *
002410      *-------------------------------------------------------------*
002420       A000-INITIALISE.
002430      *-------------------------------------------------------------*
002440           MOVE ZERO TO WK-TOTAL-POINTS WK-CARD-COUNT.
002450           MOVE ZERO TO WK-T-TRAN-COUNT.
002460           PERFORM A050-INIT-SHEET-ENTRY THRU A059-INIT-SHEET-ENTRY-EX
002470               VARYING WK-SHEET-IX FROM 1 BY 1
002480               UNTIL WK-SHEET-IX > 3.
002490      *
002500           OPEN INPUT WKPRM.
002510           IF NOT WK-C-SUCCESSFUL
002520               DISPLAY "KBMWKRPT - OPEN FILE ERROR - WKPRM"
002530               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002540               GO TO Y900-ABNORMAL-TERMINATION
002550           END-IF.
002560           READ WKPRM
002570               AT END DISPLAY "KBMWKRPT - MISSING RUN PARAMETER RECORD"
002580                      GO TO Y900-ABNORMAL-TERMINATION
002590           END-READ.
002600           CLOSE WKPRM.
002610      *
002620           IF WK-WKPRM-COL1 = ZERO AND WK-WKPRM-COL2 = ZERO
002630                                   AND WK-WKPRM-COL3 = ZERO
002640               MOVE 0032 TO WK-WKPRM-COL1
002650               MOVE 0164 TO WK-WKPRM-COL2
002660               MOVE 0163 TO WK-WKPRM-COL3
002670           END-IF.
002680           MOVE WK-WKPRM-COL1 TO WK-SHEET-COL-ID (1).
002690           MOVE WK-WKPRM-COL2 TO WK-SHEET-COL-ID (2).
002700           MOVE WK-WKPRM-COL3 TO WK-SHEET-COL-ID (3).
002710      *
002720           PERFORM A100-RESOLVE-PERIOD THRU A199-RESOLVE-PERIOD-EX.
002730      *
002740           IF WK-WKPRM-IVF-ON
002750               PERFORM A200-LOAD-TRANSITS THRU A299-LOAD-TRANSITS-EX
002760           END-IF.
002770      *
002780           OPEN INPUT CARDS.
002790           IF NOT WK-C-SUCCESSFUL
002800               DISPLAY "KBMWKRPT - OPEN FILE ERROR - CARDS"
002810               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002820               GO TO Y900-ABNORMAL-TERMINATION
002830           END-IF.
002840      *
002850           IF WK-WKPRM-MULTI-SHEET
002860               OPEN OUTPUT WEEKLYRP1 WEEKLYRP2 WEEKLYRP3
002870               WRITE WK-C-WEEKLYRP1 FROM WK-WEEKLY-HEADER
002880               WRITE WK-C-WEEKLYRP2 FROM WK-WEEKLY-HEADER
002890               WRITE WK-C-WEEKLYRP3 FROM WK-WEEKLY-HEADER
002900           ELSE
002910               OPEN OUTPUT WEEKLYRP
002920               WRITE WK-C-WEEKLYRP FROM WK-WEEKLY-HEADER
002930           END-IF.
002940      *
002950           READ CARDS
002960               AT END SET WK-C-EOF-CARDS TO TRUE
002970           END-READ.
002980       A050-INIT-SHEET-ENTRY.
002990           MOVE ZERO TO WK-SHEET-COL-ID (WK-SHEET-IX).
003000           MOVE ZERO TO WK-SHEET-POINTS (WK-SHEET-IX).
003010           MOVE ZERO TO WK-SHEET-COUNT (WK-SHEET-IX).
003020       A059-INIT-SHEET-ENTRY-EX.
003030           EXIT.
003040      *
003050       A099-INITIALISE-EX.
003060           EXIT.
003070      *
003080      *-------------------------------------------------------------*
003090      *  A100 - MISSING START DATE DEFAULTS TO RUN DATE MINUS SEVEN   *
003100      *  CALENDAR DAYS; MISSING END DATE DEFAULTS TO THE RUN DATE.    *
003110      *-------------------------------------------------------------*
003120       A100-RESOLVE-PERIOD.
003130           IF WK-WKPRM-PSTART = SPACES
003140               MOVE WK-WKPRM-RUNDATE TO WK-D-DATE-10
003150               PERFORM D050-DATE-TO-DAYS THRU D099-DATE-TO-DAYS-EX
003160               SUBTRACT 7 FROM WK-D-ABS-DAYS
003170               PERFORM D900-DAYS-TO-CIVIL THRU D999-DAYS-TO-CIVIL-EX
003180               MOVE WK-D-OUT-CCYY TO WS-OUT-DATE-CCYY
003190               MOVE WK-D-OUT-MM   TO WS-OUT-DATE-MM
003200               MOVE WK-D-OUT-DD   TO WS-OUT-DATE-DD
003210               MOVE WS-OUT-DATE-10 TO WK-PERIOD-START
003220           ELSE
003230               MOVE WK-WKPRM-PSTART TO WK-PERIOD-START
003240           END-IF.
003250      *
003260           IF WK-WKPRM-PEND = SPACES
003270               MOVE WK-WKPRM-RUNDATE TO WK-PERIOD-END
003280           ELSE
003290               MOVE WK-WKPRM-PEND TO WK-PERIOD-END
003300           END-IF.
003310       A199-RESOLVE-PERIOD-EX.
003320           EXIT.
003330      *
003340      *-------------------------------------------------------------*
003350      *  A200 - LOAD THE WHOLE TRANSITS FILE INTO THE SHARED TABLE    *
003360      *  ONCE, FOR USE BY EVERY KBSIVF CALL BELOW.                    *
003370      *-------------------------------------------------------------*
003380       A200-LOAD-TRANSITS.
003390           OPEN INPUT TRANSITS.
003400           IF NOT WK-C-SUCCESSFUL
003410               DISPLAY "KBMWKRPT - OPEN FILE ERROR - TRANSITS"
003420               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003430               GO TO Y900-ABNORMAL-TERMINATION
003440           END-IF.
003450           PERFORM A210-LOAD-ONE-TRANSIT THRU A219-LOAD-ONE-TRANSIT-EX
003460               UNTIL WK-C-EOF-TRANSITS.
003470           CLOSE TRANSITS.
003480       A299-LOAD-TRANSITS-EX.
003490           EXIT.
003500      *
003510       A210-LOAD-ONE-TRANSIT.
003520           READ TRANSITS
003530               AT END SET WK-C-EOF-TRANSITS TO TRUE
003540                      GO TO A219-LOAD-ONE-TRANSIT-EX
003550           END-READ.
003560           IF WK-T-TRAN-COUNT < 500
003570               ADD 1 TO WK-T-TRAN-COUNT
003580               MOVE TFKTRAN-CARD-ID    TO WK-T-TRAN-CARD-ID
003590                                          (WK-T-TRAN-COUNT)
003600               MOVE TFKTRAN-COLUMN-ID  TO WK-T-TRAN-COL-ID
003610                                          (WK-T-TRAN-COUNT)
003620               MOVE TFKTRAN-START-TS   TO WK-T-TRAN-START-TS
003630                                          (WK-T-TRAN-COUNT)
003640               MOVE TFKTRAN-END-TS     TO WK-T-TRAN-END-TS
003650                                          (WK-T-TRAN-COUNT)
003660           END-IF.
003670       A219-LOAD-ONE-TRANSIT-EX.
003680           EXIT.
003690      *
003700      *-------------------------------------------------------------*
003710      *  B000 - ONE CARD.  APPLY THE COLUMN FILTER, THE PR-ONLY       *
003720      *  FILTER, AND (WHEN REQUESTED) THE INTERVAL FILTER; A CARD     *
003730      *  SURVIVING ALL THREE GETS A DETAIL LINE AND ADDS TO TOTALS.   *
003740      *-------------------------------------------------------------*
003750       B000-SELECT-CARD.
003760           MOVE ZERO TO WK-MATCH-IX.
003770           PERFORM B010-CHECK-SHEET-ENTRY THRU B019-CHECK-SHEET-ENTRY-EX
003780               VARYING WK-SHEET-IX FROM 1 BY 1
003790               UNTIL WK-SHEET-IX > 3.
003800           IF WK-MATCH-IX = ZERO
003810               GO TO B099-SELECT-CARD-EX
003820           END-IF.
003830      *
003840           IF WK-WKPRM-PR-ONLY AND TFKCARD-GITHUB-LINK = SPACES
003850               GO TO B099-SELECT-CARD-EX
003860           END-IF.
003870      *
003880           IF WK-WKPRM-IVF-ON
003890               PERFORM B100-CHECK-INTERVAL THRU B199-CHECK-INTERVAL-EX
003900               IF WK-IVF-PASS-SAVE = "N"
003910                   GO TO B099-SELECT-CARD-EX
003920               END-IF
003930           END-IF.
003940      *
003950           PERFORM B200-BUILD-DETAIL THRU B299-BUILD-DETAIL-EX.
003960       B099-SELECT-CARD-EX.
003970           READ CARDS
003980               AT END SET WK-C-EOF-CARDS TO TRUE
003990           END-READ.
004000           EXIT.
004010      *
004020       B010-CHECK-SHEET-ENTRY.
004030           IF TFKCARD-COLUMN-ID = WK-SHEET-COL-ID (WK-SHEET-IX)
004040               MOVE WK-SHEET-IX TO WK-MATCH-IX
004050           END-IF.
004060       B019-CHECK-SHEET-ENTRY-EX.
004070           EXIT.
004080      *
004090      *-------------------------------------------------------------*
004100      *  B100 - CALL KBSIVF WITH THE RESOLVED PERIOD; SAVE THE VERDICT*
004110      *  SO B000 CAN GO TO WITHOUT LOSING IT (GOBACK CLEARS 88-LEVELS *
004120      *  IN THE CALLED PROGRAM ONLY, BUT LINKAGE IS RE-USED PER CALL).*
004130      *-------------------------------------------------------------*
004140       B100-CHECK-INTERVAL.
004150           MOVE TFKCARD-ID          TO WK-IVF-CARD-ID.
004160           MOVE WK-PERIOD-START     TO WK-IVF-PERIOD-D1.
004170           MOVE WK-PERIOD-END       TO WK-IVF-PERIOD-D2.
004180           MOVE WK-WKPRM-CURRENT-TS TO WK-IVF-CURRENT-TS.
004190           CALL "KBSIVF" USING WK-IVF-LINKAGE
004200                               WK-T-TRAN-COUNT
004210                               WK-T-TRAN-TABLE.
004220           MOVE WK-IVF-PASS-SW TO WK-IVF-PASS-SAVE.
004230       B199-CHECK-INTERVAL-EX.
004240           EXIT.
004250      *
004260      *-------------------------------------------------------------*
004270      *  B200 - TITLE OVERRIDE, POINTS RULE, DETAIL LINE, TOTALS.     *
004280      *-------------------------------------------------------------*
004290       B200-BUILD-DETAIL.
004300           IF TFKCARD-ALT-TITLE NOT = SPACES
004310               MOVE TFKCARD-ALT-TITLE TO WK-WD-TITLE
004320           ELSE
004330               MOVE TFKCARD-TITLE     TO WK-WD-TITLE
004340           END-IF.
004350           MOVE SPACES              TO WK-WD-CHANNEL.
004360           MOVE TFKCARD-CUSTOM-ID   TO WK-WD-CHAMADO.
004370      *
004380           MOVE TFKCARD-TITLE TO WS-TITLE-UPPER.
004390           INSPECT WS-TITLE-UPPER CONVERTING
004400               "abcdefghijklmnopqrstuvwxyz" TO
004410               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004420           MOVE ZERO TO WS-TITLE-TALLY.
004430           INSPECT WS-TITLE-UPPER TALLYING WS-TITLE-TALLY
004440               FOR ALL "MELHORIA".
004450           IF WS-TITLE-TALLY > ZERO
004460               MOVE +20 TO WS-CARD-POINTS
004470           ELSE
004480               MOVE ZERO TO WS-TITLE-TALLY
004490               INSPECT WS-TITLE-UPPER TALLYING WS-TITLE-TALLY
004500                   FOR ALL "REQUISICAO"
004510               IF WS-TITLE-TALLY > ZERO
004520                   MOVE +5 TO WS-CARD-POINTS
004530               ELSE
004540                   MOVE ZERO TO WS-TITLE-TALLY
004550                   INSPECT WS-TITLE-UPPER TALLYING WS-TITLE-TALLY
004560                       FOR ALL "INCIDENTE"
004570                   IF WS-TITLE-TALLY > ZERO
004580                       MOVE -20 TO WS-CARD-POINTS
004590                   ELSE
004600                       MOVE ZERO TO WS-CARD-POINTS
004610                   END-IF
004620               END-IF
004630           END-IF.
004640           MOVE WS-CARD-POINTS TO WK-WD-PONTOS.
004650      *
004660           ADD WS-CARD-POINTS TO WK-TOTAL-POINTS.
004670           ADD 1 TO WK-CARD-COUNT.
004680           ADD WS-CARD-POINTS TO WK-SHEET-POINTS (WK-MATCH-IX).
004690           ADD 1 TO WK-SHEET-COUNT (WK-MATCH-IX).
004700      *
004710           IF WK-WKPRM-MULTI-SHEET
004720               EVALUATE WK-MATCH-IX
004730                   WHEN 1 WRITE WK-C-WEEKLYRP1 FROM WK-WEEKLY-DETAIL
004740                   WHEN 2 WRITE WK-C-WEEKLYRP2 FROM WK-WEEKLY-DETAIL
004750                   WHEN 3 WRITE WK-C-WEEKLYRP3 FROM WK-WEEKLY-DETAIL
004760               END-EVALUATE
004770           ELSE
004780               WRITE WK-C-WEEKLYRP FROM WK-WEEKLY-DETAIL
004790           END-IF.
004800       B299-BUILD-DETAIL-EX.
004810           EXIT.
004820      *
004830      *-------------------------------------------------------------*
004840      *  C000 - WRITE THE PERFORMANCE LINE(S) AFTER THE LAST CARD.    *
004850      *-------------------------------------------------------------*
004860       C000-WRITE-FOOTERS.
004870           IF WK-WKPRM-MULTI-SHEET
004880               MOVE WK-SHEET-POINTS (1) TO WK-TOTAL-POINTS
004890               MOVE WK-SHEET-COUNT (1)  TO WK-CARD-COUNT
004900               PERFORM C100-COMPUTE-PERFORMANCE
004910                   THRU C199-COMPUTE-PERFORMANCE-EX
004920               WRITE WK-C-WEEKLYRP1 FROM WK-WEEKLY-BLANK
004930               WRITE WK-C-WEEKLYRP1 FROM WK-WEEKLY-FOOTER
004940      *
004950               MOVE WK-SHEET-POINTS (2) TO WK-TOTAL-POINTS
004960               MOVE WK-SHEET-COUNT (2)  TO WK-CARD-COUNT
004970               PERFORM C100-COMPUTE-PERFORMANCE
004980                   THRU C199-COMPUTE-PERFORMANCE-EX
004990               WRITE WK-C-WEEKLYRP2 FROM WK-WEEKLY-BLANK
005000               WRITE WK-C-WEEKLYRP2 FROM WK-WEEKLY-FOOTER
005010      *
005020               MOVE WK-SHEET-POINTS (3) TO WK-TOTAL-POINTS
005030               MOVE WK-SHEET-COUNT (3)  TO WK-CARD-COUNT
005040               PERFORM C100-COMPUTE-PERFORMANCE
005050                   THRU C199-COMPUTE-PERFORMANCE-EX
005060               WRITE WK-C-WEEKLYRP3 FROM WK-WEEKLY-BLANK
005070               WRITE WK-C-WEEKLYRP3 FROM WK-WEEKLY-FOOTER
005080           ELSE
005090               PERFORM C100-COMPUTE-PERFORMANCE
005100                   THRU C199-COMPUTE-PERFORMANCE-EX
005110               WRITE WK-C-WEEKLYRP FROM WK-WEEKLY-BLANK
005120               WRITE WK-C-WEEKLYRP FROM WK-WEEKLY-FOOTER
005130           END-IF.
005140       C099-WRITE-FOOTERS-EX.
005150           EXIT.
005160      *
005170       C100-COMPUTE-PERFORMANCE.
005180           IF WK-CARD-COUNT = ZERO
005190               MOVE ZERO TO WK-PERF-PCT
005200           ELSE
005210               COMPUTE WK-PERF-PCT ROUNDED =
005220                   (WK-TOTAL-POINTS / (WK-CARD-COUNT * 20)) * 100
005230           END-IF.
005240           MOVE WK-PERF-PCT TO WK-WF-PCT.
005250       C199-COMPUTE-PERFORMANCE-EX.
005260           EXIT.
005270      *
005280      *-------------------------------------------------------------*
005290      *  D050 - DATE-ONLY HALF OF THE D100 DAY-NUMBER ALGORITHM       *
005300      *  CARRIED BY KBSIPI/KBSDEPT/KBSIVF - NO TIME-OF-DAY INVOLVED.  *
005310      *-------------------------------------------------------------*
005320       D050-DATE-TO-DAYS.
005330           MOVE WK-D-DT-CCYY TO WK-D-CALC-Y.
005340           MOVE WK-D-DT-MM   TO WK-D-CALC-M.
005350           MOVE WK-D-DT-DD   TO WK-D-CALC-D.
005360           IF WK-D-CALC-M NOT > 2
005370               SUBTRACT 1 FROM WK-D-CALC-Y
005380               ADD 12 TO WK-D-CALC-M
005390           END-IF.
005400           COMPUTE WK-D-T-Y4    = WK-D-CALC-Y / 4.
005410           COMPUTE WK-D-T-Y100  = WK-D-CALC-Y / 100.
005420           COMPUTE WK-D-T-Y400  = WK-D-CALC-Y / 400.
005430           COMPUTE WK-D-T-MTERM = (153 * (WK-D-CALC-M - 3) + 2) / 5.
005440           COMPUTE WK-D-ABS-DAYS =
005450                 (365 * WK-D-CALC-Y) + WK-D-T-Y4 - WK-D-T-Y100
005460               +  WK-D-T-Y400 + WK-D-T-MTERM + WK-D-CALC-D - 1.
005470       D099-DATE-TO-DAYS-EX.
005480           EXIT.
005490      *
005500      *-------------------------------------------------------------*
005510      *  D900 - REVERSE OF D050/D100 - SAME PARAGRAPH AS KBSDEPT.     *
005520      *-------------------------------------------------------------*
005530       D900-DAYS-TO-CIVIL.
005540           COMPUTE WK-D-ERA = WK-D-ABS-DAYS / 146097.
005550           COMPUTE WK-D-DOE = WK-D-ABS-DAYS - (WK-D-ERA * 146097).
005560           COMPUTE WK-D-DOE-T1460   = WK-D-DOE / 1460.
005570           COMPUTE WK-D-DOE-T36524  = WK-D-DOE / 36524.
005580           COMPUTE WK-D-DOE-T146096 = WK-D-DOE / 146096.
005590           COMPUTE WK-D-YOE = (WK-D-DOE - WK-D-DOE-T1460
005600               + WK-D-DOE-T36524 - WK-D-DOE-T146096) / 365.
005610           COMPUTE WK-D-CALC-Y = WK-D-YOE + (WK-D-ERA * 400).
005620           COMPUTE WK-D-YOE-T4   = WK-D-YOE / 4.
005630           COMPUTE WK-D-YOE-T100 = WK-D-YOE / 100.
005640           COMPUTE WK-D-DOY = WK-D-DOE -
005650               ((365 * WK-D-YOE) + WK-D-YOE-T4 - WK-D-YOE-T100).
005660           COMPUTE WK-D-MP = ((5 * WK-D-DOY) + 2) / 153.
005670           COMPUTE WK-D-MP-TERM = ((153 * WK-D-MP) + 2) / 5.
005680           COMPUTE WK-D-CALC-D = WK-D-DOY - WK-D-MP-TERM + 1.
005690           IF WK-D-MP < 10
005700               COMPUTE WK-D-CALC-M = WK-D-MP + 3
005710           ELSE
005720               COMPUTE WK-D-CALC-M = WK-D-MP - 9
005730           END-IF.
005740           IF WK-D-CALC-M NOT > 2
005750               ADD 1 TO WK-D-CALC-Y
005760           END-IF.
005770           MOVE WK-D-CALC-Y TO WK-D-OUT-CCYY.
005780           MOVE WK-D-CALC-M TO WK-D-OUT-MM.
005790           MOVE WK-D-CALC-D TO WK-D-OUT-DD.
005800       D999-DAYS-TO-CIVIL-EX.
005810           EXIT.
005820      *
005830       Y900-ABNORMAL-TERMINATION.
005840           PERFORM Z000-END-PROGRAM-ROUTINE
005850               THRU Z099-END-PROGRAM-ROUTINE-EX.
005860           MOVE 16 TO RETURN-CODE.
005870           GOBACK.
005880      *
005890      *-------------------------------------------------------------*
005900       Z000-END-PROGRAM-ROUTINE.
005910      *-------------------------------------------------------------*
005920           DISPLAY "KBMWKRPT - CARDS SELECTED - " WK-CARD-COUNT.
005930           IF WK-WKPRM-MULTI-SHEET
005940               CLOSE CARDS WEEKLYRP1 WEEKLYRP2 WEEKLYRP3
005950           ELSE
005960               CLOSE CARDS WEEKLYRP
005970           END-IF.
005980       Z099-END-PROGRAM-ROUTINE-EX.
005990           EXIT.
006000      *
006010      ******************************************************************
006020      *************** END OF PROGRAM SOURCE - KBMWKRPT ***************
006030      ******************************************************************
006040
006050
