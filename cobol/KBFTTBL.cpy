000100***************************************************************
000200* KBFTTBL.CPYBK                                                *
000300* COMMON TRANSITION TABLE SHAPE - PROJECT METRICS SYSTEM       *
000400* COPIED INTO WORKING-STORAGE OF WHOEVER LOADS THE TRANSITS    *
000500* FILE (KBMDEVRP) AND INTO THE LINKAGE SECTION OF WHOEVER      *
000600* RECEIVES THE LOADED TABLE BY REFERENCE (KBSIPI, KBSDEPT) SO  *
000700* BOTH SIDES OF THE CALL AGREE ON ITS SHAPE.                   *
000750* NOTE - KBMDEVRP LOADS THIS TABLE ONCE FOR THE WHOLE RUN, NOT  *
000760* ONE CARD AT A TIME - WK-T-TRAN-COUNT IS THE TOTAL TRANSITION  *
000770* ROW COUNT ACROSS EVERY CARD ON THE BOARD, NOT A PER-CARD CAP. *
000800***************************************************************
000900* HISTORY OF MODIFICATION:                                     *
001000*---------------------------------------------------------------*
001100* K1B001 03/02/2025 ACNRJR - PMO REPORTING BATCH - PHASE 1      *
001200*                  - INITIAL VERSION, 500-ROW LIMIT AGREED WITH *
001300*                    PMO AS THE WORST-CASE TRANSITION COUNT FOR *
001400*                    ONE CARD OVER ITS LIFETIME.                *
001450*---------------------------------------------------------------*
001460* K3B015 09/08/2026 RJS - REQ 51191 - THE 500-ROW LIMIT WAS      *
001465*                  BEING APPLIED AS A WHOLE-RUN CAP BY KBMDEVRP, *
001470*                  NOT A PER-CARD ONE AS THIS BANNER ORIGINALLY  *
001475*                  DOCUMENTED - SILENTLY DROPPING TRANSITIONS ON *
001480*                  ANY BOARD WITH MORE THAN 500 TOTAL COLUMN     *
001485*                  VISITS.  RAISED TO 20000 ROWS FOR THE WHOLE   *
001490*                  RUN AND BANNER CORRECTED TO SAY SO; SEE ALSO  *
001495*                  THE NEW OVERFLOW WARNING IN A310-LOAD-ONE-    *
001497*                  TRANSIT (KBMDEVRP).                           *
001500*---------------------------------------------------------------*
001600 01  WK-T-TRAN-COUNT              PIC 9(05) COMP-3.
001700 01  WK-T-TRAN-TABLE.
001800     05  WK-T-TRAN-ENTRY OCCURS 20000 TIMES
001900                         INDEXED BY WK-T-TRAN-IX.
002000         10  WK-T-TRAN-CARD-ID    PIC 9(07).
002100         10  WK-T-TRAN-COL-ID     PIC 9(04).
002200         10  WK-T-TRAN-START-TS   PIC X(19).
002300         10  WK-T-TRAN-END-TS     PIC X(19).
