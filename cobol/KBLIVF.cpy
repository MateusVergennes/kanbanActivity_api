000100* KBLIVF.CPYBK
000200* LINKAGE RECORD FOR KBSIVF (INTERVAL FILTER SUBROUTINE)
000300      01  WK-IVF-LINKAGE.
000400          05  WK-IVF-INPUT.
000500              10  WK-IVF-CARD-ID          PIC 9(07).
000600*                        CARD TO TEST
000700              10  WK-IVF-PERIOD-D1        PIC X(10).
000800*                        PERIOD START DATE, CCYY-MM-DD
000900              10  WK-IVF-PERIOD-D2        PIC X(10).
001000*                        PERIOD END DATE, CCYY-MM-DD
001100              10  WK-IVF-CURRENT-TS       PIC X(19).
001200*                        RUN "NOW" PARAMETER, UTC
001300          05  WK-IVF-OUTPUT.
001400              10  WK-IVF-PASS-SW          PIC X(01).
001500                  88  WK-IVF-PASSES               VALUE "Y".
001600                  88  WK-IVF-FAILS                VALUE "N".
