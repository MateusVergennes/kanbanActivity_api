000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBSIPI.
000050       AUTHOR.         R J SANTOS.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   22 AUG 1992.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  CALLED ROUTINE - GIVEN ONE CARD AND A REPORT
000120      *               PERIOD, RETURNS THE NUMBER OF SECONDS THE CARD
000130      *               SPENT SAT IN THE "IN PROGRESS" COLUMN (31) THAT
000140      *               OVERLAP THE PERIOD.  MODELLED ON TRFVBAC, WHICH
000150      *               USED TO BE CALLED ONCE PER TRANSACTION TO CHECK
000160      *               ONE ACCOUNT AGAINST ONE TABLE; HERE WE ARE
000170      *               CALLED ONCE PER CARD TO WALK ITS TRANSITIONS.
000180      *
000190      *================================================================
000200      * HISTORY OF MODIFICATION:
000210      *================================================================
000220      * K1B002 22/08/1992 RJS    - INITIAL VERSION - TIME-IN-STATION
000230      *                            SUBROUTINE FOR THE SHOP FLOOR BOARD.
000240      *----------------------------------------------------------------
000250      * K1B010 19/11/1998 MTF    - Y2K REMEDIATION - DATE MATH REWORKED
000260      *                            TO CARRY A FULL 4-DIGIT CENTURY.
000270      *----------------------------------------------------------------
000280      * K2B006 06/07/2011 ACNRJR - REQ 30410 - RENAMED FROM THE SHOP
000290      *                            FLOOR "TIME-IN-STATION" ROUTINE TO
000300      *                            THE DEVELOPMENT BOARD'S "IN PROGRESS
000310      *                            INTERVAL"; COLUMN ID PARAMETERISED,
000320      *                            THEN HARD-CODED BACK TO 31 WHEN THE
000330      *                            BOARD STANDARDISED ITS WORKFLOW.
000340      *----------------------------------------------------------------
000350      * K3B001 02/02/2025 TMPRVD - REQ 51140 - BRASILIA OFFSET MOVED TO
000360      *                            KBFDATE SO KBSDEPT AND KBSIVF SHARE
000370      *                            THE SAME CONSTANT.
000380      *----------------------------------------------------------------
000390       EJECT
000400      **********************
000410       ENVIRONMENT DIVISION.
000420      **********************
000430       CONFIGURATION SECTION.
000440       SOURCE-COMPUTER. IBM-AS400.
000450       OBJECT-COMPUTER. IBM-AS400.
000460       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000470               UPSI-0 IS UPSI-SWITCH-0
000480                   ON  STATUS IS U0-ON
000490                   OFF STATUS IS U0-OFF.
000500      *
000510       INPUT-OUTPUT SECTION.
000520       FILE-CONTROL.
000530      *
000540       EJECT
000550      ***************
000560       DATA DIVISION.
000570      ***************
000580       FILE SECTION.
000590      *************************
000600       WORKING-STORAGE SECTION.
000610      *************************
000620       01  FILLER                      PIC X(24) VALUE
000630           "** PROGRAM KBSIPI    **".
000640      *
000650       COPY KBFDATE.
000660      *
000670       01  WS-WORK-AREA.
000680           05  WS-VISIT-COL-ID          PIC 9(04).
000690           05  WS-VISIT-START-UTC       PIC X(19).
000700           05  WS-VISIT-END-UTC         PIC X(19).
000710           05  WS-VISIT-START-BSB-SECS  PIC S9(11) COMP.
000720           05  WS-VISIT-END-BSB-SECS    PIC S9(11) COMP.
000730           05  WS-PERIOD-START-SECS     PIC S9(11) COMP.
000740           05  WS-PERIOD-END-SECS       PIC S9(11) COMP.
000750           05  WS-OVERLAP-START-SECS    PIC S9(11) COMP.
000760           05  WS-OVERLAP-END-SECS      PIC S9(11) COMP.
000770           05  WS-OVERLAP-THIS-VISIT    PIC S9(11) COMP.
000780      *
000790      * COLUMN-31 IS THE "IN PROGRESS" COLUMN FOR EVERY BOARD ON THE
000800      * SYSTEM; KEPT AS A NAMED CONSTANT RATHER THAN A LITERAL SO A
000810      * FUTURE BOARD RENUMBER ONLY TOUCHES ONE LINE.
000820      *
000830       01  WS-IN-PROGRESS-COLUMN        PIC 9(04) VALUE 0031.
000840      *
000850      * WS-SECONDS-EDIT REDEFINES THE RETURNED SECONDS COUNT SO THE
000860      * ABEND DISPLAY CAN SHOW IT WITHOUT A SEPARATE EDIT FIELD.
000870      *
000880       01  WS-SECONDS-AREA.
000890           05  WS-SECONDS-ACCUM         PIC S9(09) COMP.
000900       01  WS-SECONDS-EDIT REDEFINES WS-SECONDS-AREA.
000910           05  WS-SECONDS-DISPLAY       PIC S9(09).
000920      *
000930       LINKAGE SECTION.
000940       COPY KBLIPI.
000950       COPY KBFTTBL.
000960      *
000970      ***********************************************************
000980       PROCEDURE DIVISION USING WK-IPI-LINKAGE
000990                                 WK-T-TRAN-COUNT
001000                                 WK-T-TRAN-TABLE.
001010      ***********************************************************
001020       MAIN-MODULE.
001030           MOVE ZERO TO WS-SECONDS-ACCUM.
001040           PERFORM A100-CONVERT-PERIOD-BOUNDS
001050               THRU A199-CONVERT-PERIOD-BOUNDS-EX.
001060           PERFORM B100-SCAN-TRANSITIONS
001070               THRU B199-SCAN-TRANSITIONS-EX
001080               VARYING WK-T-TRAN-IX FROM 1 BY 1
001090               UNTIL WK-T-TRAN-IX > WK-T-TRAN-COUNT.
001100           MOVE WS-SECONDS-ACCUM TO WK-IPI-SECONDS.
001110           GOBACK.
001120      *
001130      *-------------------------------------------------------------*
001140      *  CONVERT THE TWO PERIOD BOUNDS (ALREADY BRASILIA LOCAL TIME  *
001150      *  ON INPUT) TO A SECONDS-SINCE-EPOCH FIGURE SO OVERLAPS CAN   *
001160      *  BE COMPARED WITH ORDINARY ARITHMETIC.                      *
001170      *-------------------------------------------------------------*
001180       A100-CONVERT-PERIOD-BOUNDS.
001190           MOVE WK-IPI-PERIOD-START-TS TO WK-D-TIMESTAMP-19.
001200           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001210           MOVE WK-D-ABS-SECS TO WS-PERIOD-START-SECS.
001220      *
001230           MOVE WK-IPI-PERIOD-END-TS TO WK-D-TIMESTAMP-19.
001240           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001250           MOVE WK-D-ABS-SECS TO WS-PERIOD-END-SECS.
001260       A199-CONVERT-PERIOD-BOUNDS-EX.
001270           EXIT.
001280      *
001290      *-------------------------------------------------------------*
001300      *  ONE TABLE ENTRY.  SKIP ANYTHING NOT OWNED BY THE CARD WE    *
001310      *  WERE CALLED FOR, OR NOT A VISIT TO THE IN-PROGRESS COLUMN.  *
001320      *-------------------------------------------------------------*
001330       B100-SCAN-TRANSITIONS.
001340           IF WK-T-TRAN-CARD-ID (WK-T-TRAN-IX) NOT = WK-IPI-CARD-ID
001350               GO TO B199-SCAN-TRANSITIONS-EX
001360           END-IF.
001370           IF WK-T-TRAN-COL-ID (WK-T-TRAN-IX) NOT = WS-IN-PROGRESS-COLUMN
001380               GO TO B199-SCAN-TRANSITIONS-EX
001390           END-IF.
001400      *
001410           MOVE WK-T-TRAN-START-TS (WK-T-TRAN-IX) TO WK-D-TIMESTAMP-19.
001420           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001430           MOVE WK-D-ABS-SECS TO WS-VISIT-START-BSB-SECS.
001440      *
001450           IF WK-T-TRAN-END-TS (WK-T-TRAN-IX) = SPACES
001460               MOVE WK-IPI-CURRENT-TS TO WK-D-TIMESTAMP-19
001470           ELSE
001480               MOVE WK-T-TRAN-END-TS (WK-T-TRAN-IX) TO WK-D-TIMESTAMP-19
001490           END-IF.
001500           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001510           MOVE WK-D-ABS-SECS TO WS-VISIT-END-BSB-SECS.
001520      *
001530      *        A BLANK END-TS AND THE PERIOD BOUNDS ARRIVE AS UTC OR
001540      *        AS THE "NOW" PARAMETER (ALSO UTC); THE VISIT BOUNDS
001550      *        ARE UTC TOO, SO SHIFT BOTH VISIT BOUNDS BY THE FIXED
001560      *        BRASILIA OFFSET BEFORE COMPARING THEM WITH THE PERIOD.
001570      *
001580           ADD WK-D-BRASILIA-OFFSET-SECS TO WS-VISIT-START-BSB-SECS.
001590           ADD WK-D-BRASILIA-OFFSET-SECS TO WS-VISIT-END-BSB-SECS.
001600      *
001610           IF WS-VISIT-END-BSB-SECS > WS-PERIOD-START-SECS
001620               AND WS-VISIT-START-BSB-SECS < WS-PERIOD-END-SECS
001630               IF WS-VISIT-START-BSB-SECS > WS-PERIOD-START-SECS
001640                   MOVE WS-VISIT-START-BSB-SECS TO WS-OVERLAP-START-SECS
001650               ELSE
001660                   MOVE WS-PERIOD-START-SECS TO WS-OVERLAP-START-SECS
001670               END-IF
001680               IF WS-VISIT-END-BSB-SECS < WS-PERIOD-END-SECS
001690                   MOVE WS-VISIT-END-BSB-SECS TO WS-OVERLAP-END-SECS
001700               ELSE
001710                   MOVE WS-PERIOD-END-SECS TO WS-OVERLAP-END-SECS
001720               END-IF
001730               COMPUTE WS-OVERLAP-THIS-VISIT =
001740                   WS-OVERLAP-END-SECS - WS-OVERLAP-START-SECS
001750               IF WS-OVERLAP-THIS-VISIT > ZERO
001760                   ADD WS-OVERLAP-THIS-VISIT TO WS-SECONDS-ACCUM
001770               END-IF
001780           END-IF.
001790       B199-SCAN-TRANSITIONS-EX.
001800           EXIT.
001810      *
001820      *-------------------------------------------------------------*
001830      *  D100 - CONVERT WK-D-TIMESTAMP-19 (CCYY-MM-DD HH:MM:SS) INTO *
001840      *  WK-D-ABS-SECS, A SECONDS-SINCE-0000-03-01 FIGURE.  THE      *
001850      *  DAY-NUMBER FORMULA IS THE STANDARD PROLEPTIC-GREGORIAN      *
001860      *  "DAYS FROM CIVIL" CALCULATION; EVERY DIVISION IS STORED     *
001870      *  INTO AN INTEGER FIELD BEFORE REUSE SO IT TRUNCATES THE WAY  *
001880      *  THE ALGORITHM EXPECTS.                                     *
001890      *-------------------------------------------------------------*
001900       D100-TIMESTAMP-TO-SECS.
001910           MOVE WK-D-TS-CCYY TO WK-D-CALC-Y.
001920           MOVE WK-D-TS-MM   TO WK-D-CALC-M.
001930           MOVE WK-D-TS-DD   TO WK-D-CALC-D.
001940           MOVE WK-D-TS-HH   TO WK-D-CALC-H.
001950           MOVE WK-D-TS-MI   TO WK-D-CALC-N.
001960           MOVE WK-D-TS-SS   TO WK-D-CALC-S.
001970           IF WK-D-CALC-M NOT > 2
001980               SUBTRACT 1 FROM WK-D-CALC-Y
001990               ADD 12 TO WK-D-CALC-M
002000           END-IF.
002010           COMPUTE WK-D-T-Y4    = WK-D-CALC-Y / 4.
002020           COMPUTE WK-D-T-Y100  = WK-D-CALC-Y / 100.
002030           COMPUTE WK-D-T-Y400  = WK-D-CALC-Y / 400.
002040           COMPUTE WK-D-T-MTERM = (153 * (WK-D-CALC-M - 3) + 2) / 5.
002050           COMPUTE WK-D-ABS-DAYS =
002060                 (365 * WK-D-CALC-Y) + WK-D-T-Y4 - WK-D-T-Y100
002070               +  WK-D-T-Y400 + WK-D-T-MTERM + WK-D-CALC-D - 1.
002080           COMPUTE WK-D-ABS-SECS =
002090                 (WK-D-ABS-DAYS * WK-D-SECS-PER-DAY)
002100               + (WK-D-CALC-H * 3600) + (WK-D-CALC-N * 60) + WK-D-CALC-S.
002110       D199-TIMESTAMP-TO-SECS-EX.
002120           EXIT.
002130      *
002140      ******************************************************************
002150      *************** END OF PROGRAM SOURCE - KBSIPI *****************
002160      ******************************************************************
002170
