000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBMCOLF.
000050       AUTHOR.         R J SANTOS.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   14 MAR 1991.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  FILTERS THE KANBAN WORKFLOW COLUMN LOOKUP BY
000120      *               WORKFLOW ID, MUCH THE WAY TRFXPARA ONCE READ A
000130      *               SINGLE PARAMETER RECORD FOR THE TRANSFER SYSTEM.
000140      *               ORIGINALLY THIS WROTE THE ASSEMBLY-LINE KANBAN
000150      *               BOARD COLUMN TABLE FOR THE CARD SHOP FLOOR; IT
000160      *               WAS RE-USED IN 2011 WHEN APPLICATIONS DEVELOPMENT
000170      *               ADOPTED THE SAME CARD-AND-COLUMN MODEL FOR ITS
000180      *               OWN BACKLOG BOARD.
000190      *
000200      *================================================================
000210      * HISTORY OF MODIFICATION:
000220      *================================================================
000230      * K1B001 14/03/1991 RJS    - INITIAL VERSION - SHOP FLOOR KANBAN
000240      *                            COLUMN TABLE EXTRACT.
000250      *----------------------------------------------------------------
000260      * K1B009 19/11/1998 MTF    - Y2K REMEDIATION - WIDENED WORKFLOW
000270      *                            AND COLUMN KEYS TO THEIR CURRENT
000280      *                            WIDTHS, NO OTHER LOGIC CHANGE.
000290      *----------------------------------------------------------------
000300      * K2B004 06/07/2011 ACNRJR - REQ 30410 - RE-PLATFORMED FOR THE
000310      *                            APPLICATIONS BACKLOG BOARD; COLUMN
000320      *                            NAMES NOW CARRY DEVELOPMENT WORKFLOW
000330      *                            STAGES INSTEAD OF SHOP FLOOR STATIONS.
000340      *----------------------------------------------------------------
000350      * K3B002 02/02/2025 TMPRVD - REQ 51140 - COLFILT IS NOW WRITTEN
000360      *                            EVEN WHEN THE WORKFLOW FILTER IS
000370      *                            ABSENT, SO DOWNSTREAM JOBS ALWAYS
000380      *                            FIND A FILE WAITING.
000390      *----------------------------------------------------------------
000400       EJECT
000410      **********************
000420       ENVIRONMENT DIVISION.
000430      **********************
000440       CONFIGURATION SECTION.
000450       SOURCE-COMPUTER. IBM-AS400.
000460       OBJECT-COMPUTER. IBM-AS400.
000470       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000480               UPSI-0 IS UPSI-SWITCH-0
000490                   ON  STATUS IS U0-ON
000500                   OFF STATUS IS U0-OFF.
000510      *
000520       INPUT-OUTPUT SECTION.
000530       FILE-CONTROL.
000540           SELECT COLPRM  ASSIGN TO COLPRM
000550                  ORGANIZATION IS SEQUENTIAL
000560                  FILE STATUS  IS WK-C-FILE-STATUS.
000570      *
000580           SELECT COLUMNS ASSIGN TO COLUMNS
000590                  ORGANIZATION IS SEQUENTIAL
000600                  FILE STATUS  IS WK-C-FILE-STATUS.
000610      *
000620           SELECT COLFILT ASSIGN TO COLFILT
000630                  ORGANIZATION IS SEQUENTIAL
000640                  FILE STATUS  IS WK-C-FILE-STATUS.
000650      *
000660       EJECT
000670      ***************
000680       DATA DIVISION.
000690      ***************
000700       FILE SECTION.
000710      ***************
000720       FD  COLPRM
000730           LABEL RECORDS ARE OMITTED
000740           RECORD CONTAINS 10 CHARACTERS
000750           DATA RECORD IS WK-C-COLPRM.
000760       01  WK-C-COLPRM                  PIC X(10).
000770      *
000780       FD  COLUMNS
000790           LABEL RECORDS ARE OMITTED
000800           RECORD CONTAINS 40 CHARACTERS
000810           DATA RECORD IS WK-C-COLUMNS.
000820       01  WK-C-COLUMNS.
000830           COPY TFKCOL.
000840      *
000850       FD  COLFILT
000860           LABEL RECORDS ARE OMITTED
000870           RECORD CONTAINS 40 CHARACTERS
000880           DATA RECORD IS WK-C-COLFILT.
000890       01  WK-C-COLFILT                 PIC X(40).
000900      *
000910      *************************
000920       WORKING-STORAGE SECTION.
000930      *************************
000940       01  FILLER                      PIC X(24) VALUE
000950           "** PROGRAM KBMCOLF   **".
000960      *
000970       COPY KBFCSTAT.
000980      *
000990       01  WS-EOF-SWITCHES.
001000           05  WS-EOF-COLUMNS-SW        PIC X(01) VALUE "N".
001010               88  WK-C-EOF-COLUMNS             VALUE "Y".
001020      *
001030       01  WS-COLPRM-FIELDS REDEFINES WK-C-COLPRM.
001040           05  WS-COLPRM-WORKFLOW       PIC 9(03).
001050           05  FILLER                   PIC X(07).
001060      *
001070       01  WK-C-COLFILT-ALT REDEFINES WK-C-COLFILT.
001080           05  WK-C-COLFILT-ID          PIC 9(04).
001090           05  FILLER                   PIC X(36).
001100      *
001110       01  WS-COUNT-AREA.
001120           05  WS-N-COLS-READ           PIC 9(05) COMP.
001130           05  WS-N-COLS-KEPT           PIC 9(05) COMP.
001140      *
001150      *****************
001160       PROCEDURE DIVISION.
001170      *****************
001180       MAIN-MODULE.
001190           PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
001200           PERFORM B000-FILTER-COLUMNS THRU B099-FILTER-COLUMNS-EX
001210               UNTIL WK-C-EOF-COLUMNS.
001220           PERFORM Z000-END-PROGRAM-ROUTINE
001230               THRU Z099-END-PROGRAM-ROUTINE-EX.
001240           GOBACK.
001250      *
001260      *-------------------------------------------------------------*
001270       A000-INITIALISE.
001280      *-------------------------------------------------------------*
001290           MOVE ZERO TO WS-N-COLS-READ WS-N-COLS-KEPT.
001300           MOVE SPACES TO WS-COLPRM-FIELDS.
001310           OPEN INPUT COLPRM.
001320           IF NOT WK-C-SUCCESSFUL
001330               AND NOT WK-C-END-OF-FILE
001340               DISPLAY "KBMCOLF - OPEN FILE ERROR - COLPRM"
001350               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001360               GO TO Y900-ABNORMAL-TERMINATION
001370           END-IF.
001380           READ COLPRM
001390               AT END MOVE ZERO TO WS-COLPRM-WORKFLOW
001400           END-READ.
001410           CLOSE COLPRM.
001420      *
001430           OPEN INPUT COLUMNS.
001440           IF NOT WK-C-SUCCESSFUL
001450               DISPLAY "KBMCOLF - OPEN FILE ERROR - COLUMNS"
001460               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001470               GO TO Y900-ABNORMAL-TERMINATION
001480           END-IF.
001490      *
001500           OPEN OUTPUT COLFILT.
001510           IF NOT WK-C-SUCCESSFUL
001520               DISPLAY "KBMCOLF - OPEN FILE ERROR - COLFILT"
001530               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001540               GO TO Y900-ABNORMAL-TERMINATION
001550           END-IF.
001560      *
001570           READ COLUMNS
001580               AT END SET WK-C-EOF-COLUMNS TO TRUE
001590           END-READ.
001600       A099-INITIALISE-EX.
001610           EXIT.
001620      *
001630      *-------------------------------------------------------------*
001640      *  KEEP THE COLUMN WHEN NO FILTER IS ACTIVE OR THE COLUMN'S    *
001650      *  WORKFLOW ID MATCHES THE ONE REQUESTED ON COLPRM.            *
001660      *-------------------------------------------------------------*
001670       B000-FILTER-COLUMNS.
001680           ADD 1 TO WS-N-COLS-READ.
001690           IF WS-COLPRM-WORKFLOW = ZERO
001700               OR TFKCOL-WORKFLOW-ID = WS-COLPRM-WORKFLOW
001710               MOVE TFKCOL-RECORD TO WK-C-COLFILT
001720               WRITE WK-C-COLFILT
001730               ADD 1 TO WS-N-COLS-KEPT
001740           END-IF.
001750           READ COLUMNS
001760               AT END SET WK-C-EOF-COLUMNS TO TRUE
001770           END-READ.
001780       B099-FILTER-COLUMNS-EX.
001790           EXIT.
001800      *
001810       Y900-ABNORMAL-TERMINATION.
001820           PERFORM Z000-END-PROGRAM-ROUTINE
001830               THRU Z099-END-PROGRAM-ROUTINE-EX.
001840           MOVE 16 TO RETURN-CODE.
001850           GOBACK.
001860      *
001870      *-------------------------------------------------------------*
001880       Z000-END-PROGRAM-ROUTINE.
001890      *-------------------------------------------------------------*
001900           DISPLAY "KBMCOLF - COLUMNS READ  - " WS-N-COLS-READ.
001910           DISPLAY "KBMCOLF - COLUMNS KEPT  - " WS-N-COLS-KEPT.
001920           CLOSE COLUMNS COLFILT.
001930       Z099-END-PROGRAM-ROUTINE-EX.
001940           EXIT.
001950      *
001960      ******************************************************************
001970      *************** END OF PROGRAM SOURCE - KBMCOLF ****************
001980      ******************************************************************
001990
