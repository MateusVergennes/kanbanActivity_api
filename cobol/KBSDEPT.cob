000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBSDEPT.
000050       AUTHOR.         R J SANTOS.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   22 AUG 1992.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  CALLED ROUTINE - GIVEN ONE CARD, RETURNS THE
000120      *               LATEST ENTRY TIME INTO THE "DEPLOYED" COLUMN
000130      *               (32), CONVERTED FROM UTC TO BRASILIA LOCAL TIME,
000140      *               PLUS A FOUND/NOT-FOUND FLAG.  SIBLING OF KBSIPI;
000150      *               SHARES ITS DATE-MATH PARAGRAPHS.
000160      *
000170      *================================================================
000180      * HISTORY OF MODIFICATION:
000190      *================================================================
000200      * K1B003 22/08/1992 RJS    - INITIAL VERSION - "PACKED OFF SHOP
000210      *                            FLOOR" TIMESTAMP SUBROUTINE.
000220      *----------------------------------------------------------------
000230      * K1B011 19/11/1998 MTF    - Y2K REMEDIATION - DATE MATH REWORKED
000240      *                            TO CARRY A FULL 4-DIGIT CENTURY.
000250      *----------------------------------------------------------------
000260      * K2B007 06/07/2011 ACNRJR - REQ 30410 - RENAMED "DEPLOY TIME";
000270      *                            NOW RETURNS THE CONVERTED TIMESTAMP
000280      *                            TEXT INSTEAD OF A RAW SECONDS COUNT
000290      *                            SO A CALLER CAN PRINT IT DIRECTLY.
000300      *----------------------------------------------------------------
000310      * K3B003 02/02/2025 TMPRVD - REQ 51140 - TIE-BREAK ON EQUAL
000320      *                            TIMESTAMPS NOW EXPLICITLY KEEPS THE
000330      *                            FIRST TRANSITION ENCOUNTERED.
000340      *----------------------------------------------------------------
000350      * K3B013 09/08/2026 RJS    - REQ 51189 - PULLED THE STAND-ALONE
000360      *                            "PRINT WHAT KBSDEPT FOUND" DRIVER
000370      *                            JOB BACK OUT OF THE SUITE - NO REPORT
000380      *                            ON FILE NEEDS A DEPLOY-TIME COLUMN,
000390      *                            SO THE DRIVER HAD NO REAL WORK TO DO.
000400      *                            THIS ROUTINE STAYS ON THE SHELF FOR
000410      *                            WHOEVER PICKS UP DEPLOY-TIME REPORTING
000420      *                            NEXT, SAME AS ANY OTHER CALLED UTILITY.
000430      *----------------------------------------------------------------
000440       EJECT
000450      **********************
000460       ENVIRONMENT DIVISION.
000470      **********************
000480       CONFIGURATION SECTION.
000490       SOURCE-COMPUTER. IBM-AS400.
000500       OBJECT-COMPUTER. IBM-AS400.
000510       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000520               UPSI-0 IS UPSI-SWITCH-0
000530                   ON  STATUS IS U0-ON
000540                   OFF STATUS IS U0-OFF.
000550      *
000560       INPUT-OUTPUT SECTION.
000570       FILE-CONTROL.
000580      *
000590       EJECT
000600      ***************
000610       DATA DIVISION.
000620      ***************
000630       FILE SECTION.
000640      *************************
000650       WORKING-STORAGE SECTION.
000660      *************************
000670       01  FILLER                      PIC X(24) VALUE
000680           "** PROGRAM KBSDEPT   **".
000690      *
000700       COPY KBFDATE.
000710      *
000720       01  WS-WORK-AREA.
000730           05  WS-VISIT-START-BSB-SECS  PIC S9(11) COMP.
000740           05  WS-MAX-DEPLOY-SECS       PIC S9(11) COMP.
000750           05  WS-DAYS-PART             PIC S9(09) COMP.
000760           05  WS-SECS-OF-DAY           PIC S9(09) COMP.
000770      *
000780       01  WS-DEPLOY-COLUMN             PIC 9(04) VALUE 0032.
000790      *
000800      * WS-FOUND-EDIT REDEFINES THE FOUND SWITCH SO THE ABEND DISPLAY
000810      * CAN SHOW ITS RAW BYTE ALONGSIDE THE 88-LEVEL NAME.
000820      *
000830       01  WS-FOUND-AREA.
000840           05  WS-FOUND-SW              PIC X(01) VALUE "N".
000850               88  WS-FOUND                     VALUE "Y".
000860       01  WS-FOUND-EDIT REDEFINES WS-FOUND-AREA.
000870           05  WS-FOUND-BYTE            PIC X(01).
000880      *
000890       LINKAGE SECTION.
000900       COPY KBLDEPT.
000910       COPY KBFTTBL.
000920      *
000930      ***********************************************************
000940       PROCEDURE DIVISION USING WK-DEPT-LINKAGE
000950                                 WK-T-TRAN-COUNT
000960                                 WK-T-TRAN-TABLE.
000970      ***********************************************************
000980       MAIN-MODULE.
000990           MOVE "N" TO WS-FOUND-SW.
001000           MOVE ZERO TO WS-MAX-DEPLOY-SECS.
001010           PERFORM B100-SCAN-TRANSITIONS
001020               THRU B199-SCAN-TRANSITIONS-EX
001030               VARYING WK-T-TRAN-IX FROM 1 BY 1
001040               UNTIL WK-T-TRAN-IX > WK-T-TRAN-COUNT.
001050           IF WS-FOUND
001060               MOVE "Y" TO WK-DEPT-FOUND-SW
001070               PERFORM C100-FORMAT-DEPLOY-TIME
001080                   THRU C199-FORMAT-DEPLOY-TIME-EX
001090           ELSE
001100               MOVE "N" TO WK-DEPT-FOUND-SW
001110               MOVE SPACES TO WK-DEPT-BRASILIA-TS
001120           END-IF.
001130           GOBACK.
001140      *
001150      *-------------------------------------------------------------*
001160      *  ONE TABLE ENTRY.  KEEP THE LATEST START AMONG THIS CARD'S   *
001170      *  VISITS TO COLUMN 32 THAT HAVE A START TIME PRESENT; A TIE   *
001180      *  LEAVES THE FIRST ONE FOUND IN PLACE (STRICT ">" TEST).      *
001190      *-------------------------------------------------------------*
001200       B100-SCAN-TRANSITIONS.
001210           IF WK-T-TRAN-CARD-ID (WK-T-TRAN-IX) NOT = WK-DEPT-CARD-ID
001220               GO TO B199-SCAN-TRANSITIONS-EX
001230           END-IF.
001240           IF WK-T-TRAN-COL-ID (WK-T-TRAN-IX) NOT = WS-DEPLOY-COLUMN
001250               GO TO B199-SCAN-TRANSITIONS-EX
001260           END-IF.
001270           IF WK-T-TRAN-START-TS (WK-T-TRAN-IX) = SPACES
001280               GO TO B199-SCAN-TRANSITIONS-EX
001290           END-IF.
001300      *
001310           MOVE WK-T-TRAN-START-TS (WK-T-TRAN-IX) TO WK-D-TIMESTAMP-19.
001320           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001330           MOVE WK-D-ABS-SECS TO WS-VISIT-START-BSB-SECS.
001340           ADD WK-D-BRASILIA-OFFSET-SECS TO WS-VISIT-START-BSB-SECS.
001350      *
001360           IF NOT WS-FOUND
001370               OR WS-VISIT-START-BSB-SECS > WS-MAX-DEPLOY-SECS
001380               MOVE WS-VISIT-START-BSB-SECS TO WS-MAX-DEPLOY-SECS
001390               MOVE "Y" TO WS-FOUND-SW
001400           END-IF.
001410       B199-SCAN-TRANSITIONS-EX.
001420           EXIT.
001430      *
001440      *-------------------------------------------------------------*
001450      *  C100 - TURN WS-MAX-DEPLOY-SECS BACK INTO A PRINTABLE        *
001460      *  "CCYY-MM-DD HH:MM:SS" BRASILIA TIMESTAMP.                   *
001470      *-------------------------------------------------------------*
001480       C100-FORMAT-DEPLOY-TIME.
001490           COMPUTE WS-DAYS-PART   = WS-MAX-DEPLOY-SECS / WK-D-SECS-PER-DAY.
001500           COMPUTE WS-SECS-OF-DAY = WS-MAX-DEPLOY-SECS -
001510                   (WS-DAYS-PART * WK-D-SECS-PER-DAY).
001520           MOVE WS-DAYS-PART TO WK-D-ABS-DAYS.
001530           PERFORM D900-DAYS-TO-CIVIL THRU D999-DAYS-TO-CIVIL-EX.
001540           COMPUTE WK-D-OUT-HH = WS-SECS-OF-DAY / 3600.
001550           COMPUTE WK-D-OUT-MI = (WS-SECS-OF-DAY - (WK-D-OUT-HH * 3600))
001560                   / 60.
001570           COMPUTE WK-D-OUT-SS = WS-SECS-OF-DAY - (WK-D-OUT-HH * 3600)
001580                   - (WK-D-OUT-MI * 60).
001590           MOVE WK-D-OUT-CCYY TO WK-D-OUT-TS-CCYY.
001600           MOVE WK-D-OUT-MM   TO WK-D-OUT-TS-MM.
001610           MOVE WK-D-OUT-DD   TO WK-D-OUT-TS-DD.
001620           MOVE WK-D-OUT-HH   TO WK-D-OUT-TS-HH.
001630           MOVE WK-D-OUT-MI   TO WK-D-OUT-TS-MI.
001640           MOVE WK-D-OUT-SS   TO WK-D-OUT-TS-SS.
001650           MOVE WK-D-OUT-TIMESTAMP-19 TO WK-DEPT-BRASILIA-TS.
001660       C199-FORMAT-DEPLOY-TIME-EX.
001670           EXIT.
001680      *
001690      *-------------------------------------------------------------*
001700      *  D100 - CONVERT WK-D-TIMESTAMP-19 (CCYY-MM-DD HH:MM:SS) INTO *
001710      *  WK-D-ABS-SECS, A SECONDS-SINCE-0000-03-01 FIGURE.           *
001720      *-------------------------------------------------------------*
001730       D100-TIMESTAMP-TO-SECS.
001740           MOVE WK-D-TS-CCYY TO WK-D-CALC-Y.
001750           MOVE WK-D-TS-MM   TO WK-D-CALC-M.
001760           MOVE WK-D-TS-DD   TO WK-D-CALC-D.
001770           MOVE WK-D-TS-HH   TO WK-D-CALC-H.
001780           MOVE WK-D-TS-MI   TO WK-D-CALC-N.
001790           MOVE WK-D-TS-SS   TO WK-D-CALC-S.
001800           IF WK-D-CALC-M NOT > 2
001810               SUBTRACT 1 FROM WK-D-CALC-Y
001820               ADD 12 TO WK-D-CALC-M
001830           END-IF.
001840           COMPUTE WK-D-T-Y4    = WK-D-CALC-Y / 4.
001850           COMPUTE WK-D-T-Y100  = WK-D-CALC-Y / 100.
001860           COMPUTE WK-D-T-Y400  = WK-D-CALC-Y / 400.
001870           COMPUTE WK-D-T-MTERM = (153 * (WK-D-CALC-M - 3) + 2) / 5.
001880           COMPUTE WK-D-ABS-DAYS =
001890                 (365 * WK-D-CALC-Y) + WK-D-T-Y4 - WK-D-T-Y100
001900               +  WK-D-T-Y400 + WK-D-T-MTERM + WK-D-CALC-D - 1.
001910           COMPUTE WK-D-ABS-SECS =
001920                 (WK-D-ABS-DAYS * WK-D-SECS-PER-DAY)
001930               + (WK-D-CALC-H * 3600) + (WK-D-CALC-N * 60) + WK-D-CALC-S.
001940       D199-TIMESTAMP-TO-SECS-EX.
001950           EXIT.
001960      *
001970      *-------------------------------------------------------------*
001980      *  D900 - REVERSE OF D100 - TURN WK-D-ABS-DAYS BACK INTO A     *
001990      *  CCYY/MM/DD CIVIL DATE IN WK-D-OUT-CCYY/MM/DD.  SAME         *
002000      *  PROLEPTIC-GREGORIAN ALGORITHM RUN BACKWARDS.                *
002010      *-------------------------------------------------------------*
002020       D900-DAYS-TO-CIVIL.
002030           COMPUTE WK-D-ERA = WK-D-ABS-DAYS / 146097.
002040           COMPUTE WK-D-DOE = WK-D-ABS-DAYS - (WK-D-ERA * 146097).
002050           COMPUTE WK-D-DOE-T1460   = WK-D-DOE / 1460.
002060           COMPUTE WK-D-DOE-T36524  = WK-D-DOE / 36524.
002070           COMPUTE WK-D-DOE-T146096 = WK-D-DOE / 146096.
002080           COMPUTE WK-D-YOE = (WK-D-DOE - WK-D-DOE-T1460
002090               + WK-D-DOE-T36524 - WK-D-DOE-T146096) / 365.
002100           COMPUTE WK-D-CALC-Y = WK-D-YOE + (WK-D-ERA * 400).
002110           COMPUTE WK-D-YOE-T4   = WK-D-YOE / 4.
002120           COMPUTE WK-D-YOE-T100 = WK-D-YOE / 100.
002130           COMPUTE WK-D-DOY = WK-D-DOE -
002140               ((365 * WK-D-YOE) + WK-D-YOE-T4 - WK-D-YOE-T100).
002150           COMPUTE WK-D-MP = ((5 * WK-D-DOY) + 2) / 153.
002160           COMPUTE WK-D-MP-TERM = ((153 * WK-D-MP) + 2) / 5.
002170           COMPUTE WK-D-CALC-D = WK-D-DOY - WK-D-MP-TERM + 1.
002180           IF WK-D-MP < 10
002190               COMPUTE WK-D-CALC-M = WK-D-MP + 3
002200           ELSE
002210               COMPUTE WK-D-CALC-M = WK-D-MP - 9
002220           END-IF.
002230           IF WK-D-CALC-M NOT > 2
002240               ADD 1 TO WK-D-CALC-Y
002250           END-IF.
002260           MOVE WK-D-CALC-Y TO WK-D-OUT-CCYY.
002270           MOVE WK-D-CALC-M TO WK-D-OUT-MM.
002280           MOVE WK-D-CALC-D TO WK-D-OUT-DD.
002290       D999-DAYS-TO-CIVIL-EX.
002300           EXIT.
002310      *
002320      ******************************************************************
002330      *************** END OF PROGRAM SOURCE - KBSDEPT ****************
002340      ******************************************************************
002350
002360
