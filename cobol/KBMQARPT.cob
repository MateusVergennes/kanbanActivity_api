000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBMQARPT.
000050       AUTHOR.         M T FIGUEIREDO.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   03 FEB 1994.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  QUALITY REVIEW SWEEP.  READS THE CARD FILE
000120      *               (OPTIONALLY LIMITED TO CARDS CREATED ON OR AFTER
000130      *               A GIVEN DATE, AND/OR TO CARDS WITH A PULL
000140      *               REQUEST LINK), KEEPS ONLY CARDS THAT CARRY
000150      *               SUBTASKS, AND REPORTS SUBTASK COUNTS PER CARD,
000160      *               PER DEVELOPER AND PER TEAM.  ORIGINALLY THE SHOP
000170      *               FLOOR'S "REWORK BY INSPECTOR" TALLY.
000180      *
000190      *================================================================
000200      * HISTORY OF MODIFICATION:
000210      *================================================================
000220      * K1B007 03/02/1994 MTF    - INITIAL VERSION - SHOP FLOOR REWORK
000230      *                            TALLY BY INSPECTOR AND BY LINE.
000240      *----------------------------------------------------------------
000250      * K1B016 21/11/1998 MTF    - Y2K REMEDIATION - CREATED-DATE
000260      *                            COMPARISON REWORKED TO CARRY A FULL
000270      *                            4-DIGIT CENTURY.
000280      *----------------------------------------------------------------
000290      * K2B013 07/07/2011 ACNRJR - REQ 30411 - RE-PLATFORMED FOR THE
000300      *                            APPLICATIONS BACKLOG BOARD; LINE
000310      *                            NUMBER BECAME TAG/TEAM, INSPECTOR
000320      *                            BECAME OWNER-USER-ID, REWORK COUNT
000330      *                            BECAME SUBTASK COUNT.
000340      *----------------------------------------------------------------
000350      * K3B007 09/02/2025 TMPRVD - REQ 51141 - ADDED THE OPTIONAL
000360      *                            PULL-REQUEST-ONLY FILTER.
000370      *----------------------------------------------------------------
000380      * K3B011 09/08/2026 RJS    - REQ 51188 - B120-JOIN-ONE-TAG WAS
000390      *                            DELIMITING THE TAG LABEL ON THE
000400      *                            FIRST EMBEDDED BLANK AND TRUNCATING
000410      *                            MULTI-WORD TEAM NAMES.  NOW JOINS
000420      *                            THE FULL TRAILING-SPACE-STRIPPED
000430      *                            LABEL VIA NEW PARAGRAPH B125.
000440      *----------------------------------------------------------------
000450      * K3B017 09/08/2026 RJS    - REQ 51192 - B120-JOIN-ONE-TAG USED
000460      *                            SEARCH ALL AGAINST WK-G-TAG-ENTRY ON
000470      *                            THE STRENGTH OF A COMMENT ASSERTING
000480      *                            THE TAGS FILE ARRIVES IN TAG-ID
000490      *                            ORDER; NOTHING GUARANTEES THAT.
000500      *                            REPLACED WITH A LINEAR SCAN (NEW
000510      *                            PARAGRAPH B121), SAME AS THE USER
000520      *                            TABLE LOOKUP IN B110.
000530      *----------------------------------------------------------------
000540      * K3B019 09/08/2026 RJS    - REQ 51194 - B100-BUILD-DETAIL SET
000550      *                            WK-TEAM-STRING-LEN TO ZERO BEFORE
000560      *                            USING IT AS THE STRING POINTER IN
000570      *                            B120 - A ZERO STARTING POINTER IS
000580      *                            OUT OF RANGE, SO STRING MOVED
000590      *                            NOTHING AND WK-TEAM-STRING STAYED
000600      *                            BLANK ON EVERY CARD.  POINTER NOW
000610      *                            STARTS AT 1; A SEPARATE SWITCH
000620      *                            (WS-TEAM-ANY-SW) TRACKS WHETHER A
000630      *                            SEPARATOR IS NEEDED BEFORE THE NEXT
000640      *                            LABEL, SINCE THE POINTER CAN NO
000650      *                            LONGER DOUBLE AS THAT TEST.
000660      *----------------------------------------------------------------
000670       EJECT
000680      **********************
000690       ENVIRONMENT DIVISION.
000700      **********************
000710       CONFIGURATION SECTION.
000720       SOURCE-COMPUTER. IBM-AS400.
000730       OBJECT-COMPUTER. IBM-AS400.
000740       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000750               UPSI-0 IS UPSI-SWITCH-0
000760                   ON  STATUS IS U0-ON
000770                   OFF STATUS IS U0-OFF.
000780      *
000790       INPUT-OUTPUT SECTION.
000800       FILE-CONTROL.
000810           SELECT QAPRM    ASSIGN TO QAPRM
000820                  ORGANIZATION IS SEQUENTIAL
000830                  FILE STATUS  IS WK-C-FILE-STATUS.
000840      *
000850           SELECT CARDS    ASSIGN TO CARDS
000860                  ORGANIZATION IS SEQUENTIAL
000870                  FILE STATUS  IS WK-C-FILE-STATUS.
000880      *
000890           SELECT TAGS     ASSIGN TO TAGS
000900                  ORGANIZATION IS SEQUENTIAL
000910                  FILE STATUS  IS WK-C-FILE-STATUS.
000920      *
000930           SELECT USERS    ASSIGN TO USERS
000940                  ORGANIZATION IS SEQUENTIAL
000950                  FILE STATUS  IS WK-C-FILE-STATUS.
000960      *
000970           SELECT QARPT    ASSIGN TO QARPT
000980                  ORGANIZATION IS SEQUENTIAL
000990                  FILE STATUS  IS WK-C-FILE-STATUS.
001000      *
001010       EJECT
001020      ***************
001030       DATA DIVISION.
001040      ***************
001050       FILE SECTION.
001060      ***************
001070       FD  QAPRM
001080           LABEL RECORDS ARE OMITTED
001090           RECORD CONTAINS 80 CHARACTERS
001100           DATA RECORD IS WK-C-QAPRM.
001110       01  WK-C-QAPRM                   PIC X(80).
001120      *
001130       FD  CARDS
001140           LABEL RECORDS ARE OMITTED
001150           RECORD CONTAINS 300 CHARACTERS
001160           DATA RECORD IS WK-C-CARDS.
001170       01  WK-C-CARDS.
001180           COPY TFKCARD.
001190      *
001200       FD  TAGS
001210           LABEL RECORDS ARE OMITTED
001220           RECORD CONTAINS 40 CHARACTERS
001230           DATA RECORD IS WK-C-TAGS.
001240       01  WK-C-TAGS.
001250           COPY TFKTAG.
001260      *
001270       FD  USERS
001280           LABEL RECORDS ARE OMITTED
001290           RECORD CONTAINS 40 CHARACTERS
001300           DATA RECORD IS WK-C-USERS.
001310       01  WK-C-USERS.
001320           COPY TFKUSER.
001330      *
001340       FD  QARPT
001350           LABEL RECORDS ARE OMITTED
001360           RECORD CONTAINS 132 CHARACTERS
001370           DATA RECORD IS WK-C-QARPT.
001380       01  WK-C-QARPT                   PIC X(132).
001390      *
001400      *************************
001410       WORKING-STORAGE SECTION.
001420      *************************
001430       01  FILLER                      PIC X(24) VALUE
001440           "** PROGRAM KBMQARPT  **".
001450      *
001460       COPY KBFCSTAT.
001470       COPY KBFUTBL.
001480       COPY KBFTGTBL.
001490      *
001500       01  WS-EOF-SWITCHES.
001510           05  WS-EOF-CARDS-SW          PIC X(01) VALUE "N".
001520               88  WK-C-EOF-CARDS               VALUE "Y".
001530           05  WS-EOF-TAGS-SW           PIC X(01) VALUE "N".
001540               88  WK-C-EOF-TAGS                 VALUE "Y".
001550           05  WS-EOF-USERS-SW          PIC X(01) VALUE "N".
001560               88  WK-C-EOF-USERS                VALUE "Y".
001570      *
001580      * WS-QAPRM-FIELDS BREAKS OUT THE RUN PARAMETER RECORD.
001590      *
001600       01  WS-QAPRM-FIELDS REDEFINES WK-C-QAPRM.
001610           05  WK-QAPRM-CREATED-FILT    PIC X(10).
001620           05  WK-QAPRM-PRONLY-SW       PIC X(01).
001630               88  WK-QAPRM-PR-ONLY             VALUE "Y".
001640           05  FILLER                   PIC X(69).
001650      *
001660       01  WK-COUNT-AREA.
001670           05  WK-TOTAL-CARDS-OVERALL   PIC 9(07) COMP-3.
001680           05  WK-TOTAL-CARDS-W-SUBS    PIC 9(07) COMP-3.
001690           05  WK-TOTAL-SUBTASKS        PIC 9(09) COMP-3.
001700      *
001710       01  WK-MATCH-IX                  PIC 9(02) COMP.
001720       01  WK-TAG-IX                    PIC 9(02) COMP.
001730       01  WS-TAG-FOUND-SW              PIC X(01).
001740           88  WS-TAG-FOUND                     VALUE "Y".
001750       01  WS-TEAM-ANY-SW               PIC X(01).
001760           88  WS-TEAM-HAS-ENTRY                VALUE "Y".
001770      *
001780      * WK-TEAM-STRING HOLDS THE JOINED TAG LABEL LIST FOR ONE CARD -
001790      * TEN LABELS OF THIRTY BYTES PLUS NINE ", " SEPARATORS AT MOST.
001800      * WK-TEAM-STRING-LEN IS THE STRING POINTER INTO IT AND MUST START
001810      * AT 1, NOT ZERO - SEE K3B019 BELOW.
001820      *
001830       01  WK-TEAM-STRING                PIC X(318).
001840       01  WK-TEAM-STRING-LEN            PIC 9(03) COMP.
001850       01  WK-LABEL-LEN                  PIC 9(02) COMP.
001860       01  WK-DEV-NAME                   PIC X(30).
001870      *
001880      * WK-DEV-SUMM-TABLE - SUBTASK TOTAL PER DEVELOPER NAME (BLANK
001890      * NAME GROUPS TOGETHER ALL UNKNOWN/UNASSIGNED OWNERS).
001900      *
001910       01  WK-DEV-SUMM-COUNT             PIC 9(03) COMP.
001920       01  WK-DEV-SUMM-TABLE.
001930           05  WK-DS-ENTRY OCCURS 500 TIMES
001940                           INDEXED BY WK-DS-IX.
001950               10  WK-DS-DEV-NAME        PIC X(30).
001960               10  WK-DS-SUBTASK-SUM     PIC 9(07) COMP-3.
001970      *
001980      * WK-TEAM-SUMM-TABLE - SUBTASK TOTAL PER FULL JOINED TEAM
001990      * STRING (THE GROUP KEY IS THE WHOLE JOINED LIST, PER SPEC).
002000      *
002010       01  WK-TEAM-SUMM-COUNT            PIC 9(03) COMP.
002020       01  WK-TEAM-SUMM-TABLE.
002030           05  WK-TM-ENTRY OCCURS 200 TIMES
002040                           INDEXED BY WK-TM-IX.
002050               10  WK-TM-TEAM-STRING     PIC X(318).
002060               10  WK-TM-SUBTASK-SUM     PIC 9(07) COMP-3.
002070      *
002080       01  WK-HAS-PR-SW                  PIC X(01).
002090      *
002100       01  WK-QA-HEADER-LINE             PIC X(132) VALUE
002110           "Chamado | Titulo | Desenvolvedor | Equipe | Subtarefas | PR".
002120      *
002130       01  WK-QA-DETAIL-LINE.
002140           05  WK-QD-CHAMADO             PIC X(10).
002150           05  FILLER                    PIC X(03) VALUE " | ".
002160           05  WK-QD-TITLE               PIC X(60).
002170           05  FILLER                    PIC X(03) VALUE " | ".
002180           05  WK-QD-DEV                 PIC X(30).
002190           05  FILLER                    PIC X(03) VALUE " | ".
002200           05  WK-QD-SUBTASKS            PIC ZZ9.
002210           05  FILLER                    PIC X(03) VALUE " | ".
002220           05  WK-QD-HAS-PR              PIC X(03).
002230      *
002240       01  WK-QA-BLANK-LINE              PIC X(132) VALUE SPACES.
002250      *
002260       01  WK-QA-TOTALS-LINE1.
002270           05  FILLER                    PIC X(25) VALUE
002280               "Total De Cartoes Lidos: ".
002290           05  WK-QT-OVERALL             PIC ZZZZZZ9.
002300           05  FILLER                    PIC X(100).
002310      *
002320       01  WK-QA-TOTALS-LINE2.
002330           05  FILLER                    PIC X(29) VALUE
002340               "Total Com Subtarefas:       ".
002350           05  WK-QT-WITH-SUBS           PIC ZZZZZZ9.
002360           05  FILLER                    PIC X(96).
002370      *
002380       01  WK-QA-TOTALS-LINE3.
002390           05  FILLER                    PIC X(20) VALUE
002400               "Total Subtarefas:   ".
002410           05  WK-QT-SUBTASKS            PIC ZZZZZZZZ9.
002420           05  FILLER                    PIC X(103).
002430      *
002440       01  WK-QA-SUMM-HEADER-DEV         PIC X(132) VALUE
002450           "Resumo Por Desenvolvedor".
002460       01  WK-QA-SUMM-HEADER-TEAM        PIC X(132) VALUE
002470           "Resumo Por Equipe".
002480      *
002490       01  WK-QA-SUMM-DEV-LINE.
002500           05  WK-SD-NAME                PIC X(30).
002510           05  FILLER                    PIC X(03) VALUE " | ".
002520           05  WK-SD-SUM                 PIC ZZZZZZ9.
002530           05  FILLER                    PIC X(96).
002540      *
002550       01  WK-QA-SUMM-TEAM-LINE.
002560           05  WK-ST-TEAM                PIC X(90).
002570           05  FILLER                    PIC X(03) VALUE " | ".
002580           05  WK-ST-SUM                 PIC ZZZZZZ9.
002590           05  FILLER                    PIC X(36).
002600      *
002610      ***********************
002620       PROCEDURE DIVISION.
002630      ***********************
002640       MAIN-MODULE.
002650           PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
002660           PERFORM B000-PROCESS-CARD THRU B099-PROCESS-CARD-EX
002670               UNTIL WK-C-EOF-CARDS.
002680           PERFORM C000-WRITE-SUMMARY THRU C099-WRITE-SUMMARY-EX.
002690           PERFORM Z000-END-PROGRAM-ROUTINE
002700               THRU Z099-END-PROGRAM-ROUTINE-EX.
002710           GOBACK.
002720      *
002730      *-------------------------------------------------------------*
002740       A000-INITIALISE.
002750      *-------------------------------------------------------------*
002760           MOVE ZERO TO WK-TOTAL-CARDS-OVERALL WK-TOTAL-CARDS-W-SUBS
002770                        WK-TOTAL-SUBTASKS WK-DEV-SUMM-COUNT
002780                        WK-TEAM-SUMM-COUNT WK-U-USER-COUNT
002790                        WK-G-TAG-COUNT.
002800      *
002810           OPEN INPUT QAPRM.
002820           IF NOT WK-C-SUCCESSFUL
002830               DISPLAY "KBMQARPT - OPEN FILE ERROR - QAPRM"
002840               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002850               GO TO Y900-ABNORMAL-TERMINATION
002860           END-IF.
002870           READ QAPRM
002880               AT END DISPLAY "KBMQARPT - MISSING RUN PARAMETER RECORD"
002890                      GO TO Y900-ABNORMAL-TERMINATION
002900           END-READ.
002910           CLOSE QAPRM.
002920      *
002930           PERFORM A100-LOAD-USERS THRU A199-LOAD-USERS-EX.
002940           PERFORM A200-LOAD-TAGS  THRU A299-LOAD-TAGS-EX.
002950      *
002960           OPEN INPUT CARDS.
002970           IF NOT WK-C-SUCCESSFUL
002980               DISPLAY "KBMQARPT - OPEN FILE ERROR - CARDS"
002990               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003000               GO TO Y900-ABNORMAL-TERMINATION
003010           END-IF.
003020           OPEN OUTPUT QARPT.
003030           IF NOT WK-C-SUCCESSFUL
003040               DISPLAY "KBMQARPT - OPEN FILE ERROR - QARPT"
003050               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003060               GO TO Y900-ABNORMAL-TERMINATION
003070           END-IF.
003080           WRITE WK-C-QARPT FROM WK-QA-HEADER-LINE.
003090      *
003100           READ CARDS
003110               AT END SET WK-C-EOF-CARDS TO TRUE
003120           END-READ.
003130       A099-INITIALISE-EX.
003140           EXIT.
003150      *
003160      *-------------------------------------------------------------*
003170       A100-LOAD-USERS.
003180      *-------------------------------------------------------------*
003190           OPEN INPUT USERS.
003200           IF NOT WK-C-SUCCESSFUL
003210               DISPLAY "KBMQARPT - OPEN FILE ERROR - USERS"
003220               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003230               GO TO Y900-ABNORMAL-TERMINATION
003240           END-IF.
003250           PERFORM A110-LOAD-ONE-USER THRU A119-LOAD-ONE-USER-EX
003260               UNTIL WK-C-EOF-USERS.
003270           CLOSE USERS.
003280       A199-LOAD-USERS-EX.
003290           EXIT.
003300      *
003310       A110-LOAD-ONE-USER.
003320           READ USERS
003330               AT END SET WK-C-EOF-USERS TO TRUE
003340                      GO TO A119-LOAD-ONE-USER-EX
003350           END-READ.
003360           IF WK-U-USER-COUNT < 500
003370               ADD 1 TO WK-U-USER-COUNT
003380               MOVE TFKUSER-ID       TO WK-U-USER-ID (WK-U-USER-COUNT)
003390               MOVE TFKUSER-REALNAME TO WK-U-USER-NAME (WK-U-USER-COUNT)
003400           END-IF.
003410       A119-LOAD-ONE-USER-EX.
003420           EXIT.
003430      *
003440      *-------------------------------------------------------------*
003450      *  A200 - LOAD THE TAGS FILE, TABLE ENTRIES IN WHATEVER ORDER    *
003460      *  THE FILE ARRIVES IN.  B120 BELOW SCANS IT LINEARLY, THE       *
003470      *  SAME AS THE USER TABLE IN B110 - REQ 51192, RJS, 09/08/2026.  *
003480      *-------------------------------------------------------------*
003490       A200-LOAD-TAGS.
003500           OPEN INPUT TAGS.
003510           IF NOT WK-C-SUCCESSFUL
003520               DISPLAY "KBMQARPT - OPEN FILE ERROR - TAGS"
003530               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003540               GO TO Y900-ABNORMAL-TERMINATION
003550           END-IF.
003560           PERFORM A210-LOAD-ONE-TAG THRU A219-LOAD-ONE-TAG-EX
003570               UNTIL WK-C-EOF-TAGS.
003580           CLOSE TAGS.
003590       A299-LOAD-TAGS-EX.
003600           EXIT.
003610      *
003620       A210-LOAD-ONE-TAG.
003630           READ TAGS
003640               AT END SET WK-C-EOF-TAGS TO TRUE
003650                      GO TO A219-LOAD-ONE-TAG-EX
003660           END-READ.
003670           IF WK-G-TAG-COUNT < 500
003680               ADD 1 TO WK-G-TAG-COUNT
003690               MOVE TFKTAG-ID    TO WK-G-TAG-ID (WK-G-TAG-COUNT)
003700               MOVE TFKTAG-LABEL TO WK-G-TAG-LABEL (WK-G-TAG-COUNT)
003710           END-IF.
003720       A219-LOAD-ONE-TAG-EX.
003730           EXIT.
003740      *
003750      *-------------------------------------------------------------*
003760      *  B000 - ONE CARD.  APPLY THE OPTIONAL CREATED-DATE AND PR      *
003770      *  FILTERS, THEN THE SUBTASK-COUNT > 0 CUT, THEN ROLL THE        *
003780      *  DEVELOPER AND TEAM SUMMARIES.                                 *
003790      *-------------------------------------------------------------*
003800       B000-PROCESS-CARD.
003810           IF WK-QAPRM-CREATED-FILT NOT = SPACES
003820               AND TFKCARD-CREATED-DATE < WK-QAPRM-CREATED-FILT
003830               GO TO B090-PROCESS-CARD-READ-NEXT
003840           END-IF.
003850           IF WK-QAPRM-PR-ONLY AND TFKCARD-GITHUB-LINK = SPACES
003860               GO TO B090-PROCESS-CARD-READ-NEXT
003870           END-IF.
003880      *
003890           ADD 1 TO WK-TOTAL-CARDS-OVERALL.
003900      *
003910           IF TFKCARD-SUBTASK-COUNT > ZERO
003920               ADD 1 TO WK-TOTAL-CARDS-W-SUBS
003930               ADD TFKCARD-SUBTASK-COUNT TO WK-TOTAL-SUBTASKS
003940               PERFORM B100-BUILD-DETAIL THRU B199-BUILD-DETAIL-EX
003950           END-IF.
003960      *
003970       B090-PROCESS-CARD-READ-NEXT.
003980           READ CARDS
003990               AT END SET WK-C-EOF-CARDS TO TRUE
004000           END-READ.
004010       B099-PROCESS-CARD-EX.
004020           EXIT.
004030      *
004040      *-------------------------------------------------------------*
004050      *  B100 - ONE DETAIL ROW - DEVELOPER NAME, JOINED TEAM STRING,   *
004060      *  HAS-PR FLAG - THEN ROLL BOTH SUMMARY TABLES.                  *
004070      *-------------------------------------------------------------*
004080       B100-BUILD-DETAIL.
004090           MOVE SPACES TO WK-DEV-NAME.
004100           PERFORM B110-FIND-USER-NAME THRU B119-FIND-USER-NAME-EX
004110               VARYING WK-U-USER-IX FROM 1 BY 1
004120               UNTIL WK-U-USER-IX > WK-U-USER-COUNT.
004130      *
004140           MOVE SPACES TO WK-TEAM-STRING.
004150           MOVE 1      TO WK-TEAM-STRING-LEN.
004160           MOVE "N"    TO WS-TEAM-ANY-SW.
004170           PERFORM B120-JOIN-ONE-TAG THRU B129-JOIN-ONE-TAG-EX
004180               VARYING WK-TAG-IX FROM 1 BY 1
004190               UNTIL WK-TAG-IX > TFKCARD-TAG-COUNT.
004200      *
004210           MOVE "N" TO WK-HAS-PR-SW.
004220           IF TFKCARD-GITHUB-LINK NOT = SPACES
004230               MOVE "Y" TO WK-HAS-PR-SW
004240           END-IF.
004250      *
004260           MOVE TFKCARD-CUSTOM-ID    TO WK-QD-CHAMADO.
004270           MOVE TFKCARD-TITLE        TO WK-QD-TITLE.
004280           MOVE WK-DEV-NAME          TO WK-QD-DEV.
004290           MOVE TFKCARD-SUBTASK-COUNT TO WK-QD-SUBTASKS.
004300           MOVE WK-HAS-PR-SW         TO WK-QD-HAS-PR.
004310           WRITE WK-C-QARPT FROM WK-QA-DETAIL-LINE.
004320      *
004330           PERFORM B200-ROLL-DEV-SUMMARY  THRU B299-ROLL-DEV-SUMMARY-EX.
004340           PERFORM B300-ROLL-TEAM-SUMMARY THRU B399-ROLL-TEAM-SUMMARY-EX.
004350       B199-BUILD-DETAIL-EX.
004360           EXIT.
004370      *
004380       B110-FIND-USER-NAME.
004390           IF WK-U-USER-ID (WK-U-USER-IX) = TFKCARD-OWNER-USER-ID
004400               MOVE WK-U-USER-NAME (WK-U-USER-IX) TO WK-DEV-NAME
004410           END-IF.
004420       B119-FIND-USER-NAME-EX.
004430           EXIT.
004440      *
004450       B120-JOIN-ONE-TAG.
004460           SET WS-TAG-FOUND TO FALSE.
004470           PERFORM B121-CHECK-ONE-TAG THRU B121-CHECK-ONE-TAG-EX
004480               VARYING WK-G-TAG-IX FROM 1 BY 1
004490               UNTIL WK-G-TAG-IX > WK-G-TAG-COUNT
004500               OR WS-TAG-FOUND.
004510           IF NOT WS-TAG-FOUND
004520               GO TO B129-JOIN-ONE-TAG-EX
004530           END-IF.
004540           IF WS-TEAM-HAS-ENTRY
004550               STRING ", " DELIMITED BY SIZE
004560                      INTO WK-TEAM-STRING
004570                      WITH POINTER WK-TEAM-STRING-LEN
004580           END-IF.
004590           PERFORM B125-CALC-LABEL-LEN THRU B125-CALC-LABEL-LEN-EX.
004600           STRING WK-G-TAG-LABEL (WK-G-TAG-IX) (1:WK-LABEL-LEN)
004610                  DELIMITED BY SIZE
004620                  INTO WK-TEAM-STRING
004630                  WITH POINTER WK-TEAM-STRING-LEN.
004640           MOVE "Y" TO WS-TEAM-ANY-SW.
004650       B129-JOIN-ONE-TAG-EX.
004660           EXIT.
004670      *
004680       B121-CHECK-ONE-TAG.
004690           IF WK-G-TAG-ID (WK-G-TAG-IX) = TFKCARD-TAG-IDS (WK-TAG-IX)
004700               SET WS-TAG-FOUND TO TRUE
004710           END-IF.
004720       B121-CHECK-ONE-TAG-EX.
004730           EXIT.
004740      *
004750      *---------------------------------------------------------------*
004760      * B125 - TRAILING-SPACE-STRIPPED LENGTH OF THE CURRENT TAG LABEL.
004770      * TFKTAG-LABEL IS A FREE-TEXT TEAM/CHANNEL NAME AND MAY CARRY
004780      * EMBEDDED SPACES ("BACKEND TEAM") - B120 USED TO DELIMIT ON THE
004790      * FIRST SPACE AND SILENTLY TRUNCATED SUCH LABELS TO ONE WORD.
004800      * REQ 30422 - RJS - 14 MAY 1999.
004810      *---------------------------------------------------------------*
004820       B125-CALC-LABEL-LEN.
004830           MOVE 30 TO WK-LABEL-LEN.
004840           PERFORM B126-BACK-UP-ONE THRU B126-BACK-UP-ONE-EX
004850               UNTIL WK-LABEL-LEN = ZERO
004860               OR WK-G-TAG-LABEL (WK-G-TAG-IX) (WK-LABEL-LEN:1)
004870                  NOT = SPACE.
004880           IF WK-LABEL-LEN = ZERO
004890               MOVE 1 TO WK-LABEL-LEN
004900           END-IF.
004910       B125-CALC-LABEL-LEN-EX.
004920           EXIT.
004930      *
004940       B126-BACK-UP-ONE.
004950           SUBTRACT 1 FROM WK-LABEL-LEN.
004960       B126-BACK-UP-ONE-EX.
004970           EXIT.
004980      *
004990       B200-ROLL-DEV-SUMMARY.
005000           MOVE ZERO TO WK-MATCH-IX.
005010           PERFORM B210-CHECK-DEV-ENTRY THRU B219-CHECK-DEV-ENTRY-EX
005020               VARYING WK-DS-IX FROM 1 BY 1
005030               UNTIL WK-DS-IX > WK-DEV-SUMM-COUNT.
005040           IF WK-MATCH-IX = ZERO
005050               IF WK-DEV-SUMM-COUNT < 500
005060                   ADD 1 TO WK-DEV-SUMM-COUNT
005070                   MOVE WK-DEV-NAME TO WK-DS-DEV-NAME (WK-DEV-SUMM-COUNT)
005080                   MOVE TFKCARD-SUBTASK-COUNT TO
005090                        WK-DS-SUBTASK-SUM (WK-DEV-SUMM-COUNT)
005100               END-IF
005110           ELSE
005120               ADD TFKCARD-SUBTASK-COUNT TO
005130                   WK-DS-SUBTASK-SUM (WK-MATCH-IX)
005140           END-IF.
005150       B299-ROLL-DEV-SUMMARY-EX.
005160           EXIT.
005170      *
005180       B210-CHECK-DEV-ENTRY.
005190           IF WK-DS-DEV-NAME (WK-DS-IX) = WK-DEV-NAME
005200               MOVE WK-DS-IX TO WK-MATCH-IX
005210           END-IF.
005220       B219-CHECK-DEV-ENTRY-EX.
005230           EXIT.
005240      *
005250       B300-ROLL-TEAM-SUMMARY.
005260           MOVE ZERO TO WK-MATCH-IX.
005270           PERFORM B310-CHECK-TEAM-ENTRY THRU B319-CHECK-TEAM-ENTRY-EX
005280               VARYING WK-TM-IX FROM 1 BY 1
005290               UNTIL WK-TM-IX > WK-TEAM-SUMM-COUNT.
005300           IF WK-MATCH-IX = ZERO
005310               IF WK-TEAM-SUMM-COUNT < 200
005320                   ADD 1 TO WK-TEAM-SUMM-COUNT
005330                   MOVE WK-TEAM-STRING TO
005340                        WK-TM-TEAM-STRING (WK-TEAM-SUMM-COUNT)
005350                   MOVE TFKCARD-SUBTASK-COUNT TO
005360                        WK-TM-SUBTASK-SUM (WK-TEAM-SUMM-COUNT)
005370               END-IF
005380           ELSE
005390               ADD TFKCARD-SUBTASK-COUNT TO
005400                   WK-TM-SUBTASK-SUM (WK-MATCH-IX)
005410           END-IF.
005420       B399-ROLL-TEAM-SUMMARY-EX.
005430           EXIT.
005440      *
005450       B310-CHECK-TEAM-ENTRY.
005460           IF WK-TM-TEAM-STRING (WK-TM-IX) = WK-TEAM-STRING
005470               MOVE WK-TM-IX TO WK-MATCH-IX
005480           END-IF.
005490       B319-CHECK-TEAM-ENTRY-EX.
005500           EXIT.
005510      *
005520      *-------------------------------------------------------------*
005530      *  C000 - TOTALS, THEN THE PER-DEVELOPER AND PER-TEAM SECTIONS. *
005540      *-------------------------------------------------------------*
005550       C000-WRITE-SUMMARY.
005560           WRITE WK-C-QARPT FROM WK-QA-BLANK-LINE.
005570           MOVE WK-TOTAL-CARDS-OVERALL TO WK-QT-OVERALL.
005580           WRITE WK-C-QARPT FROM WK-QA-TOTALS-LINE1.
005590           MOVE WK-TOTAL-CARDS-W-SUBS TO WK-QT-WITH-SUBS.
005600           WRITE WK-C-QARPT FROM WK-QA-TOTALS-LINE2.
005610           MOVE WK-TOTAL-SUBTASKS TO WK-QT-SUBTASKS.
005620           WRITE WK-C-QARPT FROM WK-QA-TOTALS-LINE3.
005630      *
005640           WRITE WK-C-QARPT FROM WK-QA-BLANK-LINE.
005650           WRITE WK-C-QARPT FROM WK-QA-SUMM-HEADER-DEV.
005660           PERFORM C010-WRITE-DEV-LINE THRU C019-WRITE-DEV-LINE-EX
005670               VARYING WK-DS-IX FROM 1 BY 1
005680               UNTIL WK-DS-IX > WK-DEV-SUMM-COUNT.
005690      *
005700           WRITE WK-C-QARPT FROM WK-QA-BLANK-LINE.
005710           WRITE WK-C-QARPT FROM WK-QA-SUMM-HEADER-TEAM.
005720           PERFORM C020-WRITE-TEAM-LINE THRU C029-WRITE-TEAM-LINE-EX
005730               VARYING WK-TM-IX FROM 1 BY 1
005740               UNTIL WK-TM-IX > WK-TEAM-SUMM-COUNT.
005750       C099-WRITE-SUMMARY-EX.
005760           EXIT.
005770      *
005780       C010-WRITE-DEV-LINE.
005790           MOVE WK-DS-DEV-NAME (WK-DS-IX)    TO WK-SD-NAME.
005800           MOVE WK-DS-SUBTASK-SUM (WK-DS-IX) TO WK-SD-SUM.
005810           WRITE WK-C-QARPT FROM WK-QA-SUMM-DEV-LINE.
005820       C019-WRITE-DEV-LINE-EX.
005830           EXIT.
005840      *
005850       C020-WRITE-TEAM-LINE.
005860           MOVE WK-TM-TEAM-STRING (WK-TM-IX) TO WK-ST-TEAM.
005870           MOVE WK-TM-SUBTASK-SUM (WK-TM-IX) TO WK-ST-SUM.
005880           WRITE WK-C-QARPT FROM WK-QA-SUMM-TEAM-LINE.
005890       C029-WRITE-TEAM-LINE-EX.
005900           EXIT.
005910      *
005920       Y900-ABNORMAL-TERMINATION.
005930           PERFORM Z000-END-PROGRAM-ROUTINE
005940               THRU Z099-END-PROGRAM-ROUTINE-EX.
005950           MOVE 16 TO RETURN-CODE.
005960           GOBACK.
005970      *
005980      *-------------------------------------------------------------*
005990       Z000-END-PROGRAM-ROUTINE.
006000      *-------------------------------------------------------------*
006010           DISPLAY "KBMQARPT - RUN COMPLETE".
006020           CLOSE CARDS QARPT.
006030       Z099-END-PROGRAM-ROUTINE-EX.
006040           EXIT.
006050      *
006060      ******************************************************************
006070      *************** END OF PROGRAM SOURCE - KBMQARPT ***************
006080      ******************************************************************
006090
006100
006110
006120
