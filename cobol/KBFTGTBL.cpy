000100***************************************************************
000200* KBFTGTBL.CPYBK                                                *
000300* COMMON TAG LOOKUP TABLE SHAPE - PROJECT METRICS SYSTEM         *
000400* COPIED INTO WORKING-STORAGE BY ANY PROGRAM THAT MUST TURN A    *
000500* TAG-ID INTO ITS LABEL (KBMQARPT, KBMSNAP).  LOADED ONCE FROM   *
000600* THE TAGS FILE IN WHATEVER ORDER IT ARRIVES IN AND SCANNED      *
000700* LINEARLY - SAME AS THE USER TABLE IN KBFUTBL.CPYBK.  NOTHING   *
000800* GUARANTEES THE TAGS FILE IS IN TAG-ID ORDER, SO NO ASCENDING   *
000900* KEY / SEARCH ALL AGAINST THIS TABLE.                           *
001000***************************************************************
001100* HISTORY OF MODIFICATION:                                      *
001200*----------------------------------------------------------------*
001300* K2B012 06/07/2011 ACNRJR - REQ 30410 - INITIAL VERSION FOR THE *
001400*                    APPLICATIONS BACKLOG BOARD; NO SHOP-FLOOR   *
001500*                    PREDECESSOR - THE CARD SYSTEM'S TAG/TEAM    *
001600*                    LABEL IDEA DID NOT EXIST BEFORE 2011.       *
001700*----------------------------------------------------------------*
001750* K3B017 09/08/2026 RJS    - REQ 51192 - TABLE WAS DECLARED      *
001760*                    ASCENDING KEY / SEARCH ALL ON THE STRENGTH  *
001770*                    OF A COMMENT ASSERTING THE TAGS FILE ARRIVES*
001780*                    IN TAG-ID ORDER; NOTHING ENFORCES THAT.     *
001790*                    DROPPED THE KEY, CALLERS NOW SCAN LINEARLY. *
001800*----------------------------------------------------------------*
001900 01  WK-G-TAG-COUNT               PIC 9(05) COMP-3.
002000 01  WK-G-TAG-TABLE.
002100     05  WK-G-TAG-ENTRY OCCURS 500 TIMES
002200                        INDEXED BY WK-G-TAG-IX.
002300         10  WK-G-TAG-ID          PIC 9(04).
002400         10  WK-G-TAG-LABEL       PIC X(30).
