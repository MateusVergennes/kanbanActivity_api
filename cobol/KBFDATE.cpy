000100***************************************************************
000200* KBFDATE.CPYBK                                                *
000300* COMMON DATE / TIMESTAMP WORK AREA - PROJECT METRICS SYSTEM   *
000400* HOLDS THE BREAKDOWN OF THE 10-BYTE "YYYY-MM-DD" AND 19-BYTE  *
000500* "YYYY-MM-DD HH:MM:SS" TEXT FIELDS SUPPLIED BY THE EXTRACT,   *
000600* PLUS THE INTERMEDIATE FIELDS USED BY THE D000/D900 DATE-MATH *
000700* PARAGRAPHS (SEE KBMWKRPT, KBSIPI, KBSDEPT, KBSIVF).  THE     *
000800* BOARD RUNS ON BRASILIA TIME (UTC-03:00, FIXED OFFSET) SO NO  *
000900* DAYLIGHT-SAVING TABLE IS CARRIED HERE.                       *
001000***************************************************************
001100* HISTORY OF MODIFICATION:                                     *
001200*---------------------------------------------------------------*
001300* K1B001 03/02/2025 ACNRJR - PMO REPORTING BATCH - PHASE 1      *
001400*                  - INITIAL VERSION.                           *
001500* K1B014 22/04/2025 TMPRVD - REQ 51142 - WIDENED WK-D-ABS-SECS  *
001600*                    FROM 9(9) TO 9(11), CARDS WITH TRANSITIONS *
001700*                    RUNNING PAST THE YEAR 2038 WERE OVERFLOWING*
001800*                    THE SECONDS-SINCE-EPOCH FIELD.             *
001900*---------------------------------------------------------------*
002000 01  WK-D-TIMESTAMP-19            PIC X(19).
002100 01  WK-D-TS-PARTS REDEFINES WK-D-TIMESTAMP-19.
002200     05  WK-D-TS-CCYY             PIC X(04).
002300     05  FILLER                   PIC X(01).
002400     05  WK-D-TS-MM               PIC X(02).
002500     05  FILLER                   PIC X(01).
002600     05  WK-D-TS-DD               PIC X(02).
002700     05  FILLER                   PIC X(01).
002800     05  WK-D-TS-HH               PIC X(02).
002900     05  FILLER                   PIC X(01).
003000     05  WK-D-TS-MI               PIC X(02).
003100     05  FILLER                   PIC X(01).
003200     05  WK-D-TS-SS               PIC X(02).
003300*
003400 01  WK-D-DATE-10                 PIC X(10).
003500 01  WK-D-DT-PARTS REDEFINES WK-D-DATE-10.
003600     05  WK-D-DT-CCYY             PIC X(04).
003700     05  FILLER                   PIC X(01).
003800     05  WK-D-DT-MM               PIC X(02).
003900     05  FILLER                   PIC X(01).
004000     05  WK-D-DT-DD               PIC X(02).
004100*
004200 01  WK-D-CALC-AREA.
004300     05  WK-D-CALC-Y              PIC S9(09) COMP.
004400     05  WK-D-CALC-M              PIC S9(09) COMP.
004500     05  WK-D-CALC-D              PIC S9(09) COMP.
004600     05  WK-D-CALC-H              PIC S9(09) COMP.
004700     05  WK-D-CALC-N              PIC S9(09) COMP.
004800     05  WK-D-CALC-S              PIC S9(09) COMP.
004900     05  WK-D-T-Y4                PIC S9(09) COMP.
005000     05  WK-D-T-Y100              PIC S9(09) COMP.
005100     05  WK-D-T-Y400              PIC S9(09) COMP.
005200     05  WK-D-T-MTERM             PIC S9(09) COMP.
005300     05  WK-D-ABS-DAYS            PIC S9(09) COMP.
005400     05  WK-D-ABS-SECS            PIC S9(11) COMP.
005500     05  WK-D-ERA                 PIC S9(09) COMP.
005600     05  WK-D-DOE                 PIC S9(09) COMP.
005700     05  WK-D-YOE                 PIC S9(09) COMP.
005800     05  WK-D-DOE-T1460           PIC S9(09) COMP.
005900     05  WK-D-DOE-T36524          PIC S9(09) COMP.
006000     05  WK-D-DOE-T146096         PIC S9(09) COMP.
006100     05  WK-D-DOY                 PIC S9(09) COMP.
006200     05  WK-D-MP                  PIC S9(09) COMP.
006300     05  WK-D-YOE-T4              PIC S9(09) COMP.
006400     05  WK-D-YOE-T100            PIC S9(09) COMP.
006500     05  WK-D-MP-TERM             PIC S9(09) COMP.
006600*
006700 01  WK-D-RESULT-AREA.
006800     05  WK-D-OUT-CCYY            PIC 9(04).
006900     05  WK-D-OUT-MM              PIC 9(02).
007000     05  WK-D-OUT-DD              PIC 9(02).
007100     05  WK-D-OUT-HH              PIC 9(02).
007200     05  WK-D-OUT-MI              PIC 9(02).
007300     05  WK-D-OUT-SS              PIC 9(02).
007400 01  WK-D-OUT-TIMESTAMP-19        PIC X(19).
007500 01  WK-D-OUT-TS-PARTS REDEFINES WK-D-OUT-TIMESTAMP-19.
007600     05  WK-D-OUT-TS-CCYY         PIC 9(04).
007700     05  FILLER                   PIC X(01) VALUE "-".
007800     05  WK-D-OUT-TS-MM           PIC 9(02).
007900     05  FILLER                   PIC X(01) VALUE "-".
008000     05  WK-D-OUT-TS-DD           PIC 9(02).
008100     05  FILLER                   PIC X(01) VALUE SPACE.
008200     05  WK-D-OUT-TS-HH           PIC 9(02).
008300     05  FILLER                   PIC X(01) VALUE ":".
008400     05  WK-D-OUT-TS-MI           PIC 9(02).
008500     05  FILLER                   PIC X(01) VALUE ":".
008600     05  WK-D-OUT-TS-SS           PIC 9(02).
008700*
008800 01  WK-D-BRASILIA-OFFSET-SECS    PIC S9(05) COMP VALUE -10800.
008900 01  WK-D-SECS-PER-DAY            PIC S9(09) COMP VALUE 86400.
