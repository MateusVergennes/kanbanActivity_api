000100* KBLDEPT.CPYBK
000200* LINKAGE RECORD FOR KBSDEPT (DEPLOY TIME SUBROUTINE)
000300      01  WK-DEPT-LINKAGE.
000400          05  WK-DEPT-INPUT.
000500              10  WK-DEPT-CARD-ID         PIC 9(07).
000600*                        CARD TO SCAN
000700              10  WK-DEPT-CURRENT-TS      PIC X(19).
000800*                        RUN "NOW" PARAMETER, UTC
000900          05  WK-DEPT-OUTPUT.
001000              10  WK-DEPT-FOUND-SW        PIC X(01).
001100                  88  WK-DEPT-FOUND               VALUE "Y".
001200                  88  WK-DEPT-NOT-FOUND           VALUE "N".
001300              10  WK-DEPT-BRASILIA-TS     PIC X(19).
001400*                        LATEST ENTRY INTO COLUMN 32, BRASILIA TIME
