000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBSIVF.
000050       AUTHOR.         R J SANTOS.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   04 SEP 1992.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  CALLED ROUTINE - GIVEN ONE CARD AND A REPORTING
000120      *               PERIOD (TWO CALENDAR DATES), ANSWERS "YES" WHEN
000130      *               ANY OF THE CARD'S RECORDED VISITS STARTED OR
000140      *               ENDED INSIDE THAT PERIOD, BRASILIA TIME.  USED
000150      *               BY THE WEEKLY REPORT AS A SECOND-STAGE FILTER
000160      *               WHEN THE CALLER ASKS FOR PERIOD-BOUND SELECTION.
000170      *
000180      *================================================================
000190      * HISTORY OF MODIFICATION:
000200      *================================================================
000210      * K1B004 04/09/1992 RJS    - INITIAL VERSION - "CARD ON STATION
000220      *                            DURING SHIFT" CHECK FOR THE WEEKLY
000230      *                            SHOP FLOOR SUMMARY.
000240      *----------------------------------------------------------------
000250      * K1B012 19/11/1998 MTF    - Y2K REMEDIATION - DATE MATH REWORKED
000260      *                            TO CARRY A FULL 4-DIGIT CENTURY.
000270      *----------------------------------------------------------------
000280      * K2B008 06/07/2011 ACNRJR - REQ 30410 - RENAMED "INTERVAL
000290      *                            FILTER"; PERIOD IS NOW SUPPLIED AS
000300      *                            TWO CALENDAR DATES INSTEAD OF A
000310      *                            SHIFT NUMBER.
000320      *----------------------------------------------------------------
000330      * K3B004 02/02/2025 TMPRVD - REQ 51140 - PERIOD END DATE NOW RUNS
000340      *                            THROUGH 23:59:59 OF THAT CALENDAR
000350      *                            DAY, NOT MIDNIGHT.
000360      *----------------------------------------------------------------
000370       EJECT
000380      **********************
000390       ENVIRONMENT DIVISION.
000400      **********************
000410       CONFIGURATION SECTION.
000420       SOURCE-COMPUTER. IBM-AS400.
000430       OBJECT-COMPUTER. IBM-AS400.
000440       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000450               UPSI-0 IS UPSI-SWITCH-0
000460                   ON  STATUS IS U0-ON
000470                   OFF STATUS IS U0-OFF.
000480      *
000490       INPUT-OUTPUT SECTION.
000500       FILE-CONTROL.
000510      *
000520       EJECT
000530      ***************
000540       DATA DIVISION.
000550      ***************
000560       FILE SECTION.
000570      *************************
000580       WORKING-STORAGE SECTION.
000590      *************************
000600       01  FILLER                      PIC X(24) VALUE
000610           "** PROGRAM KBSIVF    **".
000620      *
000630       COPY KBFDATE.
000640      *
000650       01  WS-WORK-AREA.
000660           05  WS-VISIT-START-BSB-SECS  PIC S9(11) COMP.
000670           05  WS-VISIT-END-BSB-SECS    PIC S9(11) COMP.
000680           05  WS-PERIOD-START-SECS     PIC S9(11) COMP.
000690           05  WS-PERIOD-END-SECS       PIC S9(11) COMP.
000700      *
000710      * WS-PERIOD-BOUNDS BUILDS THE TWO "CCYY-MM-DD HH:MM:SS" STRINGS
000720      * FED TO D100 FROM THE CALLER'S TWO CALENDAR DATES - START OF DAY
000730      * FOR D1, END OF DAY FOR D2, PER K3B004 ABOVE.
000740      *
000750       01  WS-PERIOD-BOUNDS.
000760           05  WS-PERIOD-START-TS       PIC X(19).
000770           05  WS-PERIOD-START-PARTS REDEFINES WS-PERIOD-START-TS.
000780               10  WS-PS-DATE           PIC X(10).
000790               10  FILLER               PIC X(09) VALUE " 00:00:00".
000800           05  WS-PERIOD-END-TS         PIC X(19).
000810           05  WS-PERIOD-END-PARTS REDEFINES WS-PERIOD-END-TS.
000820               10  WS-PE-DATE           PIC X(10).
000830               10  FILLER               PIC X(09) VALUE " 23:59:59".
000840      *
000850       01  WS-PASS-AREA.
000860           05  WS-PASS-SW               PIC X(01) VALUE "N".
000870               88  WS-PASSES                   VALUE "Y".
000880       01  WS-PASS-EDIT REDEFINES WS-PASS-AREA.
000890           05  WS-PASS-BYTE             PIC X(01).
000900      *
000910       LINKAGE SECTION.
000920       COPY KBLIVF.
000930       COPY KBFTTBL.
000940      *
000950      ***********************************************************
000960       PROCEDURE DIVISION USING WK-IVF-LINKAGE
000970                                 WK-T-TRAN-COUNT
000980                                 WK-T-TRAN-TABLE.
000990      ***********************************************************
001000       MAIN-MODULE.
001010           MOVE "N" TO WS-PASS-SW.
001020           MOVE WK-IVF-PERIOD-D1 TO WS-PS-DATE.
001030           MOVE WK-IVF-PERIOD-D2 TO WS-PE-DATE.
001040           MOVE WS-PERIOD-START-TS TO WK-D-TIMESTAMP-19.
001050           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001060           MOVE WK-D-ABS-SECS TO WS-PERIOD-START-SECS.
001070           MOVE WS-PERIOD-END-TS TO WK-D-TIMESTAMP-19.
001080           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001090           MOVE WK-D-ABS-SECS TO WS-PERIOD-END-SECS.
001100      *
001110           PERFORM B100-SCAN-TRANSITIONS
001120               THRU B199-SCAN-TRANSITIONS-EX
001130               VARYING WK-T-TRAN-IX FROM 1 BY 1
001140               UNTIL WK-T-TRAN-IX > WK-T-TRAN-COUNT
001150               OR WS-PASSES.
001160      *
001170           IF WS-PASSES
001180               SET WK-IVF-PASSES TO TRUE
001190           ELSE
001200               SET WK-IVF-FAILS  TO TRUE
001210           END-IF.
001220           GOBACK.
001230      *
001240      *-------------------------------------------------------------*
001250      *  ONE TABLE ENTRY.  THE CARD PASSES AS SOON AS ONE VISIT'S     *
001260      *  START OR END FALLS INSIDE [PERIOD-START,PERIOD-END], BOTH    *
001270      *  BOUNDS INCLUSIVE, BRASILIA TIME.  A BLANK END MEANS THE      *
001280      *  VISIT IS STILL OPEN AS OF WK-IVF-CURRENT-TS.                 *
001290      *-------------------------------------------------------------*
001300       B100-SCAN-TRANSITIONS.
001310           IF WK-T-TRAN-CARD-ID (WK-T-TRAN-IX) NOT = WK-IVF-CARD-ID
001320               GO TO B199-SCAN-TRANSITIONS-EX
001330           END-IF.
001340           IF WK-T-TRAN-START-TS (WK-T-TRAN-IX) = SPACES
001350               GO TO B199-SCAN-TRANSITIONS-EX
001360           END-IF.
001370      *
001380           MOVE WK-T-TRAN-START-TS (WK-T-TRAN-IX) TO WK-D-TIMESTAMP-19.
001390           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001400           MOVE WK-D-ABS-SECS TO WS-VISIT-START-BSB-SECS.
001410           ADD WK-D-BRASILIA-OFFSET-SECS TO WS-VISIT-START-BSB-SECS.
001420      *
001430           IF WK-T-TRAN-END-TS (WK-T-TRAN-IX) = SPACES
001440               MOVE WK-IVF-CURRENT-TS TO WK-D-TIMESTAMP-19
001450           ELSE
001460               MOVE WK-T-TRAN-END-TS (WK-T-TRAN-IX) TO WK-D-TIMESTAMP-19
001470           END-IF.
001480           PERFORM D100-TIMESTAMP-TO-SECS THRU D199-TIMESTAMP-TO-SECS-EX.
001490           MOVE WK-D-ABS-SECS TO WS-VISIT-END-BSB-SECS.
001500           ADD WK-D-BRASILIA-OFFSET-SECS TO WS-VISIT-END-BSB-SECS.
001510      *
001520           IF (WS-VISIT-START-BSB-SECS NOT < WS-PERIOD-START-SECS
001530               AND WS-VISIT-START-BSB-SECS NOT > WS-PERIOD-END-SECS)
001540             OR (WS-VISIT-END-BSB-SECS NOT < WS-PERIOD-START-SECS
001550               AND WS-VISIT-END-BSB-SECS NOT > WS-PERIOD-END-SECS)
001560               MOVE "Y" TO WS-PASS-SW
001570           END-IF.
001580       B199-SCAN-TRANSITIONS-EX.
001590           EXIT.
001600      *
001610      *-------------------------------------------------------------*
001620      *  D100 - CONVERT WK-D-TIMESTAMP-19 (CCYY-MM-DD HH:MM:SS) INTO *
001630      *  WK-D-ABS-SECS, A SECONDS-SINCE-0000-03-01 FIGURE.  IDENTICAL *
001640      *  TO THE PARAGRAPH OF THE SAME NAME IN KBSIPI/KBSDEPT.        *
001650      *-------------------------------------------------------------*
001660       D100-TIMESTAMP-TO-SECS.
001670           MOVE WK-D-TS-CCYY TO WK-D-CALC-Y.
001680           MOVE WK-D-TS-MM   TO WK-D-CALC-M.
001690           MOVE WK-D-TS-DD   TO WK-D-CALC-D.
001700           MOVE WK-D-TS-HH   TO WK-D-CALC-H.
001710           MOVE WK-D-TS-MI   TO WK-D-CALC-N.
001720           MOVE WK-D-TS-SS   TO WK-D-CALC-S.
001730           IF WK-D-CALC-M NOT > 2
001740               SUBTRACT 1 FROM WK-D-CALC-Y
001750               ADD 12 TO WK-D-CALC-M
001760           END-IF.
001770           COMPUTE WK-D-T-Y4    = WK-D-CALC-Y / 4.
001780           COMPUTE WK-D-T-Y100  = WK-D-CALC-Y / 100.
001790           COMPUTE WK-D-T-Y400  = WK-D-CALC-Y / 400.
001800           COMPUTE WK-D-T-MTERM = (153 * (WK-D-CALC-M - 3) + 2) / 5.
001810           COMPUTE WK-D-ABS-DAYS =
001820                 (365 * WK-D-CALC-Y) + WK-D-T-Y4 - WK-D-T-Y100
001830               +  WK-D-T-Y400 + WK-D-T-MTERM + WK-D-CALC-D - 1.
001840           COMPUTE WK-D-ABS-SECS =
001850                 (WK-D-ABS-DAYS * WK-D-SECS-PER-DAY)
001860               + (WK-D-CALC-H * 3600) + (WK-D-CALC-N * 60) + WK-D-CALC-S.
001870       D199-TIMESTAMP-TO-SECS-EX.
001880           EXIT.
001890      *
001900      ******************************************************************
001910      *************** END OF PROGRAM SOURCE - KBSIVF *****************
001920      ******************************************************************
001930
