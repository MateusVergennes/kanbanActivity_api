000100* TFKTAG.CPYBK
000200      05  TFKTAG-RECORD           PIC X(040).
000300*
000400* I-O FORMAT: TFKTAGR  FROM FILE TAGS  OF LIBRARY PMOLIB
000500* LOOKUP TABLE, LOADED INTO WK-G-TAG-TABLE AND SCANNED LINEARLY
000600* BY TAG ID (SEE A200-LOAD-TAGS / B120,B210-JOIN-ONE-TAG).  LABEL
000700* DOUBLES AS A TEAM NAME (QA REPORT) OR A CHANNEL NAME (SNAPSHOT).
000800*
000900      05  TFKTAGR  REDEFINES TFKTAG-RECORD.
001000          06  TFKTAG-ID               PIC 9(04).
001100*                        TAG NUMBER
001200          06  TFKTAG-LABEL            PIC X(30).
001300*                        TAG LABEL (TEAM / CHANNEL NAME)
001400          06  FILLER                  PIC X(006).
