000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     KBMSNAP.
000050       AUTHOR.         M T FIGUEIREDO.
000060       INSTALLATION.   PMO SYSTEMS - BATCH REPORTING.
000070       DATE-WRITTEN.   17 FEB 1994.
000080       DATE-COMPILED.
000090       SECURITY.       PMO INTERNAL USE ONLY.
000100      *
000110      *DESCRIPTION :  BOARD SNAPSHOT COUNT SWEEP.  READS THE SAME
000120      *               CARD SELECTION AS THE QUALITY REVIEW SWEEP AND
000130      *               TALLIES CARD COUNTS FOUR WAYS - BY COLUMN, BY
000140      *               COLUMN AND TEAM, BY DEVELOPER, AND BY COLUMN AND
000150      *               DEVELOPER - USING A FIXED COLUMN NUMBER TO
000160      *               COLUMN NAME TABLE.  ORIGINALLY THE SHOP FLOOR'S
000170      *               "STATION HEAD COUNT" SWEEP.
000180      *
000190      *================================================================
000200      * HISTORY OF MODIFICATION:
000210      *================================================================
000220      * K1B008 17/02/1994 MTF    - INITIAL VERSION - SHOP FLOOR
000230      *                            "STATION HEAD COUNT" SWEEP, FIXED
000240      *                            STATION NUMBER TABLE.
000250      *----------------------------------------------------------------
000260      * K1B017 23/11/1998 MTF    - Y2K REMEDIATION - CREATED-DATE
000270      *                            COMPARISON REWORKED TO CARRY A FULL
000280      *                            4-DIGIT CENTURY.
000290      *----------------------------------------------------------------
000300      * K2B014 08/07/2011 ACNRJR - REQ 30412 - RE-PLATFORMED FOR THE
000310      *                            APPLICATIONS BACKLOG BOARD; STATION
000320      *                            TABLE BECAME THE COLUMN NAME TABLE,
000330      *                            ADDED THE COLUMN-BY-TEAM AND
000340      *                            COLUMN-BY-DEVELOPER BREAKDOWNS.
000350      *----------------------------------------------------------------
000360      * K3B008 12/02/2025 TMPRVD - REQ 51142 - ADDED THE OPTIONAL
000370      *                            PULL-REQUEST-ONLY FILTER, SAME AS
000380      *                            THE QUALITY REVIEW SWEEP.
000390      *----------------------------------------------------------------
000400      * K3B012 09/08/2026 RJS    - REQ 51188 - B210-JOIN-ONE-TAG WAS
000410      *                            DELIMITING THE TAG LABEL ON THE
000420      *                            FIRST EMBEDDED BLANK AND TRUNCATING
000430      *                            MULTI-WORD TEAM NAMES.  NOW JOINS
000440      *                            THE FULL TRAILING-SPACE-STRIPPED
000450      *                            LABEL VIA NEW PARAGRAPH B215.
000460      *----------------------------------------------------------------
000470      * K3B017 09/08/2026 RJS    - REQ 51192 - B210-JOIN-ONE-TAG USED
000480      *                            SEARCH ALL AGAINST WK-G-TAG-ENTRY ON
000490      *                            THE STRENGTH OF A COMMENT ASSERTING
000500      *                            THE TAGS FILE ARRIVES IN TAG-ID
000510      *                            ORDER; NOTHING GUARANTEES THAT.
000520      *                            REPLACED WITH A LINEAR SCAN (NEW
000530      *                            PARAGRAPH B211), SAME AS THE USER
000540      *                            TABLE LOOKUP IN B110.
000550      *----------------------------------------------------------------
000560      * K3B019 09/08/2026 RJS    - REQ 51194 - B200-RESOLVE-TEAM SET
000570      *                            WK-TEAM-STRING-LEN TO ZERO BEFORE
000580      *                            USING IT AS THE STRING POINTER IN
000590      *                            B210 - A ZERO STARTING POINTER IS
000600      *                            OUT OF RANGE, SO STRING MOVED
000610      *                            NOTHING, THE POINTER NEVER ADVANCED,
000620      *                            AND EVERY CARD CAME OUT "(no-tag)"
000630      *                            REGARDLESS OF ITS REAL TAGS.  SAME
000640      *                            ROOT CAUSE AS K3B012'S FIX IN
000650      *                            KBMQARPT, MISSED HERE BECAUSE THAT
000660      *                            CHANGE ONLY COPIED THE LABEL-JOIN
000670      *                            LOGIC, NOT THE POINTER SETUP.
000680      *                            POINTER NOW STARTS AT 1; A SEPARATE
000690      *                            SWITCH (WS-TEAM-ANY-SW) TRACKS
000700      *                            WHETHER ANY TAG HAS BEEN JOINED YET.
000710      *----------------------------------------------------------------
000720       EJECT
000730      **********************
000740       ENVIRONMENT DIVISION.
000750      **********************
000760       CONFIGURATION SECTION.
000770       SOURCE-COMPUTER. IBM-AS400.
000780       OBJECT-COMPUTER. IBM-AS400.
000790       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000800               UPSI-0 IS UPSI-SWITCH-0
000810                   ON  STATUS IS U0-ON
000820                   OFF STATUS IS U0-OFF.
000830      *
000840       INPUT-OUTPUT SECTION.
000850       FILE-CONTROL.
000860           SELECT SNPRM    ASSIGN TO SNPRM
000870                  ORGANIZATION IS SEQUENTIAL
000880                  FILE STATUS  IS WK-C-FILE-STATUS.
000890      *
000900           SELECT CARDS    ASSIGN TO CARDS
000910                  ORGANIZATION IS SEQUENTIAL
000920                  FILE STATUS  IS WK-C-FILE-STATUS.
000930      *
000940           SELECT TAGS     ASSIGN TO TAGS
000950                  ORGANIZATION IS SEQUENTIAL
000960                  FILE STATUS  IS WK-C-FILE-STATUS.
000970      *
000980           SELECT USERS    ASSIGN TO USERS
000990                  ORGANIZATION IS SEQUENTIAL
001000                  FILE STATUS  IS WK-C-FILE-STATUS.
001010      *
001020           SELECT SNAPRPT  ASSIGN TO SNAPRPT
001030                  ORGANIZATION IS SEQUENTIAL
001040                  FILE STATUS  IS WK-C-FILE-STATUS.
001050      *
001060       EJECT
001070      ***************
001080       DATA DIVISION.
001090      ***************
001100       FILE SECTION.
001110      ***************
001120       FD  SNPRM
001130           LABEL RECORDS ARE OMITTED
001140           RECORD CONTAINS 80 CHARACTERS
001150           DATA RECORD IS WK-C-SNPRM.
001160       01  WK-C-SNPRM                   PIC X(80).
001170      *
001180       FD  CARDS
001190           LABEL RECORDS ARE OMITTED
001200           RECORD CONTAINS 300 CHARACTERS
001210           DATA RECORD IS WK-C-CARDS.
001220       01  WK-C-CARDS.
001230           COPY TFKCARD.
001240      *
001250       FD  TAGS
001260           LABEL RECORDS ARE OMITTED
001270           RECORD CONTAINS 40 CHARACTERS
001280           DATA RECORD IS WK-C-TAGS.
001290       01  WK-C-TAGS.
001300           COPY TFKTAG.
001310      *
001320       FD  USERS
001330           LABEL RECORDS ARE OMITTED
001340           RECORD CONTAINS 40 CHARACTERS
001350           DATA RECORD IS WK-C-USERS.
001360       01  WK-C-USERS.
001370           COPY TFKUSER.
001380      *
001390       FD  SNAPRPT
001400           LABEL RECORDS ARE OMITTED
001410           RECORD CONTAINS 132 CHARACTERS
001420           DATA RECORD IS WK-C-SNAPRPT.
001430       01  WK-C-SNAPRPT                 PIC X(132).
001440      *
001450      *************************
001460       WORKING-STORAGE SECTION.
001470      *************************
001480       01  FILLER                      PIC X(24) VALUE
001490           "** PROGRAM KBMSNAP   **".
001500      *
001510       COPY KBFCSTAT.
001520       COPY KBFUTBL.
001530       COPY KBFTGTBL.
001540      *
001550       01  WS-EOF-SWITCHES.
001560           05  WS-EOF-CARDS-SW          PIC X(01) VALUE "N".
001570               88  WK-C-EOF-CARDS               VALUE "Y".
001580           05  WS-EOF-TAGS-SW           PIC X(01) VALUE "N".
001590               88  WK-C-EOF-TAGS                 VALUE "Y".
001600           05  WS-EOF-USERS-SW          PIC X(01) VALUE "N".
001610               88  WK-C-EOF-USERS                VALUE "Y".
001620      *
001630      * WS-SNPRM-FIELDS BREAKS OUT THE RUN PARAMETER RECORD - SAME
001640      * SHAPE AS THE QUALITY REVIEW SWEEP'S QAPRM.
001650      *
001660       01  WS-SNPRM-FIELDS REDEFINES WK-C-SNPRM.
001670           05  WK-SNPRM-CREATED-FILT    PIC X(10).
001680           05  WK-SNPRM-PRONLY-SW       PIC X(01).
001690               88  WK-SNPRM-PR-ONLY             VALUE "Y".
001700           05  FILLER                   PIC X(69).
001710      *
001720      * WK-COL-MAP-VALUES IS THE FIXED COLUMN NUMBER TO NAME TABLE,
001730      * LOADED FROM LITERALS AT COMPILE TIME - ELEVEN COLUMNS ARE
001740      * NAMED, ANY OTHER COLUMN NUMBER FALLS THROUGH TO "COL-NNNN".
001750      *
001760       01  WK-COL-MAP-VALUES.
001770           05  FILLER  PIC X(24) VALUE "0029BACKLOG             ".
001780           05  FILLER  PIC X(24) VALUE "0030TO DO               ".
001790           05  FILLER  PIC X(24) VALUE "0031IN PROGRESS         ".
001800           05  FILLER  PIC X(24) VALUE "0032DONE                ".
001810           05  FILLER  PIC X(24) VALUE "0033READY TO ARCHIVE    ".
001820           05  FILLER  PIC X(24) VALUE "0073CODE REVIEW         ".
001830           05  FILLER  PIC X(24) VALUE "0074QA TEST             ".
001840           05  FILLER  PIC X(24) VALUE "0076READY TO DEPLOY     ".
001850           05  FILLER  PIC X(24) VALUE "0081READY FOR QA        ".
001860           05  FILLER  PIC X(24) VALUE "0163CLIENT DEMO         ".
001870           05  FILLER  PIC X(24) VALUE "0164DEPLOYED            ".
001880       01  WK-COL-MAP-TABLE REDEFINES WK-COL-MAP-VALUES.
001890           05  WK-CM-ENTRY OCCURS 11 TIMES
001900                           INDEXED BY WK-CM-IX.
001910               10  WK-CM-ID             PIC 9(04).
001920               10  WK-CM-NAME           PIC X(20).
001930      *
001940       01  WK-MATCH-IX                  PIC 9(03) COMP.
001950       01  WK-LOOKUP-COL-ID             PIC 9(04) COMP.
001960       01  WK-TAG-IX                    PIC 9(02) COMP.
001970       01  WS-TAG-FOUND-SW              PIC X(01).
001980           88  WS-TAG-FOUND                     VALUE "Y".
001990       01  WS-TEAM-ANY-SW               PIC X(01).
002000           88  WS-TEAM-HAS-ENTRY                VALUE "Y".
002010      *
002020       01  WK-COL-NAME                  PIC X(20).
002030       01  WK-COL-ID-EDIT               PIC ZZZ9.
002040      *
002050      * WK-TEAM-STRING-LEN IS THE STRING POINTER INTO WK-TEAM-STRING
002060      * AND MUST START AT 1, NOT ZERO - SEE K3B019 BELOW.
002070      *
002080       01  WK-TEAM-STRING                PIC X(318).
002090       01  WK-TEAM-STRING-LEN            PIC 9(03) COMP.
002100       01  WK-LABEL-LEN                  PIC 9(02) COMP.
002110       01  WK-DEV-NAME                   PIC X(30).
002120      *
002130      * FOUR ACCUMULATOR TABLES - ONE PER BREAKDOWN.  EACH IS SCANNED
002140      * LINEARLY FOR A MATCHING KEY; A NEW KEY IS APPENDED WHEN NONE
002150      * IS FOUND (SAME IDIOM AS THE QUALITY REVIEW SWEEP'S SUMMARIES).
002160      *
002170       01  WK-COLSUM-COUNT               PIC 9(03) COMP.
002180       01  WK-COLSUM-TABLE.
002190           05  WK-CS-ENTRY OCCURS 50 TIMES INDEXED BY WK-CS-IX.
002200               10  WK-CS-COL-ID          PIC 9(04).
002210               10  WK-CS-CARD-COUNT      PIC 9(07) COMP-3.
002220      *
002230       01  WK-COLTAG-COUNT                PIC 9(03) COMP.
002240       01  WK-COLTAG-TABLE.
002250           05  WK-CT-ENTRY OCCURS 300 TIMES INDEXED BY WK-CT-IX.
002260               10  WK-CT-COL-ID          PIC 9(04).
002270               10  WK-CT-TEAM-STRING     PIC X(318).
002280               10  WK-CT-CARD-COUNT      PIC 9(07) COMP-3.
002290      *
002300       01  WK-DEVSUM-COUNT                PIC 9(03) COMP.
002310       01  WK-DEVSUM-TABLE.
002320           05  WK-DS-ENTRY OCCURS 500 TIMES INDEXED BY WK-DS-IX.
002330               10  WK-DS-DEV-NAME        PIC X(30).
002340               10  WK-DS-CARD-COUNT      PIC 9(07) COMP-3.
002350      *
002360       01  WK-COLDEV-COUNT                PIC 9(03) COMP.
002370       01  WK-COLDEV-TABLE.
002380           05  WK-CD-ENTRY OCCURS 500 TIMES INDEXED BY WK-CD-IX.
002390               10  WK-CD-COL-ID          PIC 9(04).
002400               10  WK-CD-DEV-NAME        PIC X(30).
002410               10  WK-CD-CARD-COUNT      PIC 9(07) COMP-3.
002420      *
002430       01  WK-SNAP-HEADER-COL           PIC X(132) VALUE
002440           "Resumo Por Coluna".
002450       01  WK-SNAP-HEADER-COLTAG        PIC X(132) VALUE
002460           "Resumo Por Coluna E Equipe".
002470       01  WK-SNAP-HEADER-DEV           PIC X(132) VALUE
002480           "Resumo Por Desenvolvedor".
002490       01  WK-SNAP-HEADER-COLDEV        PIC X(132) VALUE
002500           "Resumo Por Coluna E Desenvolvedor".
002510       01  WK-SNAP-BLANK-LINE           PIC X(132) VALUE SPACES.
002520      *
002530       01  WK-SNAP-COL-LINE.
002540           05  WK-SC-NAME               PIC X(20).
002550           05  FILLER                   PIC X(03) VALUE " | ".
002560           05  WK-SC-COUNT              PIC ZZZZZZ9.
002570           05  FILLER                   PIC X(102).
002580      *
002590       01  WK-SNAP-COLTAG-LINE.
002600           05  WK-CTL-NAME              PIC X(20).
002610           05  FILLER                   PIC X(03) VALUE " | ".
002620           05  WK-CTL-TEAM              PIC X(60).
002630           05  FILLER                   PIC X(03) VALUE " | ".
002640           05  WK-CTL-COUNT             PIC ZZZZZZ9.
002650           05  FILLER                   PIC X(39).
002660      *
002670       01  WK-SNAP-DEV-LINE.
002680           05  WK-SD-NAME               PIC X(30).
002690           05  FILLER                   PIC X(03) VALUE " | ".
002700           05  WK-SD-COUNT              PIC ZZZZZZ9.
002710           05  FILLER                   PIC X(92).
002720      *
002730       01  WK-SNAP-COLDEV-LINE.
002740           05  WK-CDL-NAME              PIC X(20).
002750           05  FILLER                   PIC X(03) VALUE " | ".
002760           05  WK-CDL-DEV               PIC X(30).
002770           05  FILLER                   PIC X(03) VALUE " | ".
002780           05  WK-CDL-COUNT             PIC ZZZZZZ9.
002790           05  FILLER                   PIC X(69).
002800      *
002810      ***********************
002820       PROCEDURE DIVISION.
002830      ***********************
002840       MAIN-MODULE.
002850           PERFORM A000-INITIALISE THRU A099-INITIALISE-EX.
002860           PERFORM B000-PROCESS-CARD THRU B099-PROCESS-CARD-EX
002870               UNTIL WK-C-EOF-CARDS.
002880           PERFORM C000-WRITE-SNAPSHOT THRU C099-WRITE-SNAPSHOT-EX.
002890           PERFORM Z000-END-PROGRAM-ROUTINE
002900               THRU Z099-END-PROGRAM-ROUTINE-EX.
002910           GOBACK.
002920      *
002930      *-------------------------------------------------------------*
002940       A000-INITIALISE.
002950      *-------------------------------------------------------------*
002960           MOVE ZERO TO WK-COLSUM-COUNT WK-COLTAG-COUNT WK-DEVSUM-COUNT
002970                        WK-COLDEV-COUNT WK-U-USER-COUNT WK-G-TAG-COUNT.
002980      *
002990           OPEN INPUT SNPRM.
003000           IF NOT WK-C-SUCCESSFUL
003010               DISPLAY "KBMSNAP - OPEN FILE ERROR - SNPRM"
003020               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003030               GO TO Y900-ABNORMAL-TERMINATION
003040           END-IF.
003050           READ SNPRM
003060               AT END DISPLAY "KBMSNAP - MISSING RUN PARAMETER RECORD"
003070                      GO TO Y900-ABNORMAL-TERMINATION
003080           END-READ.
003090           CLOSE SNPRM.
003100      *
003110           PERFORM A100-LOAD-USERS THRU A199-LOAD-USERS-EX.
003120           PERFORM A200-LOAD-TAGS  THRU A299-LOAD-TAGS-EX.
003130      *
003140           OPEN INPUT CARDS.
003150           IF NOT WK-C-SUCCESSFUL
003160               DISPLAY "KBMSNAP - OPEN FILE ERROR - CARDS"
003170               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003180               GO TO Y900-ABNORMAL-TERMINATION
003190           END-IF.
003200           OPEN OUTPUT SNAPRPT.
003210           IF NOT WK-C-SUCCESSFUL
003220               DISPLAY "KBMSNAP - OPEN FILE ERROR - SNAPRPT"
003230               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003240               GO TO Y900-ABNORMAL-TERMINATION
003250           END-IF.
003260      *
003270           READ CARDS
003280               AT END SET WK-C-EOF-CARDS TO TRUE
003290           END-READ.
003300       A099-INITIALISE-EX.
003310           EXIT.
003320      *
003330      *-------------------------------------------------------------*
003340       A100-LOAD-USERS.
003350      *-------------------------------------------------------------*
003360           OPEN INPUT USERS.
003370           IF NOT WK-C-SUCCESSFUL
003380               DISPLAY "KBMSNAP - OPEN FILE ERROR - USERS"
003390               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003400               GO TO Y900-ABNORMAL-TERMINATION
003410           END-IF.
003420           PERFORM A110-LOAD-ONE-USER THRU A119-LOAD-ONE-USER-EX
003430               UNTIL WK-C-EOF-USERS.
003440           CLOSE USERS.
003450       A199-LOAD-USERS-EX.
003460           EXIT.
003470      *
003480       A110-LOAD-ONE-USER.
003490           READ USERS
003500               AT END SET WK-C-EOF-USERS TO TRUE
003510                      GO TO A119-LOAD-ONE-USER-EX
003520           END-READ.
003530           IF WK-U-USER-COUNT < 500
003540               ADD 1 TO WK-U-USER-COUNT
003550               MOVE TFKUSER-ID       TO WK-U-USER-ID (WK-U-USER-COUNT)
003560               MOVE TFKUSER-REALNAME TO WK-U-USER-NAME (WK-U-USER-COUNT)
003570           END-IF.
003580       A119-LOAD-ONE-USER-EX.
003590           EXIT.
003600      *
003610      *-------------------------------------------------------------*
003620      *  A200 - LOAD THE TAGS FILE, TABLE ENTRIES IN WHATEVER ORDER    *
003630      *  THE FILE ARRIVES IN.  B210 BELOW SCANS IT LINEARLY, THE       *
003640      *  SAME AS THE USER TABLE IN B110 - REQ 51192, RJS, 09/08/2026.  *
003650      *-------------------------------------------------------------*
003660       A200-LOAD-TAGS.
003670           OPEN INPUT TAGS.
003680           IF NOT WK-C-SUCCESSFUL
003690               DISPLAY "KBMSNAP - OPEN FILE ERROR - TAGS"
003700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003710               GO TO Y900-ABNORMAL-TERMINATION
003720           END-IF.
003730           PERFORM A210-LOAD-ONE-TAG THRU A219-LOAD-ONE-TAG-EX
003740               UNTIL WK-C-EOF-TAGS.
003750           CLOSE TAGS.
003760       A299-LOAD-TAGS-EX.
003770           EXIT.
003780      *
003790       A210-LOAD-ONE-TAG.
003800           READ TAGS
003810               AT END SET WK-C-EOF-TAGS TO TRUE
003820                      GO TO A219-LOAD-ONE-TAG-EX
003830           END-READ.
003840           IF WK-G-TAG-COUNT < 500
003850               ADD 1 TO WK-G-TAG-COUNT
003860               MOVE TFKTAG-ID    TO WK-G-TAG-ID (WK-G-TAG-COUNT)
003870               MOVE TFKTAG-LABEL TO WK-G-TAG-LABEL (WK-G-TAG-COUNT)
003880           END-IF.
003890       A219-LOAD-ONE-TAG-EX.
003900           EXIT.
003910      *
003920      *-------------------------------------------------------------*
003930      *  B000 - ONE CARD.  SAME SELECTION RULE AS THE QUALITY REVIEW   *
003940      *  SWEEP'S B000, THEN ROLL ALL FOUR ACCUMULATOR TABLES.          *
003950      *-------------------------------------------------------------*
003960       B000-PROCESS-CARD.
003970           IF WK-SNPRM-CREATED-FILT NOT = SPACES
003980               AND TFKCARD-CREATED-DATE < WK-SNPRM-CREATED-FILT
003990               GO TO B090-PROCESS-CARD-READ-NEXT
004000           END-IF.
004010           IF WK-SNPRM-PR-ONLY AND TFKCARD-GITHUB-LINK = SPACES
004020               GO TO B090-PROCESS-CARD-READ-NEXT
004030           END-IF.
004040      *
004050           PERFORM B100-RESOLVE-COLUMN THRU B199-RESOLVE-COLUMN-EX.
004060           PERFORM B200-RESOLVE-TEAM   THRU B299-RESOLVE-TEAM-EX.
004070           PERFORM B300-RESOLVE-DEV    THRU B399-RESOLVE-DEV-EX.
004080      *
004090           PERFORM B400-ROLL-COLSUM   THRU B499-ROLL-COLSUM-EX.
004100           PERFORM B500-ROLL-COLTAG   THRU B599-ROLL-COLTAG-EX.
004110           PERFORM B600-ROLL-DEVSUM   THRU B699-ROLL-DEVSUM-EX.
004120           PERFORM B700-ROLL-COLDEV   THRU B799-ROLL-COLDEV-EX.
004130      *
004140       B090-PROCESS-CARD-READ-NEXT.
004150           READ CARDS
004160               AT END SET WK-C-EOF-CARDS TO TRUE
004170           END-READ.
004180       B099-PROCESS-CARD-EX.
004190           EXIT.
004200      *
004210      *-------------------------------------------------------------*
004220      *  B100 - COLUMN NAME FROM THE FIXED MAP, "COL-NNNN" IF ABSENT.  *
004230      *  SHARES D100-RESOLVE-COL-NAME WITH THE C000 WRITE-UP SO THE    *
004240      *  SAME LOOKUP LOGIC RUNS AGAINST A CARD'S COLUMN AND AGAINST AN *
004250      *  ACCUMULATOR ENTRY'S COLUMN.                                   *
004260      *-------------------------------------------------------------*
004270       B100-RESOLVE-COLUMN.
004280           MOVE TFKCARD-COLUMN-ID TO WK-LOOKUP-COL-ID.
004290           PERFORM D100-RESOLVE-COL-NAME THRU D199-RESOLVE-COL-NAME-EX.
004300       B199-RESOLVE-COLUMN-EX.
004310           EXIT.
004320      *
004330      *-------------------------------------------------------------*
004340      *  B200 - JOINED TAG LABEL STRING, "(no-tag)" IF THE CARD HAS    *
004350      *  NO RECOGNISED TAG.                                            *
004360      *-------------------------------------------------------------*
004370       B200-RESOLVE-TEAM.
004380           MOVE SPACES TO WK-TEAM-STRING.
004390           MOVE 1      TO WK-TEAM-STRING-LEN.
004400           MOVE "N"    TO WS-TEAM-ANY-SW.
004410           PERFORM B210-JOIN-ONE-TAG THRU B219-JOIN-ONE-TAG-EX
004420               VARYING WK-TAG-IX FROM 1 BY 1
004430               UNTIL WK-TAG-IX > TFKCARD-TAG-COUNT.
004440           IF NOT WS-TEAM-HAS-ENTRY
004450               MOVE "(no-tag)" TO WK-TEAM-STRING
004460           END-IF.
004470       B299-RESOLVE-TEAM-EX.
004480           EXIT.
004490      *
004500       B210-JOIN-ONE-TAG.
004510           SET WS-TAG-FOUND TO FALSE.
004520           PERFORM B211-CHECK-ONE-TAG THRU B211-CHECK-ONE-TAG-EX
004530               VARYING WK-G-TAG-IX FROM 1 BY 1
004540               UNTIL WK-G-TAG-IX > WK-G-TAG-COUNT
004550               OR WS-TAG-FOUND.
004560           IF NOT WS-TAG-FOUND
004570               GO TO B219-JOIN-ONE-TAG-EX
004580           END-IF.
004590           IF WS-TEAM-HAS-ENTRY
004600               STRING ", " DELIMITED BY SIZE
004610                      INTO WK-TEAM-STRING
004620                      WITH POINTER WK-TEAM-STRING-LEN
004630           END-IF.
004640           PERFORM B215-CALC-LABEL-LEN THRU B215-CALC-LABEL-LEN-EX.
004650           STRING WK-G-TAG-LABEL (WK-G-TAG-IX) (1:WK-LABEL-LEN)
004660                  DELIMITED BY SIZE
004670                  INTO WK-TEAM-STRING
004680                  WITH POINTER WK-TEAM-STRING-LEN.
004690           MOVE "Y" TO WS-TEAM-ANY-SW.
004700       B219-JOIN-ONE-TAG-EX.
004710           EXIT.
004720      *
004730       B211-CHECK-ONE-TAG.
004740           IF WK-G-TAG-ID (WK-G-TAG-IX) = TFKCARD-TAG-IDS (WK-TAG-IX)
004750               SET WS-TAG-FOUND TO TRUE
004760           END-IF.
004770       B211-CHECK-ONE-TAG-EX.
004780           EXIT.
004790      *
004800      *---------------------------------------------------------------*
004810      * B215 - TRAILING-SPACE-STRIPPED LENGTH OF THE CURRENT TAG LABEL.
004820      * TFKTAG-LABEL IS A FREE-TEXT TEAM/CHANNEL NAME AND MAY CARRY
004830      * EMBEDDED SPACES ("BACKEND TEAM") - B210 USED TO DELIMIT ON THE
004840      * FIRST SPACE AND SILENTLY TRUNCATED SUCH LABELS TO ONE WORD.
004850      * REQ 30422 - RJS - 14 MAY 1999.
004860      *---------------------------------------------------------------*
004870       B215-CALC-LABEL-LEN.
004880           MOVE 30 TO WK-LABEL-LEN.
004890           PERFORM B216-BACK-UP-ONE THRU B216-BACK-UP-ONE-EX
004900               UNTIL WK-LABEL-LEN = ZERO
004910               OR WK-G-TAG-LABEL (WK-G-TAG-IX) (WK-LABEL-LEN:1)
004920                  NOT = SPACE.
004930           IF WK-LABEL-LEN = ZERO
004940               MOVE 1 TO WK-LABEL-LEN
004950           END-IF.
004960       B215-CALC-LABEL-LEN-EX.
004970           EXIT.
004980      *
004990       B216-BACK-UP-ONE.
005000           SUBTRACT 1 FROM WK-LABEL-LEN.
005010       B216-BACK-UP-ONE-EX.
005020           EXIT.
005030      *
005040      *-------------------------------------------------------------*
005050      *  B300 - DEVELOPER NAME, "(unassigned)" IF UNKNOWN OR ZERO.     *
005060      *-------------------------------------------------------------*
005070       B300-RESOLVE-DEV.
005080           MOVE SPACES TO WK-DEV-NAME.
005090           IF TFKCARD-OWNER-USER-ID > ZERO
005100               PERFORM B310-FIND-USER-NAME THRU B319-FIND-USER-NAME-EX
005110                   VARYING WK-U-USER-IX FROM 1 BY 1
005120                   UNTIL WK-U-USER-IX > WK-U-USER-COUNT
005130           END-IF.
005140           IF WK-DEV-NAME = SPACES
005150               MOVE "(unassigned)" TO WK-DEV-NAME
005160           END-IF.
005170       B399-RESOLVE-DEV-EX.
005180           EXIT.
005190      *
005200       B310-FIND-USER-NAME.
005210           IF WK-U-USER-ID (WK-U-USER-IX) = TFKCARD-OWNER-USER-ID
005220               MOVE WK-U-USER-NAME (WK-U-USER-IX) TO WK-DEV-NAME
005230           END-IF.
005240       B319-FIND-USER-NAME-EX.
005250           EXIT.
005260      *
005270      *-------------------------------------------------------------*
005280      *  B400 - COUNT BY COLUMN.                                       *
005290      *-------------------------------------------------------------*
005300       B400-ROLL-COLSUM.
005310           MOVE ZERO TO WK-MATCH-IX.
005320           PERFORM B410-CHECK-COLSUM THRU B419-CHECK-COLSUM-EX
005330               VARYING WK-CS-IX FROM 1 BY 1
005340               UNTIL WK-CS-IX > WK-COLSUM-COUNT.
005350           IF WK-MATCH-IX = ZERO
005360               IF WK-COLSUM-COUNT < 50
005370                   ADD 1 TO WK-COLSUM-COUNT
005380                   MOVE TFKCARD-COLUMN-ID TO
005390                        WK-CS-COL-ID (WK-COLSUM-COUNT)
005400                   MOVE 1 TO WK-CS-CARD-COUNT (WK-COLSUM-COUNT)
005410               END-IF
005420           ELSE
005430               ADD 1 TO WK-CS-CARD-COUNT (WK-MATCH-IX)
005440           END-IF.
005450       B499-ROLL-COLSUM-EX.
005460           EXIT.
005470      *
005480       B410-CHECK-COLSUM.
005490           IF WK-CS-COL-ID (WK-CS-IX) = TFKCARD-COLUMN-ID
005500               MOVE WK-CS-IX TO WK-MATCH-IX
005510           END-IF.
005520       B419-CHECK-COLSUM-EX.
005530           EXIT.
005540      *
005550      *-------------------------------------------------------------*
005560      *  B500 - COUNT BY COLUMN AND TEAM.                              *
005570      *-------------------------------------------------------------*
005580       B500-ROLL-COLTAG.
005590           MOVE ZERO TO WK-MATCH-IX.
005600           PERFORM B510-CHECK-COLTAG THRU B519-CHECK-COLTAG-EX
005610               VARYING WK-CT-IX FROM 1 BY 1
005620               UNTIL WK-CT-IX > WK-COLTAG-COUNT.
005630           IF WK-MATCH-IX = ZERO
005640               IF WK-COLTAG-COUNT < 300
005650                   ADD 1 TO WK-COLTAG-COUNT
005660                   MOVE TFKCARD-COLUMN-ID TO
005670                        WK-CT-COL-ID (WK-COLTAG-COUNT)
005680                   MOVE WK-TEAM-STRING TO
005690                        WK-CT-TEAM-STRING (WK-COLTAG-COUNT)
005700                   MOVE 1 TO WK-CT-CARD-COUNT (WK-COLTAG-COUNT)
005710               END-IF
005720           ELSE
005730               ADD 1 TO WK-CT-CARD-COUNT (WK-MATCH-IX)
005740           END-IF.
005750       B599-ROLL-COLTAG-EX.
005760           EXIT.
005770      *
005780       B510-CHECK-COLTAG.
005790           IF WK-CT-COL-ID (WK-CT-IX) = TFKCARD-COLUMN-ID
005800               AND WK-CT-TEAM-STRING (WK-CT-IX) = WK-TEAM-STRING
005810               MOVE WK-CT-IX TO WK-MATCH-IX
005820           END-IF.
005830       B519-CHECK-COLTAG-EX.
005840           EXIT.
005850      *
005860      *-------------------------------------------------------------*
005870      *  B600 - COUNT BY DEVELOPER.                                    *
005880      *-------------------------------------------------------------*
005890       B600-ROLL-DEVSUM.
005900           MOVE ZERO TO WK-MATCH-IX.
005910           PERFORM B610-CHECK-DEVSUM THRU B619-CHECK-DEVSUM-EX
005920               VARYING WK-DS-IX FROM 1 BY 1
005930               UNTIL WK-DS-IX > WK-DEVSUM-COUNT.
005940           IF WK-MATCH-IX = ZERO
005950               IF WK-DEVSUM-COUNT < 500
005960                   ADD 1 TO WK-DEVSUM-COUNT
005970                   MOVE WK-DEV-NAME TO
005980                        WK-DS-DEV-NAME (WK-DEVSUM-COUNT)
005990                   MOVE 1 TO WK-DS-CARD-COUNT (WK-DEVSUM-COUNT)
006000               END-IF
006010           ELSE
006020               ADD 1 TO WK-DS-CARD-COUNT (WK-MATCH-IX)
006030           END-IF.
006040       B699-ROLL-DEVSUM-EX.
006050           EXIT.
006060      *
006070       B610-CHECK-DEVSUM.
006080           IF WK-DS-DEV-NAME (WK-DS-IX) = WK-DEV-NAME
006090               MOVE WK-DS-IX TO WK-MATCH-IX
006100           END-IF.
006110       B619-CHECK-DEVSUM-EX.
006120           EXIT.
006130      *
006140      *-------------------------------------------------------------*
006150      *  B700 - COUNT BY COLUMN AND DEVELOPER.                         *
006160      *-------------------------------------------------------------*
006170       B700-ROLL-COLDEV.
006180           MOVE ZERO TO WK-MATCH-IX.
006190           PERFORM B710-CHECK-COLDEV THRU B719-CHECK-COLDEV-EX
006200               VARYING WK-CD-IX FROM 1 BY 1
006210               UNTIL WK-CD-IX > WK-COLDEV-COUNT.
006220           IF WK-MATCH-IX = ZERO
006230               IF WK-COLDEV-COUNT < 500
006240                   ADD 1 TO WK-COLDEV-COUNT
006250                   MOVE TFKCARD-COLUMN-ID TO
006260                        WK-CD-COL-ID (WK-COLDEV-COUNT)
006270                   MOVE WK-DEV-NAME TO
006280                        WK-CD-DEV-NAME (WK-COLDEV-COUNT)
006290                   MOVE 1 TO WK-CD-CARD-COUNT (WK-COLDEV-COUNT)
006300               END-IF
006310           ELSE
006320               ADD 1 TO WK-CD-CARD-COUNT (WK-MATCH-IX)
006330           END-IF.
006340       B799-ROLL-COLDEV-EX.
006350           EXIT.
006360      *
006370       B710-CHECK-COLDEV.
006380           IF WK-CD-COL-ID (WK-CD-IX) = TFKCARD-COLUMN-ID
006390               AND WK-CD-DEV-NAME (WK-CD-IX) = WK-DEV-NAME
006400               MOVE WK-CD-IX TO WK-MATCH-IX
006410           END-IF.
006420       B719-CHECK-COLDEV-EX.
006430           EXIT.
006440      *
006450      *-------------------------------------------------------------*
006460      *  C000 - WRITE THE FOUR SUMMARY SECTIONS.                       *
006470      *-------------------------------------------------------------*
006480       C000-WRITE-SNAPSHOT.
006490           WRITE WK-C-SNAPRPT FROM WK-SNAP-HEADER-COL.
006500           PERFORM C100-WRITE-COL-LINE THRU C199-WRITE-COL-LINE-EX
006510               VARYING WK-CS-IX FROM 1 BY 1
006520               UNTIL WK-CS-IX > WK-COLSUM-COUNT.
006530      *
006540           WRITE WK-C-SNAPRPT FROM WK-SNAP-BLANK-LINE.
006550           WRITE WK-C-SNAPRPT FROM WK-SNAP-HEADER-COLTAG.
006560           PERFORM C200-WRITE-COLTAG-LINE THRU C299-WRITE-COLTAG-LINE-EX
006570               VARYING WK-CT-IX FROM 1 BY 1
006580               UNTIL WK-CT-IX > WK-COLTAG-COUNT.
006590      *
006600           WRITE WK-C-SNAPRPT FROM WK-SNAP-BLANK-LINE.
006610           WRITE WK-C-SNAPRPT FROM WK-SNAP-HEADER-DEV.
006620           PERFORM C300-WRITE-DEV-LINE THRU C399-WRITE-DEV-LINE-EX
006630               VARYING WK-DS-IX FROM 1 BY 1
006640               UNTIL WK-DS-IX > WK-DEVSUM-COUNT.
006650      *
006660           WRITE WK-C-SNAPRPT FROM WK-SNAP-BLANK-LINE.
006670           WRITE WK-C-SNAPRPT FROM WK-SNAP-HEADER-COLDEV.
006680           PERFORM C400-WRITE-COLDEV-LINE THRU C499-WRITE-COLDEV-LINE-EX
006690               VARYING WK-CD-IX FROM 1 BY 1
006700               UNTIL WK-CD-IX > WK-COLDEV-COUNT.
006710       C099-WRITE-SNAPSHOT-EX.
006720           EXIT.
006730      *
006740       C100-WRITE-COL-LINE.
006750           MOVE WK-CS-COL-ID (WK-CS-IX) TO WK-LOOKUP-COL-ID.
006760           PERFORM D100-RESOLVE-COL-NAME THRU D199-RESOLVE-COL-NAME-EX.
006770           MOVE WK-COL-NAME TO WK-SC-NAME.
006780           MOVE WK-CS-CARD-COUNT (WK-CS-IX) TO WK-SC-COUNT.
006790           WRITE WK-C-SNAPRPT FROM WK-SNAP-COL-LINE.
006800       C199-WRITE-COL-LINE-EX.
006810           EXIT.
006820      *
006830       C200-WRITE-COLTAG-LINE.
006840           MOVE WK-CT-COL-ID (WK-CT-IX) TO WK-LOOKUP-COL-ID.
006850           PERFORM D100-RESOLVE-COL-NAME THRU D199-RESOLVE-COL-NAME-EX.
006860           MOVE WK-COL-NAME TO WK-CTL-NAME.
006870           MOVE WK-CT-TEAM-STRING (WK-CT-IX) TO WK-CTL-TEAM.
006880           MOVE WK-CT-CARD-COUNT (WK-CT-IX) TO WK-CTL-COUNT.
006890           WRITE WK-C-SNAPRPT FROM WK-SNAP-COLTAG-LINE.
006900       C299-WRITE-COLTAG-LINE-EX.
006910           EXIT.
006920      *
006930       C300-WRITE-DEV-LINE.
006940           MOVE WK-DS-DEV-NAME (WK-DS-IX) TO WK-SD-NAME.
006950           MOVE WK-DS-CARD-COUNT (WK-DS-IX) TO WK-SD-COUNT.
006960           WRITE WK-C-SNAPRPT FROM WK-SNAP-DEV-LINE.
006970       C399-WRITE-DEV-LINE-EX.
006980           EXIT.
006990      *
007000       C400-WRITE-COLDEV-LINE.
007010           MOVE WK-CD-COL-ID (WK-CD-IX) TO WK-LOOKUP-COL-ID.
007020           PERFORM D100-RESOLVE-COL-NAME THRU D199-RESOLVE-COL-NAME-EX.
007030           MOVE WK-COL-NAME TO WK-CDL-NAME.
007040           MOVE WK-CD-DEV-NAME (WK-CD-IX) TO WK-CDL-DEV.
007050           MOVE WK-CD-CARD-COUNT (WK-CD-IX) TO WK-CDL-COUNT.
007060           WRITE WK-C-SNAPRPT FROM WK-SNAP-COLDEV-LINE.
007070       C499-WRITE-COLDEV-LINE-EX.
007080           EXIT.
007090      *
007100      *-------------------------------------------------------------*
007110      *  D100 - SHARED COLUMN NAME RESOLUTION - INPUT WK-LOOKUP-COL-ID,*
007120      *  OUTPUT WK-COL-NAME.                                           *
007130      *-------------------------------------------------------------*
007140       D100-RESOLVE-COL-NAME.
007150           MOVE SPACES TO WK-COL-NAME.
007160           PERFORM D110-CHECK-COL-MAP THRU D119-CHECK-COL-MAP-EX
007170               VARYING WK-CM-IX FROM 1 BY 1
007180               UNTIL WK-CM-IX > 11.
007190           IF WK-COL-NAME = SPACES
007200               MOVE WK-LOOKUP-COL-ID TO WK-COL-ID-EDIT
007210               STRING "COL-" DELIMITED BY SIZE
007220                      WK-COL-ID-EDIT DELIMITED BY SIZE
007230                      INTO WK-COL-NAME
007240           END-IF.
007250       D199-RESOLVE-COL-NAME-EX.
007260           EXIT.
007270      *
007280       D110-CHECK-COL-MAP.
007290           IF WK-CM-ID (WK-CM-IX) = WK-LOOKUP-COL-ID
007300               MOVE WK-CM-NAME (WK-CM-IX) TO WK-COL-NAME
007310           END-IF.
007320       D119-CHECK-COL-MAP-EX.
007330           EXIT.
007340      *
007350       Y900-ABNORMAL-TERMINATION.
007360           PERFORM Z000-END-PROGRAM-ROUTINE
007370               THRU Z099-END-PROGRAM-ROUTINE-EX.
007380           MOVE 16 TO RETURN-CODE.
007390           GOBACK.
007400      *
007410      *-------------------------------------------------------------*
007420       Z000-END-PROGRAM-ROUTINE.
007430      *-------------------------------------------------------------*
007440           DISPLAY "KBMSNAP - RUN COMPLETE".
007450           CLOSE CARDS SNAPRPT.
007460       Z099-END-PROGRAM-ROUTINE-EX.
007470           EXIT.
007480      *
007490      ******************************************************************
007500      *************** END OF PROGRAM SOURCE - KBMSNAP ****************
007510      ******************************************************************
007520
007530
007540
007550
