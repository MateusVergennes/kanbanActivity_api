000100* TFKTRAN.CPYBK
000200      05  TFKTRAN-RECORD          PIC X(060).
000300*
000400* I-O FORMAT: TFKTRANR  FROM FILE TRANSITS  OF LIBRARY PMOLIB
000500* ONE RECORD PER CARD-COLUMN VISIT, GROUPED BY CARD ID ON THE
000600* FILE (CHRONOLOGICAL WITHIN CARD, BUT THE PROCESSING BELOW DOES
000700* NOT DEPEND ON THAT ORDER - IT IS KEPT ONLY FOR LOAD EFFICIENCY).
000800*
000900      05  TFKTRANR  REDEFINES TFKTRAN-RECORD.
001000          06  TFKTRAN-CARD-ID         PIC 9(07).
001100*                        OWNING CARD
001200          06  TFKTRAN-COLUMN-ID       PIC 9(04).
001300*                        COLUMN VISITED
001400          06  TFKTRAN-START-TS        PIC X(19).
001500*                        ENTRY TIMESTAMP, UTC - CCYY-MM-DD HH:MM:SS
001600          06  TFKTRAN-END-TS          PIC X(19).
001700*                        EXIT TIMESTAMP, UTC - BLANK = STILL THERE,
001800*                        TREAT AS THE RUN "CURRENT TIMESTAMP" PARM
001900*
002000* ALTERNATE VIEW - LETS THE OVERLAP PARAGRAPHS TEST FOR A BLANK
002100* END-TS ONE BYTE AT A TIME WITHOUT AN EXTRA MOVE.
002200*
002300          06  TFKTRAN-END-TS-CHK REDEFINES TFKTRAN-END-TS.
002400              07  TFKTRAN-END-TS-1ST  PIC X(01).
002500              07  FILLER              PIC X(18).
002600          06  FILLER                  PIC X(011).
